000100*****************************************************************
000200*            E N C A B E Z A D O   D E   P E D I D O            *
000300*      COPY PEDIHDR - LAYOUT DE PEDIDO (ORDEN DE COMPRA)        *
000400*   USADO POR : FRCMP001 (FD PEDIDO-HEADER, I-O)                *
000500*   PEH-FECHA Y PEH-FECHA-ENTREGA VIENEN AAAAMMDD                *
000600*****************************************************************
000700 01 REG-PEDIDO-HDR.
000800    02 PEH-ID-PEDIDO            PIC 9(09).
000900    02 PEH-NUMERO-PEDIDO        PIC X(20).
001000    02 PEH-FECHA                PIC 9(08).
001100    02 PEH-FECHA-R REDEFINES PEH-FECHA.
001200       03 PEH-FECHA-ANIO        PIC 9(04).
001300       03 PEH-FECHA-MES         PIC 9(02).
001400       03 PEH-FECHA-DIA         PIC 9(02).
001500    02 PEH-ID-PROVEEDOR         PIC 9(09).
001600    02 PEH-TOTAL                PIC S9(10)V99 COMP-3.
001700    02 PEH-ESTADO               PIC X(10).
001800       88 PEH-PENDIENTE                   VALUE "PENDIENTE".
001900       88 PEH-APROBADO                    VALUE "APROBADO".
002000       88 PEH-ENVIADO                     VALUE "ENVIADO".
002100       88 PEH-RECIBIDO                    VALUE "RECIBIDO".
002200       88 PEH-CANCELADO                   VALUE "CANCELADO".
002300    02 PEH-FECHA-ENTREGA-ESP    PIC 9(08).
002400    02 PEH-FECHA-ENTR-R REDEFINES PEH-FECHA-ENTREGA-ESP.
002500       03 PEH-ENTR-ANIO         PIC 9(04).
002600       03 PEH-ENTR-MES          PIC 9(02).
002700       03 PEH-ENTR-DIA          PIC 9(02).
002800    02 PEH-DESCRIPCION          PIC X(200).
002900    02 PEH-OBSERVACIONES        PIC X(300).
003000    02 PEH-CANTIDAD-ITEMS       PIC 9(05) COMP-3.
003100    02 PEH-CANTIDAD-PRODUCTOS   PIC 9(07) COMP-3.
003200    02 FILLER                   PIC X(30).
