000100*****************************************************************
000200*           M A E S T R O   D E   E X I S T E N C I A S         *
000300*      COPY STOKMST - LAYOUT DE STOCK (RENGLON POR PRODUCTO)    *
000400*   USADO POR : FRSTK001 (FD STOCK-MASTER, ORGANIZACION RELATIVA*
000500*   AL NO CONTAR CON SOPORTE ISAM/INDEXADO EN ESTE AMBIENTE)    *
000600*   LLAVE RELATIVA : DERIVADA DE STK-ID-PRODUCTO EN EL PROGRAMA *
000700*****************************************************************
000800 01 REG-STOCK.
000900    02 STK-ID-STOCK              PIC 9(09).
001000    02 STK-ID-PRODUCTO           PIC 9(09).
001100    02 STK-CANTIDAD              PIC S9(9).
001200    02 STK-UBICACION             PIC X(50).
001300    02 FILLER                    PIC X(30).
