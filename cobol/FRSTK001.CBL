000100*****************************************************************
000200* FECHA       : 03/11/1988                                      *
000300* PROGRAMADOR : MARTA JULIA CASTILLO ORTIZ (MJCO)                *
000400* APLICACION  : FERRETERIA - BODEGA                              *
000500* PROGRAMA    : FRSTK001                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESO DE MOVIMIENTO DE EXISTENCIAS. CARGA EL   *
000800*             : CATALOGO DE PRODUCTOS A UNA TABLA EN MEMORIA,    *
000900*             : APLICA LAS TARJETAS DE ENTRADA/SALIDA DE BODEGA  *
001000*             : CONTRA EL MAESTRO DE STOCK (RELATIVO POR         *
001100*             : ID-PRODUCTO) Y EMITE EL REPORTE DE EXISTENCIAS   *
001200*             : CON LA BANDERA DE BAJO-MINIMO                    *
001300* ARCHIVOS    : PRODMST (CATALOGO DE PRODUCTOS, SOLO LECTURA)    *
001400*             : STOKMST (MAESTRO DE STOCK, I-O, RELATIVO)        *
001500*             : MOVSTOK (TARJETAS DE MOVIMIENTO, SOLO LECTURA)   *
001600*             : RPTSTK01 (REPORTE DE EXISTENCIAS)                *
001700* ACCION (ES) : NO APLICA - CORRIDA UNICA                        *
001800* PROGRAMA(S) : NO APLICA                                        *
001900* INSTALADO   : 20/12/1988                                       *
002000******************************************************************
002100* BITACORA DE CAMBIOS                                            *
002200* 03/11/1988 MJCO TQ-0080 VERSION INICIAL: ENTRADA Y SALIDA DE   *TQ-0080
002300*                         BODEGA CONTRA EL MAESTRO DE STOCK      *TQ-0080
002400* 20/12/1988 MJCO TQ-0091 SE AGREGA LA CREACION AUTOMATICA DEL   *TQ-0091
002500*                         RENGLON DE STOCK EN LA PRIMERA ENTRADA *TQ-0091
002600* 15/04/1990 LFS  TQ-0195 SE RECHAZA LA SALIDA CUANDO NO HAY     *TQ-0195
002700*                         RENGLON DE STOCK PARA EL PRODUCTO      *TQ-0195
002800* 08/08/1991 MJCO TQ-0262 SE AGREGA EL REPORTE DE EXISTENCIAS Y  *TQ-0262
002900*                         LA BANDERA BAJO-MINIMO POR PRODUCTO    *TQ-0262
003000* 12/03/1994 LFS  TQ-0341 SE AGREGA EL VALOR TOTAL DE INVENTARIO *TQ-0341
003100*                         (CANTIDAD POR PRECIO) A ESTADISTICAS   *TQ-0341
003200* 26/09/1998 MJCO TQ-0447 AJUSTE DE SIGLO: SE VERIFICA QUE LA    *TQ-0447
003300*                         TABLA DE PRODUCTOS SOPORTE FECHAS 2000 *TQ-0447
003400* 11/01/1999 MJCO TQ-0458 PRUEBAS DE PASO DE SIGLO SATISFACTORIAS*TQ-0458
003500* 19/05/2004 LFS  TQ-0551 SE CORRIGE: LA SALIDA PERMITIA DEJAR   *TQ-0551
003600*                         LA CANTIDAD EN NEGATIVO SI COINCIDIA   *TQ-0551
003700*                         CON EL MINIMO EXACTO                   *TQ-0551
003800* 08/09/2005 MJCO TQ-0571 SE AGREGA EL MARGEN DE UTILIDAD AL     *TQ-0571
003900*                         REPORTE DE EXISTENCIAS POR PRODUCTO    *TQ-0571
004000* 14/02/2006 LFS  TQ-0579 EL REPORTE AHORA RECORRE EL CATALOGO   *TQ-0579
004100*                         COMPLETO: UN PRODUCTO SIN RENGLON DE   *TQ-0579
004200*                         STOCK TAMBIEN SE REPORTA Y CUENTA COMO *TQ-0579
004300*                         BAJO-MINIMO (ANTES QUEDABA INVISIBLE)  *TQ-0579
004400******************************************************************TQ-0579
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.               FRSTK001.
004700 AUTHOR.                   MARTA JULIA CASTILLO ORTIZ.
004800 INSTALLATION.             FERRETERIA - DEPARTAMENTO DE SISTEMAS.
004900 DATE-WRITTEN.             03/11/1988.
005000 DATE-COMPILED.
005100 SECURITY.                 USO INTERNO - DEPARTAMENTO DE SISTEMAS.
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS CLASE-TIPO-MOVIMIENTO IS "E", "S"
005700     UPSI-0 ON  STATUS IS WKS-MODO-DETALLADO
005800            OFF STATUS IS WKS-MODO-RESUMEN.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT PRODUCTO-MASTER ASSIGN TO PRODMST
006200            ORGANIZATION IS SEQUENTIAL
006300            ACCESS MODE  IS SEQUENTIAL
006400            FILE STATUS  IS FS-PRODMST.
006500
006600     SELECT STOCK-MASTER    ASSIGN TO STOKMST
006700            ORGANIZATION IS RELATIVE
006800            ACCESS MODE  IS DYNAMIC
006900            RELATIVE KEY IS WKS-STOCK-RRN
007000            FILE STATUS  IS FS-STOKMST.
007100
007200     SELECT MOVIMIENTO-TRANS ASSIGN TO MOVSTOK
007300            ORGANIZATION IS SEQUENTIAL
007400            ACCESS MODE  IS SEQUENTIAL
007500            FILE STATUS  IS FS-MOVSTOK.
007600
007700     SELECT REPORTE-STOCK   ASSIGN TO RPTSTK01
007800            ORGANIZATION IS SEQUENTIAL
007900            FILE STATUS  IS FS-RPTSTK.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300*                CATALOGO DE PRODUCTOS (SOLO LECTURA)
008400 FD  PRODUCTO-MASTER
008500     LABEL RECORD IS STANDARD.
008600     COPY PRODMST.
008700
008800*                MAESTRO DE STOCK (I-O, RELATIVO)
008900 FD  STOCK-MASTER
009000     LABEL RECORD IS STANDARD.
009100     COPY STOKMST.
009200
009300*                TARJETAS DE MOVIMIENTO DE BODEGA
009400 FD  MOVIMIENTO-TRANS
009500     LABEL RECORD IS STANDARD.
009600     COPY MOVSTOK.
009700
009800*                REPORTE DE EXISTENCIAS
009900 FD  REPORTE-STOCK
010000     LABEL RECORD IS STANDARD.
010100 01  LINEA-RPT-STK               PIC X(132).
010200
010300 WORKING-STORAGE SECTION.
010400 01 WKS-CAMPOS-DE-TRABAJO.
010500    02 WKS-NOMBRE-PROGRAMA       PIC X(08) VALUE "FRSTK001".
010600    02 WKS-MODO-DETALLADO        PIC X(01) VALUE "S".
010700    02 WKS-MODO-RESUMEN          PIC X(01) VALUE "N".
010800    02 FILLER                   PIC X(05) VALUE SPACES.
010900*                     ESTATUS DE ARCHIVOS
011000 77 FS-PRODMST                   PIC X(02) VALUE ZEROS.
011100 77 FS-STOKMST                   PIC X(02) VALUE ZEROS.
011200 77 FS-MOVSTOK                   PIC X(02) VALUE ZEROS.
011300 77 FS-RPTSTK                    PIC X(02) VALUE ZEROS.
011400*                     INDICADORES DE FIN DE ARCHIVO
011500 01 WKS-FLAGS.
011600    02 WKS-FIN-PRODMST           PIC 9(01) COMP VALUE ZERO.
011700       88 FIN-PRODMST                        VALUE 1.
011800    02 WKS-FIN-MOVSTOK           PIC 9(01) COMP VALUE ZERO.
011900       88 FIN-MOVSTOK                        VALUE 1.
012000    02 FILLER                   PIC X(01) VALUE SPACES.
012100    02 WKS-STOCK-EXISTE          PIC 9(01) COMP VALUE ZERO.
012200       88 STOCK-EXISTE-SI                    VALUE 1.
012300*                     LLAVE RELATIVA DEL MAESTRO DE STOCK
012400 01 WKS-STOCK-RRN                PIC 9(09) COMP.
012500*                     TABLA DE PRODUCTOS EN MEMORIA (CATALOGO)
012600 01 WKS-TABLA-PRODUCTOS.
012700    02 WKS-CANT-PRODUCTOS-TABLA  PIC 9(05) COMP VALUE ZERO.
012800    02 WKS-TAB-PRODUCTO OCCURS 1 TO 5000 TIMES
012900          DEPENDING ON WKS-CANT-PRODUCTOS-TABLA
013000          ASCENDING KEY IS WKS-TAB-ID-PRODUCTO
013100          INDEXED BY WKS-IDX-PROD.
013200       03 WKS-TAB-ID-PRODUCTO    PIC 9(09).
013300       03 WKS-TAB-NOMBRE         PIC X(100).
013400       03 WKS-TAB-PRECIO         PIC S9(8)V99 COMP-3.
013500       03 WKS-TAB-PRECIO-COMPRA  PIC S9(8)V99 COMP-3.
013600       03 WKS-TAB-STOCK-MINIMO   PIC 9(09).
013700*                     FECHA DE CORRIDA Y SU DESGLOSE (REDEFINES 1)
013800 01 WKS-FECHA-CORRIDA            PIC 9(08).
013900 01 WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
014000    02 WKS-FC-ANIO               PIC 9(04).
014100    02 WKS-FC-MES                PIC 9(02).
014200    02 WKS-FC-DIA                PIC 9(02).
014300*                     PRODUCTO ACTUAL VISTO COMO ALTERNA
014400*                     NUMERICA DE 5+4 (REDEFINES 2)
014500 01 WKS-ID-PRODUCTO-COMPLETO     PIC 9(09).
014600 01 WKS-ID-PRODUCTO-R REDEFINES WKS-ID-PRODUCTO-COMPLETO.
014700    02 WKS-IDPR-BODEGA           PIC 9(05).
014800    02 WKS-IDPR-SECUENCIA        PIC 9(04).
014900*                     MASCARAS DE IMPRESION (REDEFINES 3)
015000 01 WKS-MASCARAS.
015100    02 WKS-MONTO-EDITADO         PIC Z,ZZZ,ZZZ,ZZ9.99.
015200    02 WKS-CANT-EDITADA          PIC ZZZ,ZZZ,ZZ9.
015300 01 WKS-MASCARAS-R REDEFINES WKS-MASCARAS.
015400    02 WKS-MASCARAS-BYTES        PIC X(15).
015500*                     ACUMULADORES DEL PRODUCTO / DE LA CORRIDA
015600 01 WKS-ACUM-CORRIDA.
015700    02 WKS-VALOR-INVENTARIO      PIC S9(12)V99 COMP-3.
015800    02 WKS-TOTAL-PRODUCTOS       PIC 9(07) COMP.
015900    02 WKS-TOTAL-BAJO-MINIMO     PIC 9(07) COMP.
016000    02 WKS-TOTAL-RECHAZOS        PIC 9(07) COMP.
016100    02 WKS-BAJO-MINIMO-IND       PIC X(02) VALUE "NO".
016200    02 FILLER                   PIC X(01) VALUE SPACES.
016300*                     TRABAJO PARA EL MARGEN DE UTILIDAD DEL
016400*                     PRODUCTO QUE SE ESTA REPORTANDO (TQ-0571)
016500 01 WKS-CALCULO-MARGEN.
016600    02 WKS-MARGEN-PRODUCTO       PIC S9(3)V9999 COMP-3.
016700    02 FILLER                   PIC X(01) VALUE SPACES.
016800*                     LINEAS DEL REPORTE
016900 01 WKS-LINEA-DETALLE-STOCK.
017000    02 FILLER                    PIC X(01) VALUE SPACES.
017100    02 LD-ID-PRODUCTO            PIC ZZZZZZZZ9.
017200    02 FILLER                    PIC X(01) VALUE SPACES.
017300    02 LD-NOMBRE                 PIC X(40).
017400    02 FILLER                    PIC X(01) VALUE SPACES.
017500    02 LD-CANTIDAD               PIC ZZZ,ZZZ,ZZ9.
017600    02 FILLER                    PIC X(01) VALUE SPACES.
017700    02 LD-STOCK-MINIMO           PIC ZZZ,ZZZ,ZZ9.
017800    02 FILLER                    PIC X(01) VALUE SPACES.
017900    02 LD-UBICACION              PIC X(20).
018000    02 FILLER                    PIC X(01) VALUE SPACES.
018100    02 LD-BAJO-MINIMO            PIC X(02).
018200    02 FILLER                    PIC X(01) VALUE SPACES.
018300    02 LD-MARGEN                 PIC -99.9999.
018400    02 FILLER                    PIC X(24) VALUE SPACES.
018500 01 WKS-LINEA-GRAN-TOTAL.
018600    02 FILLER                    PIC X(20) VALUE
018700       "TOTALES EXISTENCIAS ".
018800    02 GT-CANT-PRODUCTOS         PIC ZZ,ZZ9.
018900    02 FILLER                    PIC X(01) VALUE SPACES.
019000    02 GT-BAJO-MINIMO            PIC ZZ,ZZ9.
019100    02 FILLER                    PIC X(01) VALUE SPACES.
019200    02 GT-VALOR-INVENTARIO       PIC Z,ZZZ,ZZZ,ZZ9.99.
019300    02 FILLER                    PIC X(85) VALUE SPACES.
019400
019500 PROCEDURE DIVISION.
019600******************************************************************
019700 000-MAIN SECTION.
019800*          EJECUTA 100-ABRIR-ARCHIVOS
019900     PERFORM 100-ABRIR-ARCHIVOS
020000*          REPITE 200-CARGA-TABLA-PRODUCTOS PARA CADA RENGLON
020100*          HASTA QUE SE ACABE EL ARCHIVO
020200     PERFORM 200-CARGA-TABLA-PRODUCTOS UNTIL FIN-PRODMST
020300*          REPITE 300-PROCESA-MOVIMIENTOS PARA CADA RENGLON
020400*          HASTA QUE SE ACABE EL ARCHIVO
020500     PERFORM 300-PROCESA-MOVIMIENTOS   UNTIL FIN-MOVSTOK
020600*          EJECUTA 500-IMPRIME-REPORTE-STOCK
020700     PERFORM 500-IMPRIME-REPORTE-STOCK
020800*          EJECUTA 900-ESTADISTICAS
020900     PERFORM 900-ESTADISTICAS
021000*          EJECUTA 950-CERRAR-ARCHIVOS
021100     PERFORM 950-CERRAR-ARCHIVOS
021200*          TERMINA LA CORRIDA
021300     STOP RUN.
021400 000-MAIN-E. EXIT.
021500
021600*--------> ABRE ARCHIVOS
021700 100-ABRIR-ARCHIVOS SECTION.
021800*          TOMA WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
021900     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
022000*          ABRE PRODUCTO-MASTER EN MODO INPUT
022100     OPEN INPUT PRODUCTO-MASTER
022200*          ABRE STOCK-MASTER EN MODO I-O
022300     OPEN I-O   STOCK-MASTER
022400*          ABRE MOVIMIENTO-TRANS EN MODO INPUT
022500     OPEN INPUT MOVIMIENTO-TRANS
022600*          ABRE REPORTE-STOCK EN MODO OUTPUT
022700     OPEN OUTPUT REPORTE-STOCK
022800*          VALIDA SI FS-PRODMST NOT = "00" OR FS-MOVSTOK NOT = "00"
022900*          PARA CORTAR SI HAY UN DATO MALO
023000     IF FS-PRODMST NOT = "00" OR FS-MOVSTOK NOT = "00"
023100                              OR FS-RPTSTK  NOT = "00"
023200*          AVISA POR CONSOLA
023300*          PARA EL LOG DE LA CORRIDA
023400        DISPLAY "FRSTK001 - ERROR AL ABRIR ARCHIVOS" UPON CONSOLE
023500*          ANOTA 91 A RETURN-CODE
023600        MOVE 91 TO RETURN-CODE
023700*          EJECUTA 950-CERRAR-ARCHIVOS
023800        PERFORM 950-CERRAR-ARCHIVOS
023900*          TERMINA LA CORRIDA
024000        STOP RUN
024100     END-IF.
024200 100-ABRIR-ARCHIVOS-E. EXIT.
024300
024400*--------> CARGA EL CATALOGO DE PRODUCTOS A LA TABLA EN MEMORIA
024500 200-CARGA-TABLA-PRODUCTOS SECTION.
024600*          LEE EL SIGUIENTE RENGLON DE PRODUCTO-MASTER
024700*          PARA SEGUIR CON LA CORRIDA
024800     READ PRODUCTO-MASTER
024900*          SI SE ACABA EL ARCHIVO
025000          AT END SET FIN-PRODMST TO TRUE
025100*          SI TODAVIA HAY DATOS
025200          NOT AT END
025300*          SUMA 1 EN WKS-CANT-PRODUCTOS-TABLA
025400             ADD 1 TO WKS-CANT-PRODUCTOS-TABLA
025500*          COPIA PRD-ID-PRODUCTO A
025600             MOVE PRD-ID-PRODUCTO   TO
025700                  WKS-TAB-ID-PRODUCTO   (WKS-CANT-PRODUCTOS-TABLA)
025800*          TRASLADA PRD-NOMBRE-PRODUCTO A
025900             MOVE PRD-NOMBRE-PRODUCTO TO
026000                  WKS-TAB-NOMBRE        (WKS-CANT-PRODUCTOS-TABLA)
026100*          GUARDA PRD-PRECIO A
026200             MOVE PRD-PRECIO         TO
026300                  WKS-TAB-PRECIO        (WKS-CANT-PRODUCTOS-TABLA)
026400*          PASA PRD-PRECIO-COMPRA A
026500             MOVE PRD-PRECIO-COMPRA  TO
026600                  WKS-TAB-PRECIO-COMPRA (WKS-CANT-PRODUCTOS-TABLA)
026700*          ANOTA PRD-STOCK-MINIMO A
026800             MOVE PRD-STOCK-MINIMO   TO
026900                  WKS-TAB-STOCK-MINIMO  (WKS-CANT-PRODUCTOS-TABLA)
027000     END-READ.
027100 200-CARGA-TABLA-PRODUCTOS-E. EXIT.
027200
027300*--------> LEE Y APLICA UNA TARJETA DE MOVIMIENTO DE BODEGA
027400 300-PROCESA-MOVIMIENTOS SECTION.
027500*          LEE EL SIGUIENTE RENGLON DE MOVIMIENTO-TRANS
027600*          PARA SEGUIR CON LA CORRIDA
027700     READ MOVIMIENTO-TRANS
027800*          SI SE ACABA EL ARCHIVO
027900          AT END SET FIN-MOVSTOK TO TRUE
028000*          SI TODAVIA HAY DATOS
028100          NOT AT END
028200*          EJECUTA 330-LOCALIZA-STOCK
028300             PERFORM 330-LOCALIZA-STOCK
028400*          EVALUA TRUE
028500*          SEGUN EL CASO QUE APLIQUE
028600             EVALUATE TRUE
028700*          CUANDO SE CUMPLE LA CONDICION
028800                WHEN MOV-ES-ENTRADA
028900*          EJECUTA 310-PROCESA-ENTRADA
029000                   PERFORM 310-PROCESA-ENTRADA
029100*          CUANDO SE CUMPLE LA CONDICION
029200                WHEN MOV-ES-SALIDA
029300*          EJECUTA 320-PROCESA-SALIDA
029400                   PERFORM 320-PROCESA-SALIDA
029500*          CUANDO SE CUMPLE LA CONDICION
029600                WHEN OTHER
029700*          AVISA POR CONSOLA
029800*          PARA EL LOG DE LA CORRIDA
029900                   DISPLAY "FRSTK001 - TIPO DE MOVIMIENTO "
030000                           "INVALIDO PRODUCTO="
030100                           MOV-ID-PRODUCTO UPON CONSOLE
030200*          AGREGA 1 EN WKS-TOTAL-RECHAZOS
030300                   ADD 1 TO WKS-TOTAL-RECHAZOS
030400             END-EVALUATE
030500     END-READ.
030600 300-PROCESA-MOVIMIENTOS-E. EXIT.
030700
030800*--------> BUSCA EL RENGLON DE STOCK DEL PRODUCTO DEL MOVIMIENTO
030900 330-LOCALIZA-STOCK SECTION.
031000*          COPIA MOV-ID-PRODUCTO A WKS-STOCK-RRN
031100     MOVE MOV-ID-PRODUCTO TO WKS-STOCK-RRN
031200*          TRASLADA ZERO A WKS-STOCK-EXISTE
031300     MOVE ZERO            TO WKS-STOCK-EXISTE
031400*          LEE EL SIGUIENTE RENGLON DE STOCK-MASTER
031500*          PARA SEGUIR CON LA CORRIDA
031600     READ STOCK-MASTER
031700*          SI LA LLAVE NO EXISTE
031800          INVALID KEY
031900             CONTINUE
032000*          SI LA LLAVE SI EXISTE
032100          NOT INVALID KEY
032200*          FIJA STOCK-EXISTE-SI TO TRUE
032300             SET STOCK-EXISTE-SI TO TRUE
032400     END-READ.
032500 330-LOCALIZA-STOCK-E. EXIT.
032600
032700*--------> APLICA UNA ENTRADA (RECIBO) DE BODEGA
032800 310-PROCESA-ENTRADA SECTION.
032900*          VALIDA SI MOV-CANTIDAD NOT > ZERO
033000*          SEGUN EL DATO DEL RENGLON EN CURSO
033100     IF MOV-CANTIDAD NOT > ZERO
033200*          AVISA POR CONSOLA
033300*          PARA EL LOG DE LA CORRIDA
033400        DISPLAY "FRSTK001 - ENTRADA RECHAZADA, CANTIDAD "
033500                "INVALIDA PRODUCTO=" MOV-ID-PRODUCTO
033600                UPON CONSOLE
033700*          ACUMULA 1 EN WKS-TOTAL-RECHAZOS
033800        ADD 1 TO WKS-TOTAL-RECHAZOS
033900*          CASO CONTRARIO
034000     ELSE
034100*          VALIDA SI STOCK-EXISTE-SI
034200*          SEGUN EL DATO DEL RENGLON EN CURSO
034300        IF STOCK-EXISTE-SI
034400*          SUMA MOV-CANTIDAD EN STK-CANTIDAD
034500           ADD MOV-CANTIDAD TO STK-CANTIDAD
034600*          REGRABA REG-STOCK
034700*          CON LOS DATOS YA ACTUALIZADOS
034800           REWRITE REG-STOCK
034900*          SI LA LLAVE NO EXISTE
035000              INVALID KEY
035100*          AVISA POR CONSOLA
035200*          PARA EL LOG DE LA CORRIDA
035300                 DISPLAY "FRSTK001 - ERROR AL REGRABAR STOCK "
035400                         "PRODUCTO=" MOV-ID-PRODUCTO
035500                         UPON CONSOLE
035600           END-REWRITE
035700*          CASO CONTRARIO
035800        ELSE
035900*          GUARDA MOV-ID-PRODUCTO A STK-ID-STOCK
036000           MOVE MOV-ID-PRODUCTO       TO STK-ID-STOCK
036100*          PASA MOV-ID-PRODUCTO A STK-ID-PRODUCTO
036200           MOVE MOV-ID-PRODUCTO       TO STK-ID-PRODUCTO
036300*          ANOTA MOV-CANTIDAD A STK-CANTIDAD
036400           MOVE MOV-CANTIDAD          TO STK-CANTIDAD
036500*          COPIA "ALMACEN PRINCIPAL" A STK-UBICACION
036600           MOVE "ALMACEN PRINCIPAL"   TO STK-UBICACION
036700*          GRABA REG-STOCK
036800*          EN EL ARCHIVO DE SALIDA
036900           WRITE REG-STOCK
037000*          SI LA LLAVE NO EXISTE
037100              INVALID KEY
037200*          AVISA POR CONSOLA
037300*          PARA EL LOG DE LA CORRIDA
037400                 DISPLAY "FRSTK001 - ERROR AL CREAR STOCK "
037500                         "PRODUCTO=" MOV-ID-PRODUCTO
037600                         UPON CONSOLE
037700           END-WRITE
037800        END-IF
037900     END-IF.
038000 310-PROCESA-ENTRADA-E. EXIT.
038100
038200*--------> APLICA UNA SALIDA (VENTA) DE BODEGA
038300 320-PROCESA-SALIDA SECTION.
038400*          VALIDA SI NOT STOCK-EXISTE-SI
038500*          SEGUN EL DATO DEL RENGLON EN CURSO
038600     IF NOT STOCK-EXISTE-SI
038700*          AVISA POR CONSOLA
038800*          PARA EL LOG DE LA CORRIDA
038900        DISPLAY "FRSTK001 - SALIDA RECHAZADA, NO EXISTE "
039000                "RENGLON DE STOCK PRODUCTO=" MOV-ID-PRODUCTO
039100                UPON CONSOLE
039200*          AGREGA 1 EN WKS-TOTAL-RECHAZOS
039300        ADD 1 TO WKS-TOTAL-RECHAZOS
039400*          CASO CONTRARIO
039500     ELSE
039600*          VALIDA SI MOV-CANTIDAD NOT > ZERO
039700*          SEGUN EL DATO DEL RENGLON EN CURSO
039800        IF MOV-CANTIDAD NOT > ZERO
039900*          AVISA POR CONSOLA
040000*          PARA EL LOG DE LA CORRIDA
040100           DISPLAY "FRSTK001 - SALIDA RECHAZADA, CANTIDAD "
040200                   "INVALIDA PRODUCTO=" MOV-ID-PRODUCTO
040300                   UPON CONSOLE
040400*          ACUMULA 1 EN WKS-TOTAL-RECHAZOS
040500           ADD 1 TO WKS-TOTAL-RECHAZOS
040600*          CASO CONTRARIO
040700        ELSE
040800*          VALIDA SI STK-CANTIDAD < MOV-CANTIDAD
040900*          SEGUN EL DATO DEL RENGLON EN CURSO
041000           IF STK-CANTIDAD < MOV-CANTIDAD
041100*          AVISA POR CONSOLA
041200*          PARA EL LOG DE LA CORRIDA
041300              DISPLAY "FRSTK001 - SALIDA RECHAZADA, STOCK "
041400                      "INSUFICIENTE PRODUCTO=" MOV-ID-PRODUCTO
041500                      UPON CONSOLE
041600*          SUMA 1 EN WKS-TOTAL-RECHAZOS
041700              ADD 1 TO WKS-TOTAL-RECHAZOS
041800*          CASO CONTRARIO
041900           ELSE
042000*          RESTA MOV-CANTIDAD FROM STK-CANTIDAD
042100              SUBTRACT MOV-CANTIDAD FROM STK-CANTIDAD
042200*          REGRABA REG-STOCK
042300*          CON LOS DATOS YA ACTUALIZADOS
042400              REWRITE REG-STOCK
042500*          SI LA LLAVE NO EXISTE
042600                 INVALID KEY
042700*          AVISA POR CONSOLA
042800*          PARA EL LOG DE LA CORRIDA
042900                    DISPLAY "FRSTK001 - ERROR AL REGRABAR "
043000                            "STOCK PRODUCTO=" MOV-ID-PRODUCTO
043100                            UPON CONSOLE
043200              END-REWRITE
043300           END-IF
043400        END-IF
043500     END-IF.
043600 320-PROCESA-SALIDA-E. EXIT.
043700
043800*--------> RECORRE LA TABLA DE PRODUCTOS EN MEMORIA (CATALOGO
043900*          COMPLETO) E IMPRIME EL REPORTE DE EXISTENCIAS, CON
044000*          TOTALES DE CORRIDA (TQ-0579: UN PRODUCTO SIN RENGLON
044100*          DE STOCK TAMBIEN SE REPORTA Y CUENTA BAJO-MINIMO)
044200 500-IMPRIME-REPORTE-STOCK SECTION.
044300*          EJECUTA 510-IMPRIME-RENGLON-STOCK
044400     PERFORM 510-IMPRIME-RENGLON-STOCK
044500        VARYING WKS-IDX-PROD FROM 1 BY 1
044600           UNTIL WKS-IDX-PROD > WKS-CANT-PRODUCTOS-TABLA.
044700 500-IMPRIME-REPORTE-STOCK-E. EXIT.
044800
044900*--------> IMPRIME UN RENGLON DEL REPORTE DE EXISTENCIAS PARA
045000*          UN PRODUCTO DEL CATALOGO, TENGA O NO RENGLON DE STOCK
045100 510-IMPRIME-RENGLON-STOCK SECTION.
045200*          EJECUTA 515-LOCALIZA-STOCK-CATALOGO
045300     PERFORM 515-LOCALIZA-STOCK-CATALOGO
045400*          AGREGA 1 EN WKS-TOTAL-PRODUCTOS
045500     ADD 1 TO WKS-TOTAL-PRODUCTOS
045600*          EJECUTA 530-CALCULA-MARGEN-PRODUCTO
045700     PERFORM 530-CALCULA-MARGEN-PRODUCTO
045800*          TRASLADA SPACES A WKS-LINEA-DETALLE-STOCK
045900     MOVE SPACES               TO WKS-LINEA-DETALLE-STOCK
046000*          GUARDA "NO" A WKS-BAJO-MINIMO-IND
046100     MOVE "NO" TO WKS-BAJO-MINIMO-IND
046200*          VALIDA SI NOT STOCK-EXISTE-SI
046300*          SEGUN EL DATO DEL RENGLON EN CURSO
046400     IF NOT STOCK-EXISTE-SI
046500*          PASA "SI" A WKS-BAJO-MINIMO-IND
046600        MOVE "SI" TO WKS-BAJO-MINIMO-IND
046700*          ACUMULA 1 EN WKS-TOTAL-BAJO-MINIMO
046800        ADD 1 TO WKS-TOTAL-BAJO-MINIMO
046900*          ANOTA ZERO A LD-CANTIDAD
047000        MOVE ZERO   TO LD-CANTIDAD
047100*          COPIA SPACES A LD-UBICACION
047200        MOVE SPACES TO LD-UBICACION
047300*          CASO CONTRARIO
047400     ELSE
047500*          VALIDA SI STK-CANTIDAD <= WKS-TAB-STOCK-MINIMO (WKS-IDX-PR
047600*          SEGUN EL DATO DEL RENGLON EN CURSO
047700        IF STK-CANTIDAD <= WKS-TAB-STOCK-MINIMO (WKS-IDX-PROD)
047800*          TRASLADA "SI" A WKS-BAJO-MINIMO-IND
047900           MOVE "SI" TO WKS-BAJO-MINIMO-IND
048000*          SUMA 1 EN WKS-TOTAL-BAJO-MINIMO
048100           ADD 1 TO WKS-TOTAL-BAJO-MINIMO
048200        END-IF
048300*          CALCULA WKS-VALOR-INVENTARIO
048400        COMPUTE WKS-VALOR-INVENTARIO ROUNDED =
048500              WKS-VALOR-INVENTARIO +
048600              (STK-CANTIDAD * WKS-TAB-PRECIO (WKS-IDX-PROD))
048700*          GUARDA STK-CANTIDAD A LD-CANTIDAD
048800        MOVE STK-CANTIDAD        TO LD-CANTIDAD
048900*          PASA STK-UBICACION A LD-UBICACION
049000        MOVE STK-UBICACION       TO LD-UBICACION
049100     END-IF
049200*          ANOTA WKS-TAB-ID-PRODUCTO (WKS-IDX-PROD) A LD-ID-PRODUCTO
049300     MOVE WKS-TAB-ID-PRODUCTO (WKS-IDX-PROD) TO LD-ID-PRODUCTO
049400*          MUEVE CAMPOS
049500     MOVE WKS-TAB-NOMBRE      (WKS-IDX-PROD)
049600                              TO LD-NOMBRE
049700*          MUEVE CAMPOS
049800     MOVE WKS-TAB-STOCK-MINIMO (WKS-IDX-PROD)
049900                              TO LD-STOCK-MINIMO
050000*          GUARDA WKS-BAJO-MINIMO-IND A LD-BAJO-MINIMO
050100     MOVE WKS-BAJO-MINIMO-IND TO LD-BAJO-MINIMO
050200*          PASA WKS-MARGEN-PRODUCTO A LD-MARGEN
050300     MOVE WKS-MARGEN-PRODUCTO TO LD-MARGEN
050400*          ANOTA WKS-LINEA-DETALLE-STOCK A LINEA-RPT-STK
050500     MOVE WKS-LINEA-DETALLE-STOCK TO LINEA-RPT-STK
050600*          GRABA LINEA-RPT-STK
050700*          EN EL ARCHIVO DE SALIDA
050800     WRITE LINEA-RPT-STK.
050900 510-IMPRIME-RENGLON-STOCK-E. EXIT.
051000
051100*--------> BUSCA EN EL MAESTRO DE STOCK EL RENGLON DEL PRODUCTO
051200*          DEL CATALOGO QUE SE ESTA REPORTANDO (ACCESO DIRECTO
051300*          POR RRN, IGUAL AL ID-PRODUCTO)
051400 515-LOCALIZA-STOCK-CATALOGO SECTION.
051500*          COPIA WKS-TAB-ID-PRODUCTO (WKS-IDX-PROD) A WKS-STOCK-RRN
051600     MOVE WKS-TAB-ID-PRODUCTO (WKS-IDX-PROD) TO WKS-STOCK-RRN
051700*          TRASLADA ZERO A WKS-STOCK-EXISTE
051800     MOVE ZERO                               TO WKS-STOCK-EXISTE
051900*          LEE EL SIGUIENTE RENGLON DE STOCK-MASTER
052000*          PARA SEGUIR CON LA CORRIDA
052100     READ STOCK-MASTER
052200*          SI LA LLAVE NO EXISTE
052300          INVALID KEY
052400             CONTINUE
052500*          SI LA LLAVE SI EXISTE
052600          NOT INVALID KEY
052700*          FIJA STOCK-EXISTE-SI TO TRUE
052800             SET STOCK-EXISTE-SI TO TRUE
052900     END-READ.
053000 515-LOCALIZA-STOCK-CATALOGO-E. EXIT.
053100
053200*--------> CALCULA EL MARGEN DE UTILIDAD DEL PRODUCTO QUE SE
053300*          ESTA REPORTANDO: (PRECIO - PRECIO-COMPRA) /
053400*          PRECIO-COMPRA. CERO CUANDO NO HAY PRECIO DE COMPRA
053500 530-CALCULA-MARGEN-PRODUCTO SECTION.
053600*          VALIDA SI WKS-TAB-PRECIO-COMPRA (WKS-IDX-PROD) NOT > ZERO
053700*          SEGUN EL DATO DEL RENGLON EN CURSO
053800     IF WKS-TAB-PRECIO-COMPRA (WKS-IDX-PROD) NOT > ZERO
053900*          GUARDA ZERO A WKS-MARGEN-PRODUCTO
054000        MOVE ZERO TO WKS-MARGEN-PRODUCTO
054100*          CASO CONTRARIO
054200     ELSE
054300*          CALCULA WKS-MARGEN-PRODUCTO
054400        COMPUTE WKS-MARGEN-PRODUCTO ROUNDED =
054500              (WKS-TAB-PRECIO (WKS-IDX-PROD) -
054600               WKS-TAB-PRECIO-COMPRA (WKS-IDX-PROD)) /
054700               WKS-TAB-PRECIO-COMPRA (WKS-IDX-PROD)
054800     END-IF.
054900 530-CALCULA-MARGEN-PRODUCTO-E. EXIT.
055000
055100*--------> IMPRIME EL RESUMEN Y ESTADISTICAS DE LA CORRIDA
055200 900-ESTADISTICAS SECTION.
055300*          PASA SPACES A WKS-LINEA-GRAN-TOTAL
055400     MOVE SPACES                 TO WKS-LINEA-GRAN-TOTAL
055500*          ANOTA WKS-TOTAL-PRODUCTOS A GT-CANT-PRODUCTOS
055600     MOVE WKS-TOTAL-PRODUCTOS    TO GT-CANT-PRODUCTOS
055700*          COPIA WKS-TOTAL-BAJO-MINIMO A GT-BAJO-MINIMO
055800     MOVE WKS-TOTAL-BAJO-MINIMO  TO GT-BAJO-MINIMO
055900*          TRASLADA WKS-VALOR-INVENTARIO A GT-VALOR-INVENTARIO
056000     MOVE WKS-VALOR-INVENTARIO   TO GT-VALOR-INVENTARIO
056100*          GUARDA WKS-LINEA-GRAN-TOTAL A LINEA-RPT-STK
056200     MOVE WKS-LINEA-GRAN-TOTAL   TO LINEA-RPT-STK
056300*          GRABA LINEA-RPT-STK
056400*          EN EL ARCHIVO DE SALIDA
056500     WRITE LINEA-RPT-STK
056600
056700*          AVISA POR CONSOLA
056800*          PARA EL LOG DE LA CORRIDA
056900     DISPLAY ">>>>>>>>>>>>> ESTADISTICAS FRSTK001 <<<<<<<<<<<<<<"
057000             UPON CONSOLE
057100*          AVISA POR CONSOLA
057200*          PARA EL LOG DE LA CORRIDA
057300     DISPLAY "|| PRODUCTOS EN EXISTENCIA  : ("
057400             WKS-TOTAL-PRODUCTOS    ")" UPON CONSOLE
057500*          AVISA POR CONSOLA
057600*          PARA EL LOG DE LA CORRIDA
057700     DISPLAY "|| PRODUCTOS BAJO MINIMO    : ("
057800             WKS-TOTAL-BAJO-MINIMO  ")" UPON CONSOLE
057900*          AVISA POR CONSOLA
058000*          PARA EL LOG DE LA CORRIDA
058100     DISPLAY "|| MOVIMIENTOS RECHAZADOS   : ("
058200             WKS-TOTAL-RECHAZOS     ")" UPON CONSOLE
058300*          AVISA POR CONSOLA
058400*          PARA EL LOG DE LA CORRIDA
058500     DISPLAY "|| VALOR TOTAL DE INVENTARIO: ("
058600             WKS-VALOR-INVENTARIO   ")" UPON CONSOLE
058700*          AVISA POR CONSOLA
058800*          PARA EL LOG DE LA CORRIDA
058900     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>"
059000             UPON CONSOLE.
059100 900-ESTADISTICAS-E. EXIT.
059200
059300*--------> CIERRA TODOS LOS ARCHIVOS
059400 950-CERRAR-ARCHIVOS SECTION.
059500*          CIERRA PRODUCTO-MASTER
059600     CLOSE PRODUCTO-MASTER
059700           STOCK-MASTER
059800           MOVIMIENTO-TRANS
059900           REPORTE-STOCK.
060000 950-CERRAR-ARCHIVOS-E. EXIT.
