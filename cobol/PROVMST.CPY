000100*****************************************************************
000200*             M A E S T R O   D E   P R O V E E D O R E S       *
000300*        COPY PROVMST - LAYOUT DE PROVEEDOR (SUPLIDOR)          *
000400*   NO TIENE FD PROPIO EN NINGUN PROGRAMA DE ESTA VERSION;      *
000500*   SE MANTIENE EL LAYOUT PARA COMPLETAR EL JUEGO DE MAESTROS   *
000600*   Y PARA USO DE FRSTK001/FRCMP001 EN VERSIONES FUTURAS        *
000700*****************************************************************
000800 01 REG-PROVEEDOR.
000900    02 PRV-ID-PROVEEDOR          PIC 9(09).
001000    02 PRV-NOMBRE-PROVEEDOR      PIC X(100).
001100    02 PRV-DIRECCION             PIC X(150).
001200    02 PRV-TELEFONO              PIC X(15).
001300    02 PRV-EMAIL                 PIC X(100).
001400    02 PRV-RUC                   PIC X(20).
001500    02 PRV-CONDICIONES-PAGO      PIC X(100).
001600    02 PRV-CALIFICACION          PIC S9V9 COMP-3.
001700    02 PRV-ACTIVO                PIC X(01).
001800       88 PRV-ES-ACTIVO                    VALUE "Y".
001900       88 PRV-ES-INACTIVO                  VALUE "N".
002000    02 FILLER                    PIC X(40).
