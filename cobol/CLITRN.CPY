000100*****************************************************************
000200*        T R A N S A C C I O N   D E   C L I E N T E             *
000300*      COPY CLITRN - LAYOUT DE TRANSACCION DE CLIENTE           *
000400*   USADO POR : FRCLI001 (FD CLIENTE-TRANS, SOLO LECTURA)       *
000500*   CLT-TIPO-TRANSACCION : A=ALTA  C=CAMBIO  B=BAJA             *
000600*   ORDENADO POR CLT-ID-CLIENTE PARA EL EMPAREJAMIENTO CONTRA   *
000700*   EL MAESTRO VIEJO/MAESTRO NUEVO                              *
000800*****************************************************************
000900 01 REG-CLIENTE-TRANS.
001000    02 CLT-TIPO-TRANSACCION     PIC X(01).
001100       88 CLT-ES-ALTA                      VALUE "A".
001200       88 CLT-ES-CAMBIO                    VALUE "C".
001300       88 CLT-ES-BAJA                      VALUE "B".
001400    02 CLT-ID-CLIENTE           PIC 9(09).
001500    02 CLT-NOMBRE-CLIENTE       PIC X(100).
001600    02 CLT-APELLIDOS            PIC X(100).
001700    02 CLT-DIRECCION            PIC X(150).
001800    02 CLT-TELEFONO             PIC X(15).
001900    02 CLT-EMAIL                PIC X(100).
002000    02 CLT-CEDULA               PIC X(20).
002100    02 CLT-TIPO-CLIENTE         PIC X(10).
002200    02 CLT-LIMITE-CREDITO       PIC S9(8)V99 COMP-3.
002300    02 FILLER                   PIC X(30).
