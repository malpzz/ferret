000100*****************************************************************
000200* FECHA       : 05/09/1991                                      *
000300* PROGRAMADOR : MARTA JULIA CASTILLO ORTIZ (MJCO)                *
000400* APLICACION  : FERRETERIA - CLIENTES                            *
000500* PROGRAMA    : FRCLI001                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ACTUALIZACION DEL MAESTRO DE CLIENTES POR EL     *
000800*             : METODO DE MAESTRO VIEJO / MAESTRO NUEVO. CRUZA   *
000900*             : EL MAESTRO ANTERIOR CONTRA LAS TRANSACCIONES DE  *
001000*             : ALTA/CAMBIO/BAJA (AMBOS ORDENADOS POR            *
001100*             : ID-CLIENTE) Y GENERA EL MAESTRO NUEVO. AL FINAL  *
001200*             : EMITE EL REPORTE DE CLIENTES CON EL TOTAL         *
001300*             : HISTORICO COMPRADO Y EL CUPO DE CREDITO          *
001400* ARCHIVOS    : CLIEMST (MAESTRO VIEJO, SOLO LECTURA)            *
001500*             : CLITRN  (TRANSACCIONES, SOLO LECTURA, ORDENADO   *
001600*             :          POR ID-CLIENTE)                         *
001700*             : CLIEMNV (MAESTRO NUEVO, SALIDA)                  *
001800*             : FACTHDR (ENCABEZADOS DE FACTURA, SOLO LECTURA,   *
001900*             :          PARA EL TOTAL HISTORICO COMPRADO)       *
002000*             : RPTCLI01 (REPORTE DE CLIENTES)                   *
002100* ACCION (ES) : NO APLICA - CORRIDA UNICA                        *
002200* PROGRAMA(S) : NO APLICA                                        *
002300* INSTALADO   : 20/10/1991                                       *
002400******************************************************************
002500* BITACORA DE CAMBIOS                                            *
002600* 05/09/1991 MJCO TQ-0264 VERSION INICIAL: MAESTRO VIEJO/NUEVO   *TQ-0264
002700*                         PARA ALTA Y CAMBIO DE CLIENTES         *TQ-0264
002800* 20/10/1991 MJCO TQ-0269 SE AGREGA LA BAJA DE CLIENTE, SOLO SI  *TQ-0269
002900*                         NO TIENE FACTURAS EN ARCHIVO           *TQ-0269
003000* 11/03/1993 LFS  TQ-0311 SE AGREGA VALIDACION DE UNICIDAD DE    *TQ-0311
003100*                         CORREO Y CEDULA CONTRA TODO EL MAESTRO *TQ-0311
003200* 09/07/1994 LFS  TQ-0335 SE AGREGA VALIDACION DE PATRON DE      *TQ-0335
003300*                         TELEFONO (SOLO DIGITOS Y GUIONES)      *TQ-0335
003400* 02/12/1996 MJCO TQ-0405 SE AGREGA EL REPORTE DE CLIENTES CON   *TQ-0405
003500*                         EL TOTAL HISTORICO DE COMPRAS PAGADAS  *TQ-0405
003600* 17/09/1998 MJCO TQ-0446 AJUSTE DE SIGLO: SE VERIFICA LA TABLA  *TQ-0446
003700*                         DE CLIENTES PARA EL PASO AL ANIO 2000  *TQ-0446
003800* 05/01/1999 MJCO TQ-0457 PRUEBAS DE PASO DE SIGLO SATISFACTORIAS*TQ-0457
003900* 28/04/2005 LFS  TQ-0569 SE CORRIGE: EL TIPO DE CLIENTE POR     *TQ-0569
004000*                         DEFECTO NO SE ASIGNABA EN LA ALTA      *TQ-0569
004100*                         CUANDO VENIA EN BLANCO                 *TQ-0569
004200* 03/09/2008 MJCO TQ-0616 SE CORRIGE LA CLASE CLASE-DIGITOS-GUION*TQ-0616
004300*                         USADA EN 250-VALIDA-TELEFONO: LE       *TQ-0616
004400*                         FALTABA EL ESPACIO, POR LO QUE UN      *TQ-0616
004500*                         TELEFONO CON MENOS DE 15 POSICIONES    *TQ-0616
004600*                         (RELLENO DE ESPACIOS A LA DERECHA EN   *TQ-0616
004700*                         CLT-TELEFONO) SIEMPRE SE MARCABA       *TQ-0616
004800*                         INVALIDO. SE AGREGA " " A LA CLASE     *TQ-0616
004900******************************************************************TQ-0569
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.               FRCLI001.
005200 AUTHOR.                   MARTA JULIA CASTILLO ORTIZ.
005300 INSTALLATION.             FERRETERIA - DEPARTAMENTO DE SISTEMAS.
005400 DATE-WRITTEN.             05/09/1991.
005500 DATE-COMPILED.
005600 SECURITY.                 USO INTERNO - DEPARTAMENTO DE SISTEMAS.
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS CLASE-DIGITOS-GUION IS "0" THRU "9", "-", " "
006200     UPSI-0 ON  STATUS IS WKS-MODO-DETALLADO
006300            OFF STATUS IS WKS-MODO-RESUMEN.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT CLIENTE-MASTER-VIEJO ASSIGN TO CLIEMST
006700            ORGANIZATION IS SEQUENTIAL
006800            ACCESS MODE  IS SEQUENTIAL
006900            FILE STATUS  IS FS-CLIEMST.
007000
007100     SELECT CLIENTE-TRANS   ASSIGN TO CLITRN
007200            ORGANIZATION IS SEQUENTIAL
007300            ACCESS MODE  IS SEQUENTIAL
007400            FILE STATUS  IS FS-CLITRN.
007500
007600     SELECT CLIENTE-MASTER-NUEVO ASSIGN TO CLIEMNV
007700            ORGANIZATION IS SEQUENTIAL
007800            FILE STATUS  IS FS-CLIEMNV.
007900
008000     SELECT FACTURA-HEADER  ASSIGN TO FACTHDR
008100            ORGANIZATION IS SEQUENTIAL
008200            ACCESS MODE  IS SEQUENTIAL
008300            FILE STATUS  IS FS-FACTHDR.
008400
008500     SELECT REPORTE-CLIENTES ASSIGN TO RPTCLI01
008600            ORGANIZATION IS SEQUENTIAL
008700            FILE STATUS  IS FS-RPTCLI.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100*                MAESTRO DE CLIENTES - VERSION ANTERIOR
009200 FD  CLIENTE-MASTER-VIEJO
009300     LABEL RECORD IS STANDARD.
009400     COPY CLIEMST.
009500
009600*                TRANSACCIONES DE CLIENTE (ALTA/CAMBIO/BAJA)
009700 FD  CLIENTE-TRANS
009800     LABEL RECORD IS STANDARD.
009900     COPY CLITRN.
010000
010100*                MAESTRO DE CLIENTES - VERSION NUEVA. SE USA
010200*                LEADING PARA RENOMBRAR EL PREFIJO CLI- A CLN-
010300*                Y EVITAR NOMBRES DUPLICADOS CON EL MAESTRO VIEJO
010400 FD  CLIENTE-MASTER-NUEVO
010500     LABEL RECORD IS STANDARD.
010600     COPY CLIEMST REPLACING REG-CLIENTE BY REG-CLIENTE-NUEVO
010700                  LEADING ==CLI-== BY ==CLN-==.
010800
010900*                ENCABEZADOS DE FACTURA (SOLO LECTURA)
011000 FD  FACTURA-HEADER
011100     LABEL RECORD IS STANDARD.
011200     COPY FACTHDR.
011300
011400*                REPORTE DE CLIENTES
011500 FD  REPORTE-CLIENTES
011600     LABEL RECORD IS STANDARD.
011700 01  LINEA-RPT-CLI                PIC X(132).
011800
011900 WORKING-STORAGE SECTION.
012000 01 WKS-CAMPOS-DE-TRABAJO.
012100    02 WKS-NOMBRE-PROGRAMA        PIC X(08) VALUE "FRCLI001".
012200    02 WKS-MODO-DETALLADO         PIC X(01) VALUE "S".
012300    02 WKS-MODO-RESUMEN           PIC X(01) VALUE "N".
012400    02 FILLER                    PIC X(05) VALUE SPACES.
012500*                     ESTATUS DE ARCHIVOS
012600 77 FS-CLIEMST                    PIC X(02) VALUE ZEROS.
012700 77 FS-CLITRN                     PIC X(02) VALUE ZEROS.
012800 77 FS-CLIEMNV                    PIC X(02) VALUE ZEROS.
012900 77 FS-FACTHDR                    PIC X(02) VALUE ZEROS.
013000 77 FS-RPTCLI                     PIC X(02) VALUE ZEROS.
013100*                     INDICADORES DE FIN DE ARCHIVO
013200 01 WKS-FLAGS.
013300    02 WKS-FIN-CLIEMST            PIC 9(01) COMP VALUE ZERO.
013400       88 FIN-CLIEMST                         VALUE 1.
013500    02 WKS-FIN-CLITRN             PIC 9(01) COMP VALUE ZERO.
013600       88 FIN-CLITRN                          VALUE 1.
013700    02 WKS-FIN-FACTHDR            PIC 9(01) COMP VALUE ZERO.
013800       88 FIN-FACTHDR                         VALUE 1.
013900    02 FILLER                    PIC X(01) VALUE SPACES.
014000*                     LLAVES DE COMPARACION DEL EMPAREJAMIENTO
014100 01 WKS-LLAVES-EMPAREJAMIENTO.
014200    02 WKS-LLAVE-MAESTRO          PIC 9(09) COMP.
014300    02 WKS-LLAVE-TRANS            PIC 9(09) COMP.
014400    02 FILLER                    PIC X(01) VALUE SPACES.
014500*                     TABLA DE CLIENTES (MAESTRO VIEJO) PARA
014600*                     VALIDAR UNICIDAD DE CORREO Y CEDULA
014700 01 WKS-TABLA-CLIENTES.
014800    02 WKS-CANT-CLIE-TABLA        PIC 9(05) COMP VALUE ZERO.
014900    02 WKS-TAB-CLIENTE OCCURS 1 TO 3000 TIMES
015000          DEPENDING ON WKS-CANT-CLIE-TABLA
015100          INDEXED BY WKS-IDX-CLIE.
015200       03 WKS-TAB-ID-CLIENTE      PIC 9(09).
015300       03 WKS-TAB-EMAIL           PIC X(100).
015400       03 WKS-TAB-CEDULA          PIC X(20).
015500*                     TABLA DE COMPRAS POR CLIENTE (DE FACTHDR)
015600 01 WKS-TABLA-COMPRAS.
015700    02 WKS-CANT-COMPRA-TABLA      PIC 9(05) COMP VALUE ZERO.
015800    02 WKS-TAB-COMPRA OCCURS 1 TO 3000 TIMES
015900          DEPENDING ON WKS-CANT-COMPRA-TABLA
016000          INDEXED BY WKS-IDX-COMPRA.
016100       03 WKS-TC-ID-CLIENTE       PIC 9(09).
016200       03 WKS-TC-TOTAL-PAGADO     PIC S9(10)V99 COMP-3.
016300       03 WKS-TC-TIENE-FACTURA    PIC X(01).
016400*                     FECHA DE CORRIDA Y SU DESGLOSE (REDEFINES 1)
016500 01 WKS-FECHA-CORRIDA             PIC 9(08).
016600 01 WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
016700    02 WKS-FC-ANIO                PIC 9(04).
016800    02 WKS-FC-MES                 PIC 9(02).
016900    02 WKS-FC-DIA                 PIC 9(02).
017000*                     NOMBRE COMPLETO CONSTRUIDO EN TRABAJO
017100*                     Y SU VISTA ALTERNA POR CAMPOS (REDEFINES 2)
017200 01 WKS-NOMBRE-COMPLETO            PIC X(201).
017300 01 WKS-NOMBRE-COMPLETO-R REDEFINES WKS-NOMBRE-COMPLETO.
017400    02 WKS-NC-NOMBRE               PIC X(100).
017500    02 WKS-NC-ESPACIO              PIC X(01).
017600    02 WKS-NC-APELLIDOS            PIC X(100).
017700*                     MASCARAS DE IMPRESION (REDEFINES 3)
017800 01 WKS-MASCARAS.
017900    02 WKS-MONTO-EDITADO           PIC Z,ZZZ,ZZZ,ZZ9.99.
018000 01 WKS-MASCARAS-R REDEFINES WKS-MASCARAS.
018100    02 WKS-MASCARAS-BYTES          PIC X(13).
018200*                     INDICADORES DE VALIDACION DE TRANSACCION
018300 01 WKS-VALIDACION.
018400    02 WKS-TRANS-VALIDA            PIC 9(01) COMP VALUE ZERO.
018500       88 TRANS-ES-VALIDA                     VALUE 1.
018600    02 FILLER                    PIC X(01) VALUE SPACES.
018700*                     ACUMULADORES DE CIERRE DE CORRIDA
018800 01 WKS-ACUM-CORRIDA.
018900    02 WKS-TOTAL-ALTAS             PIC 9(07) COMP.
019000    02 WKS-TOTAL-CAMBIOS           PIC 9(07) COMP.
019100    02 WKS-TOTAL-BAJAS             PIC 9(07) COMP.
019200    02 WKS-TOTAL-RECHAZOS          PIC 9(07) COMP.
019300    02 WKS-TOTAL-CLIENTES-NUEVOS   PIC 9(07) COMP.
019400    02 FILLER                    PIC X(01) VALUE SPACES.
019500*                     LINEAS DEL REPORTE
019600 01 WKS-LINEA-DETALLE-CLI.
019700    02 FILLER                      PIC X(01) VALUE SPACES.
019800    02 LD-ID-CLIENTE               PIC ZZZZZZZZ9.
019900    02 FILLER                      PIC X(01) VALUE SPACES.
020000    02 LD-NOMBRE-COMPLETO           PIC X(60).
020100    02 FILLER                      PIC X(01) VALUE SPACES.
020200    02 LD-TIPO-CLIENTE              PIC X(10).
020300    02 FILLER                      PIC X(01) VALUE SPACES.
020400    02 LD-LIMITE-CREDITO            PIC Z,ZZZ,ZZ9.99.
020500    02 FILLER                      PIC X(01) VALUE SPACES.
020600    02 LD-TOTAL-COMPRAS             PIC Z,ZZZ,ZZZ,ZZ9.99.
020700    02 FILLER                      PIC X(23) VALUE SPACES.
020800 01 WKS-LINEA-GRAN-TOTAL.
020900    02 FILLER                      PIC X(20) VALUE
021000       "TOTALES CLIENTES    ".
021100    02 GT-ALTAS                    PIC ZZ,ZZ9.
021200    02 FILLER                      PIC X(01) VALUE SPACES.
021300    02 GT-CAMBIOS                  PIC ZZ,ZZ9.
021400    02 FILLER                      PIC X(01) VALUE SPACES.
021500    02 GT-BAJAS                    PIC ZZ,ZZ9.
021600    02 FILLER                      PIC X(01) VALUE SPACES.
021700    02 GT-RECHAZOS                 PIC ZZ,ZZ9.
021800    02 FILLER                      PIC X(80) VALUE SPACES.
021900
022000 PROCEDURE DIVISION.
022100******************************************************************
022200 000-MAIN SECTION.
022300*          EJECUTA 100-ABRIR-ARCHIVOS
022400     PERFORM 100-ABRIR-ARCHIVOS
022500*          EJECUTA 200-PROCESA-TRANSACCIONES
022600     PERFORM 200-PROCESA-TRANSACCIONES
022700        UNTIL FIN-CLIEMST AND FIN-CLITRN
022800*          EJECUTA 500-IMPRIME-REPORTE-CLIENTES
022900     PERFORM 500-IMPRIME-REPORTE-CLIENTES
023000*          EJECUTA 900-ESTADISTICAS
023100     PERFORM 900-ESTADISTICAS
023200*          EJECUTA 950-CERRAR-ARCHIVOS
023300     PERFORM 950-CERRAR-ARCHIVOS
023400*          TERMINA LA CORRIDA
023500     STOP RUN.
023600 000-MAIN-E. EXIT.
023700
023800*--------> ABRE ARCHIVOS Y CARGA LAS TABLAS DE VALIDACION
023900 100-ABRIR-ARCHIVOS SECTION.
024000*          TOMA WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
024100     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
024200*          ABRE CLIENTE-MASTER-VIEJO EN MODO INPUT
024300     OPEN INPUT CLIENTE-MASTER-VIEJO
024400*          ABRE CLIENTE-TRANS EN MODO INPUT
024500     OPEN INPUT CLIENTE-TRANS
024600*          ABRE CLIENTE-MASTER-NUEVO EN MODO OUTPUT
024700     OPEN OUTPUT CLIENTE-MASTER-NUEVO
024800*          ABRE FACTURA-HEADER EN MODO INPUT
024900     OPEN INPUT FACTURA-HEADER
025000*          ABRE REPORTE-CLIENTES EN MODO OUTPUT
025100     OPEN OUTPUT REPORTE-CLIENTES
025200*          VALIDA SI FS-CLIEMST NOT = "00" OR FS-CLITRN NOT = "00"
025300*          PARA CORTAR SI HAY UN DATO MALO
025400     IF FS-CLIEMST NOT = "00" OR FS-CLITRN  NOT = "00"
025500        OR FS-CLIEMNV NOT = "00" OR FS-FACTHDR NOT = "00"
025600        OR FS-RPTCLI  NOT = "00"
025700*          AVISA POR CONSOLA
025800*          PARA EL LOG DE LA CORRIDA
025900        DISPLAY "FRCLI001 - ERROR AL ABRIR ARCHIVOS" UPON CONSOLE
026000*          ANOTA 91 A RETURN-CODE
026100        MOVE 91 TO RETURN-CODE
026200*          EJECUTA 950-CERRAR-ARCHIVOS
026300        PERFORM 950-CERRAR-ARCHIVOS
026400*          TERMINA LA CORRIDA
026500        STOP RUN
026600     END-IF
026700*          REPITE 110-CARGA-TABLA-COMPRAS PARA CADA RENGLON
026800*          HASTA QUE SE ACABE EL ARCHIVO
026900     PERFORM 110-CARGA-TABLA-COMPRAS UNTIL FIN-FACTHDR
027000*          EJECUTA 120-CARGA-TABLA-CLIENTES
027100     PERFORM 120-CARGA-TABLA-CLIENTES
027200*          EJECUTA 130-LEER-MAESTRO-VIEJO
027300     PERFORM 130-LEER-MAESTRO-VIEJO
027400*          EJECUTA 140-LEER-TRANSACCION
027500     PERFORM 140-LEER-TRANSACCION.
027600 100-ABRIR-ARCHIVOS-E. EXIT.
027700
027800*--------> CARGA EL TOTAL DE COMPRAS PAGADAS Y LA BANDERA DE
027900*          "TIENE FACTURAS" POR CLIENTE
028000 110-CARGA-TABLA-COMPRAS SECTION.
028100*          LEE EL SIGUIENTE RENGLON DE FACTURA-HEADER
028200*          PARA SEGUIR CON LA CORRIDA
028300     READ FACTURA-HEADER
028400*          SI SE ACABA EL ARCHIVO
028500          AT END SET FIN-FACTHDR TO TRUE
028600*          SI TODAVIA HAY DATOS
028700          NOT AT END
028800*          EJECUTA 111-ACUMULA-COMPRA-CLIENTE
028900             PERFORM 111-ACUMULA-COMPRA-CLIENTE
029000     END-READ.
029100 110-CARGA-TABLA-COMPRAS-E. EXIT.
029200
029300*--------> BUSCA O CREA LA ENTRADA DEL CLIENTE EN LA TABLA DE
029400*          COMPRAS Y ACUMULA SU TOTAL SI LA FACTURA ESTA PAGADA
029500 111-ACUMULA-COMPRA-CLIENTE SECTION.
029600*          FIJA WKS-IDX-COMPRA TO 1
029700     SET WKS-IDX-COMPRA TO 1
029800*          BUSCA EN WKS-TAB-COMPRA
029900*          POR LA LLAVE DEL RENGLON EN CURSO
030000     SEARCH WKS-TAB-COMPRA
030100*          SI SE ACABA EL ARCHIVO
030200        AT END
030300*          SUMA 1 EN WKS-CANT-COMPRA-TABLA
030400           ADD 1 TO WKS-CANT-COMPRA-TABLA
030500*          FIJA WKS-IDX-COMPRA TO WKS-CANT-COMPRA-TABLA
030600           SET WKS-IDX-COMPRA TO WKS-CANT-COMPRA-TABLA
030700*          COPIA FAH-ID-CLIENTE A
030800           MOVE FAH-ID-CLIENTE TO
030900                WKS-TC-ID-CLIENTE (WKS-IDX-COMPRA)
031000*          TRASLADA ZERO A
031100           MOVE ZERO           TO
031200                WKS-TC-TOTAL-PAGADO (WKS-IDX-COMPRA)
031300*          GUARDA "Y" A
031400           MOVE "Y"            TO
031500                WKS-TC-TIENE-FACTURA (WKS-IDX-COMPRA)
031600*          CUANDO SE CUMPLE LA CONDICION
031700        WHEN WKS-TC-ID-CLIENTE (WKS-IDX-COMPRA) =
031800             FAH-ID-CLIENTE
031900*          PASA "Y" A WKS-TC-TIENE-FACTURA (WKS-IDX-COMPRA)
032000           MOVE "Y" TO WKS-TC-TIENE-FACTURA (WKS-IDX-COMPRA)
032100     END-SEARCH
032200*          VALIDA SI FAH-PAGADA
032300*          SEGUN EL DATO DEL RENGLON EN CURSO
032400     IF FAH-PAGADA
032500*          AGREGA FAH-TOTAL EN WKS-TC-TOTAL-PAGADO (WKS-IDX-COMPRA)
032600        ADD FAH-TOTAL TO WKS-TC-TOTAL-PAGADO (WKS-IDX-COMPRA)
032700     END-IF.
032800 111-ACUMULA-COMPRA-CLIENTE-E. EXIT.
032900
033000*--------> CARGA EL MAESTRO VIEJO A LA TABLA DE CORREO/CEDULA
033100 120-CARGA-TABLA-CLIENTES SECTION.
033200*          REPITE 121-CARGA-UN-CLIENTE PARA CADA RENGLON
033300*          HASTA QUE SE ACABE EL ARCHIVO
033400     PERFORM 121-CARGA-UN-CLIENTE UNTIL FIN-CLIEMST
033500*          ANOTA ZERO A WKS-FIN-CLIEMST
033600     MOVE ZERO TO WKS-FIN-CLIEMST.
033700 120-CARGA-TABLA-CLIENTES-E. EXIT.
033800
033900*--------> LEE UN RENGLON DEL MAESTRO VIEJO Y LO ANOTA EN LA
034000*          TABLA DE CORREO/CEDULA
034100 121-CARGA-UN-CLIENTE SECTION.
034200*          LEE EL SIGUIENTE RENGLON DE CLIENTE-MASTER-VIEJO
034300*          PARA SEGUIR CON LA CORRIDA
034400     READ CLIENTE-MASTER-VIEJO
034500*          SI SE ACABA EL ARCHIVO
034600          AT END SET FIN-CLIEMST TO TRUE
034700*          SI TODAVIA HAY DATOS
034800          NOT AT END
034900*          ACUMULA 1 EN WKS-CANT-CLIE-TABLA
035000             ADD 1 TO WKS-CANT-CLIE-TABLA
035100*          COPIA CLI-ID-CLIENTE A
035200             MOVE CLI-ID-CLIENTE TO
035300                  WKS-TAB-ID-CLIENTE (WKS-CANT-CLIE-TABLA)
035400*          TRASLADA CLI-EMAIL A
035500             MOVE CLI-EMAIL      TO
035600                  WKS-TAB-EMAIL      (WKS-CANT-CLIE-TABLA)
035700*          GUARDA CLI-CEDULA A
035800             MOVE CLI-CEDULA     TO
035900                  WKS-TAB-CEDULA     (WKS-CANT-CLIE-TABLA)
036000     END-READ.
036100 121-CARGA-UN-CLIENTE-E. EXIT.
036200
036300*--------> RELEE EL MAESTRO VIEJO DESDE EL PRINCIPIO PARA EL
036400*          EMPAREJAMIENTO SECUENCIAL CONTRA LAS TRANSACCIONES
036500 130-LEER-MAESTRO-VIEJO SECTION.
036600*          CIERRA CLIENTE-MASTER-VIEJO
036700     CLOSE CLIENTE-MASTER-VIEJO
036800*          ABRE CLIENTE-MASTER-VIEJO EN MODO INPUT
036900     OPEN INPUT CLIENTE-MASTER-VIEJO
037000*          LEE EL SIGUIENTE RENGLON DE CLIENTE-MASTER-VIEJO
037100*          PARA SEGUIR CON LA CORRIDA
037200     READ CLIENTE-MASTER-VIEJO
037300*          SI SE ACABA EL ARCHIVO
037400          AT END SET FIN-CLIEMST TO TRUE
037500     END-READ
037600*          VALIDA SI NOT FIN-CLIEMST
037700*          PARA DETECTAR EL FIN DEL ARCHIVO
037800     IF NOT FIN-CLIEMST
037900*          PASA CLI-ID-CLIENTE A WKS-LLAVE-MAESTRO
038000        MOVE CLI-ID-CLIENTE TO WKS-LLAVE-MAESTRO
038100     END-IF.
038200 130-LEER-MAESTRO-VIEJO-E. EXIT.
038300
038400*--------> LEE LA SIGUIENTE TRANSACCION DE CLIENTE
038500 140-LEER-TRANSACCION SECTION.
038600*          LEE EL SIGUIENTE RENGLON DE CLIENTE-TRANS
038700*          PARA SEGUIR CON LA CORRIDA
038800     READ CLIENTE-TRANS
038900*          SI SE ACABA EL ARCHIVO
039000          AT END SET FIN-CLITRN TO TRUE
039100     END-READ
039200*          VALIDA SI NOT FIN-CLITRN
039300*          PARA DETECTAR EL FIN DEL ARCHIVO
039400     IF NOT FIN-CLITRN
039500*          ANOTA CLT-ID-CLIENTE A WKS-LLAVE-TRANS
039600        MOVE CLT-ID-CLIENTE TO WKS-LLAVE-TRANS
039700     END-IF.
039800 140-LEER-TRANSACCION-E. EXIT.
039900
040000*--------> EMPAREJA EL MAESTRO VIEJO CONTRA LAS TRANSACCIONES
040100*          Y ESCRIBE EL MAESTRO NUEVO (METODO CLASICO DE
040200*          ACTUALIZACION MAESTRO VIEJO / MAESTRO NUEVO)
040300 200-PROCESA-TRANSACCIONES SECTION.
040400*          EVALUA TRUE
040500*          SEGUN EL CASO QUE APLIQUE
040600     EVALUATE TRUE
040700*          CUANDO SE CUMPLE LA CONDICION
040800        WHEN FIN-CLIEMST AND NOT FIN-CLITRN
040900*          EJECUTA 220-PROCESA-ALTA
041000           PERFORM 220-PROCESA-ALTA
041100*          CUANDO SE CUMPLE LA CONDICION
041200        WHEN FIN-CLITRN AND NOT FIN-CLIEMST
041300*          EJECUTA 210-COPIA-SIN-CAMBIO
041400           PERFORM 210-COPIA-SIN-CAMBIO
041500*          CUANDO SE CUMPLE LA CONDICION
041600        WHEN WKS-LLAVE-MAESTRO < WKS-LLAVE-TRANS
041700*          EJECUTA 210-COPIA-SIN-CAMBIO
041800           PERFORM 210-COPIA-SIN-CAMBIO
041900*          CUANDO SE CUMPLE LA CONDICION
042000        WHEN WKS-LLAVE-TRANS < WKS-LLAVE-MAESTRO
042100*          EJECUTA 220-PROCESA-ALTA
042200           PERFORM 220-PROCESA-ALTA
042300*          CUANDO SE CUMPLE LA CONDICION
042400        WHEN OTHER
042500*          EJECUTA 230-PROCESA-CAMBIO-O-BAJA
042600           PERFORM 230-PROCESA-CAMBIO-O-BAJA
042700     END-EVALUATE.
042800 200-PROCESA-TRANSACCIONES-E. EXIT.
042900
043000*--------> LLAVE DEL MAESTRO MENOR: SE COPIA SIN CAMBIOS
043100 210-COPIA-SIN-CAMBIO SECTION.
043200*          COPIA REG-CLIENTE A REG-CLIENTE-NUEVO
043300     MOVE REG-CLIENTE   TO REG-CLIENTE-NUEVO
043400*          GRABA REG-CLIENTE-NUEVO
043500*          EN EL ARCHIVO DE SALIDA
043600     WRITE REG-CLIENTE-NUEVO
043700*          EJECUTA 130-CONTINUA-MAESTRO
043800     PERFORM 130-CONTINUA-MAESTRO.
043900 210-COPIA-SIN-CAMBIO-E. EXIT.
044000
044100*--------> LLAVE DE LA TRANSACCION MENOR: SOLO ALTA ES VALIDA
044200 220-PROCESA-ALTA SECTION.
044300*          VALIDA SI CLT-ES-ALTA
044400*          PARA DECIDIR COMO SIGUE EL RENGLON
044500     IF CLT-ES-ALTA
044600*          EJECUTA 240-VALIDA-CAMPOS-OBLIGATORIOS
044700        PERFORM 240-VALIDA-CAMPOS-OBLIGATORIOS
044800*          VALIDA SI TRANS-ES-VALIDA
044900*          PARA DECIDIR COMO SIGUE EL RENGLON
045000        IF TRANS-ES-VALIDA
045100*          EJECUTA 250-VALIDA-TELEFONO
045200           PERFORM 250-VALIDA-TELEFONO
045300        END-IF
045400*          SI SIGUE VALIDA, CONTINUA CON EL SIGUIENTE PASO
045500*          PARA DECIDIR COMO SIGUE EL RENGLON
045600        IF TRANS-ES-VALIDA
045700*          EJECUTA 260-VALIDA-UNICIDAD
045800           PERFORM 260-VALIDA-UNICIDAD
045900        END-IF
046000*          SI TODAVIA NO SE HA RECHAZADO EL RENGLON
046100*          PARA DECIDIR COMO SIGUE EL RENGLON
046200        IF TRANS-ES-VALIDA
046300*          TRASLADA CLT-ID-CLIENTE A CLI-ID-CLIENTE
046400           MOVE CLT-ID-CLIENTE       TO CLI-ID-CLIENTE
046500*          GUARDA CLT-NOMBRE-CLIENTE A CLI-NOMBRE-CLIENTE
046600           MOVE CLT-NOMBRE-CLIENTE   TO CLI-NOMBRE-CLIENTE
046700*          PASA CLT-APELLIDOS A CLI-APELLIDOS
046800           MOVE CLT-APELLIDOS        TO CLI-APELLIDOS
046900*          ANOTA CLT-DIRECCION A CLI-DIRECCION
047000           MOVE CLT-DIRECCION        TO CLI-DIRECCION
047100*          COPIA CLT-TELEFONO A CLI-TELEFONO
047200           MOVE CLT-TELEFONO         TO CLI-TELEFONO
047300*          TRASLADA CLT-EMAIL A CLI-EMAIL
047400           MOVE CLT-EMAIL            TO CLI-EMAIL
047500*          GUARDA CLT-CEDULA A CLI-CEDULA
047600           MOVE CLT-CEDULA           TO CLI-CEDULA
047700*          VALIDA SI CLT-TIPO-CLIENTE = SPACES
047800*          SEGUN EL DATO DEL RENGLON EN CURSO
047900           IF CLT-TIPO-CLIENTE = SPACES
048000*          PASA "REGULAR" A CLI-TIPO-CLIENTE
048100              MOVE "REGULAR"         TO CLI-TIPO-CLIENTE
048200*          CASO CONTRARIO
048300           ELSE
048400*          ANOTA CLT-TIPO-CLIENTE A CLI-TIPO-CLIENTE
048500              MOVE CLT-TIPO-CLIENTE  TO CLI-TIPO-CLIENTE
048600           END-IF
048700*          COPIA CLT-LIMITE-CREDITO A CLI-LIMITE-CREDITO
048800           MOVE CLT-LIMITE-CREDITO   TO CLI-LIMITE-CREDITO
048900*          TRASLADA "Y" A CLI-ACTIVO
049000           MOVE "Y"                  TO CLI-ACTIVO
049100*          GUARDA REG-CLIENTE A REG-CLIENTE-NUEVO
049200           MOVE REG-CLIENTE          TO REG-CLIENTE-NUEVO
049300*          GRABA REG-CLIENTE-NUEVO
049400*          EN EL ARCHIVO DE SALIDA
049500           WRITE REG-CLIENTE-NUEVO
049600*          SUMA 1 EN WKS-TOTAL-ALTAS WKS-TOTAL-CLIENTES-NUEVOS
049700           ADD 1 TO WKS-TOTAL-ALTAS WKS-TOTAL-CLIENTES-NUEVOS
049800*          CASO CONTRARIO
049900        ELSE
050000*          AGREGA 1 EN WKS-TOTAL-RECHAZOS
050100           ADD 1 TO WKS-TOTAL-RECHAZOS
050200        END-IF
050300*          CASO CONTRARIO
050400     ELSE
050500*          AVISA POR CONSOLA
050600*          PARA EL LOG DE LA CORRIDA
050700        DISPLAY "FRCLI001 - CLIENTE NO EXISTE PARA "
050800                CLT-TIPO-TRANSACCION " ID=" CLT-ID-CLIENTE
050900                UPON CONSOLE
051000*          ACUMULA 1 EN WKS-TOTAL-RECHAZOS
051100        ADD 1 TO WKS-TOTAL-RECHAZOS
051200     END-IF
051300*          EJECUTA 140-LEER-TRANSACCION
051400     PERFORM 140-LEER-TRANSACCION.
051500 220-PROCESA-ALTA-E. EXIT.
051600
051700*--------> LLAVES IGUALES: APLICA CAMBIO O BAJA SOBRE EL
051800*          RENGLON DEL MAESTRO VIEJO
051900 230-PROCESA-CAMBIO-O-BAJA SECTION.
052000*          EVALUA TRUE
052100*          SEGUN EL CASO QUE APLIQUE
052200     EVALUATE TRUE
052300*          CUANDO SE CUMPLE LA CONDICION
052400        WHEN CLT-ES-CAMBIO
052500*          EJECUTA 270-APLICA-CAMBIO
052600           PERFORM 270-APLICA-CAMBIO
052700*          CUANDO SE CUMPLE LA CONDICION
052800        WHEN CLT-ES-BAJA
052900*          EJECUTA 280-APLICA-BAJA
053000           PERFORM 280-APLICA-BAJA
053100*          CUANDO SE CUMPLE LA CONDICION
053200        WHEN OTHER
053300*          AVISA POR CONSOLA
053400*          PARA EL LOG DE LA CORRIDA
053500           DISPLAY "FRCLI001 - ALTA DUPLICADA RECHAZADA ID="
053600                   CLT-ID-CLIENTE UPON CONSOLE
053700*          PASA REG-CLIENTE A REG-CLIENTE-NUEVO
053800           MOVE REG-CLIENTE TO REG-CLIENTE-NUEVO
053900*          GRABA REG-CLIENTE-NUEVO
054000*          EN EL ARCHIVO DE SALIDA
054100           WRITE REG-CLIENTE-NUEVO
054200*          SUMA 1 EN WKS-TOTAL-RECHAZOS
054300           ADD 1 TO WKS-TOTAL-RECHAZOS
054400     END-EVALUATE
054500*          EJECUTA 140-LEER-TRANSACCION
054600     PERFORM 140-LEER-TRANSACCION
054700*          EJECUTA 130-CONTINUA-MAESTRO
054800     PERFORM 130-CONTINUA-MAESTRO.
054900 230-PROCESA-CAMBIO-O-BAJA-E. EXIT.
055000
055100*--------> APLICA UNA TRANSACCION DE CAMBIO SOBRE EL RENGLON
055200 270-APLICA-CAMBIO SECTION.
055300*          EJECUTA 240-VALIDA-CAMPOS-OBLIGATORIOS
055400     PERFORM 240-VALIDA-CAMPOS-OBLIGATORIOS
055500*          VALIDA SI TRANS-ES-VALIDA
055600*          PARA DECIDIR COMO SIGUE EL RENGLON
055700     IF TRANS-ES-VALIDA
055800*          EJECUTA 250-VALIDA-TELEFONO
055900        PERFORM 250-VALIDA-TELEFONO
056000     END-IF
056100*          SI SIGUE VALIDA, CONTINUA CON EL SIGUIENTE PASO
056200*          PARA DECIDIR COMO SIGUE EL RENGLON
056300     IF TRANS-ES-VALIDA
056400*          EJECUTA 260-VALIDA-UNICIDAD
056500        PERFORM 260-VALIDA-UNICIDAD
056600     END-IF
056700*          SI TODAVIA NO SE HA RECHAZADO EL RENGLON
056800*          PARA DECIDIR COMO SIGUE EL RENGLON
056900     IF TRANS-ES-VALIDA
057000*          ANOTA CLT-NOMBRE-CLIENTE A CLI-NOMBRE-CLIENTE
057100        MOVE CLT-NOMBRE-CLIENTE   TO CLI-NOMBRE-CLIENTE
057200*          COPIA CLT-APELLIDOS A CLI-APELLIDOS
057300        MOVE CLT-APELLIDOS        TO CLI-APELLIDOS
057400*          TRASLADA CLT-DIRECCION A CLI-DIRECCION
057500        MOVE CLT-DIRECCION        TO CLI-DIRECCION
057600*          GUARDA CLT-TELEFONO A CLI-TELEFONO
057700        MOVE CLT-TELEFONO         TO CLI-TELEFONO
057800*          PASA CLT-EMAIL A CLI-EMAIL
057900        MOVE CLT-EMAIL            TO CLI-EMAIL
058000*          ANOTA CLT-CEDULA A CLI-CEDULA
058100        MOVE CLT-CEDULA           TO CLI-CEDULA
058200*          VALIDA SI CLT-TIPO-CLIENTE NOT = SPACES
058300*          PARA CORTAR SI HAY UN DATO MALO
058400        IF CLT-TIPO-CLIENTE NOT = SPACES
058500*          COPIA CLT-TIPO-CLIENTE A CLI-TIPO-CLIENTE
058600           MOVE CLT-TIPO-CLIENTE  TO CLI-TIPO-CLIENTE
058700        END-IF
058800*          TRASLADA CLT-LIMITE-CREDITO A CLI-LIMITE-CREDITO
058900        MOVE CLT-LIMITE-CREDITO   TO CLI-LIMITE-CREDITO
059000*          AGREGA 1 EN WKS-TOTAL-CAMBIOS
059100        ADD 1 TO WKS-TOTAL-CAMBIOS
059200*          CASO CONTRARIO
059300     ELSE
059400*          ACUMULA 1 EN WKS-TOTAL-RECHAZOS
059500        ADD 1 TO WKS-TOTAL-RECHAZOS
059600     END-IF
059700*          GUARDA REG-CLIENTE A REG-CLIENTE-NUEVO
059800     MOVE REG-CLIENTE TO REG-CLIENTE-NUEVO
059900*          GRABA REG-CLIENTE-NUEVO
060000*          EN EL ARCHIVO DE SALIDA
060100     WRITE REG-CLIENTE-NUEVO.
060200 270-APLICA-CAMBIO-E. EXIT.
060300
060400*--------> APLICA UNA TRANSACCION DE BAJA - SOLO SI EL CLIENTE
060500*          NO TIENE FACTURAS EN ARCHIVO
060600 280-APLICA-BAJA SECTION.
060700*          FIJA WKS-IDX-COMPRA TO 1
060800     SET WKS-IDX-COMPRA TO 1
060900*          BUSCA EN WKS-TAB-COMPRA
061000*          POR LA LLAVE DEL RENGLON EN CURSO
061100     SEARCH WKS-TAB-COMPRA
061200*          SI SE ACABA EL ARCHIVO
061300        AT END
061400           CONTINUE
061500*          CUANDO SE CUMPLE LA CONDICION
061600        WHEN WKS-TC-ID-CLIENTE (WKS-IDX-COMPRA) =
061700             CLI-ID-CLIENTE
061800*          VALIDA SI WKS-TC-TIENE-FACTURA (WKS-IDX-COMPRA) = "Y"
061900*          SEGUN EL DATO DEL RENGLON EN CURSO
062000           IF WKS-TC-TIENE-FACTURA (WKS-IDX-COMPRA) = "Y"
062100*          AVISA POR CONSOLA
062200*          PARA EL LOG DE LA CORRIDA
062300              DISPLAY "FRCLI001 - NO SE PUEDE DAR DE BAJA, "
062400                      "TIENE FACTURAS. ID=" CLI-ID-CLIENTE
062500                      UPON CONSOLE
062600*          PASA REG-CLIENTE A REG-CLIENTE-NUEVO
062700              MOVE REG-CLIENTE TO REG-CLIENTE-NUEVO
062800*          GRABA REG-CLIENTE-NUEVO
062900*          EN EL ARCHIVO DE SALIDA
063000              WRITE REG-CLIENTE-NUEVO
063100*          SUMA 1 EN WKS-TOTAL-RECHAZOS
063200              ADD 1 TO WKS-TOTAL-RECHAZOS
063300              GO TO 280-APLICA-BAJA-E
063400           END-IF
063500     END-SEARCH
063600*          AGREGA 1 EN WKS-TOTAL-BAJAS
063700     ADD 1 TO WKS-TOTAL-BAJAS.
063800 280-APLICA-BAJA-E. EXIT.
063900
064000*--------> AVANZA LA LECTURA DEL MAESTRO VIEJO
064100 130-CONTINUA-MAESTRO SECTION.
064200*          LEE EL SIGUIENTE RENGLON DE CLIENTE-MASTER-VIEJO
064300*          PARA SEGUIR CON LA CORRIDA
064400     READ CLIENTE-MASTER-VIEJO
064500*          SI SE ACABA EL ARCHIVO
064600          AT END SET FIN-CLIEMST TO TRUE
064700     END-READ
064800*          VALIDA SI NOT FIN-CLIEMST
064900*          PARA DETECTAR EL FIN DEL ARCHIVO
065000     IF NOT FIN-CLIEMST
065100*          ANOTA CLI-ID-CLIENTE A WKS-LLAVE-MAESTRO
065200        MOVE CLI-ID-CLIENTE TO WKS-LLAVE-MAESTRO
065300     END-IF.
065400 130-CONTINUA-MAESTRO-E. EXIT.
065500
065600*--------> VALIDA LOS CAMPOS OBLIGATORIOS DE LA TRANSACCION
065700 240-VALIDA-CAMPOS-OBLIGATORIOS SECTION.
065800*          COPIA 1 A WKS-TRANS-VALIDA
065900     MOVE 1 TO WKS-TRANS-VALIDA
066000*          VALIDA SI CLT-NOMBRE-CLIENTE = SPACES OR
066100*          SEGUN EL DATO DEL RENGLON EN CURSO
066200     IF CLT-NOMBRE-CLIENTE = SPACES OR
066300        CLT-APELLIDOS      = SPACES OR
066400        CLT-DIRECCION      = SPACES OR
066500        CLT-TELEFONO       = SPACES
066600*          AVISA POR CONSOLA
066700*          PARA EL LOG DE LA CORRIDA
066800        DISPLAY "FRCLI001 - FALTA CAMPO OBLIGATORIO ID="
066900                CLT-ID-CLIENTE UPON CONSOLE
067000*          TRASLADA ZERO A WKS-TRANS-VALIDA
067100        MOVE ZERO TO WKS-TRANS-VALIDA
067200     END-IF.
067300 240-VALIDA-CAMPOS-OBLIGATORIOS-E. EXIT.
067400
067500*--------> VALIDA QUE EL TELEFONO SOLO TENGA DIGITOS Y GUIONES
067600*          (TQ-0616: CLASE-DIGITOS-GUION YA INCLUYE EL ESPACIO,
067700*          SI NO EL RELLENO DE CLT-TELEFONO SIEMPRE FALLABA)
067800 250-VALIDA-TELEFONO SECTION.
067900*          VALIDA SI CLT-TELEFONO NOT = SPACES
068000*          PARA CORTAR SI HAY UN DATO MALO
068100     IF CLT-TELEFONO NOT = SPACES
068200*          VALIDA SI CLT-TELEFONO IS NOT CLASE-DIGITOS-GUION
068300*          SEGUN EL DATO DEL RENGLON EN CURSO
068400        IF CLT-TELEFONO IS NOT CLASE-DIGITOS-GUION
068500*          AVISA POR CONSOLA
068600*          PARA EL LOG DE LA CORRIDA
068700           DISPLAY "FRCLI001 - TELEFONO INVALIDO ID="
068800                   CLT-ID-CLIENTE UPON CONSOLE
068900*          GUARDA ZERO A WKS-TRANS-VALIDA
069000           MOVE ZERO TO WKS-TRANS-VALIDA
069100        END-IF
069200     END-IF.
069300 250-VALIDA-TELEFONO-E. EXIT.
069400
069500*--------> VALIDA LA UNICIDAD DE CORREO Y CEDULA CONTRA TODO
069600*          EL MAESTRO, EXCLUYENDO EL PROPIO ID EN CAMBIO
069700 260-VALIDA-UNICIDAD SECTION.
069800*          EJECUTA 261-COMPARA-UN-CLIENTE
069900     PERFORM 261-COMPARA-UN-CLIENTE
070000             VARYING WKS-IDX-CLIE FROM 1 BY 1
070100             UNTIL WKS-IDX-CLIE > WKS-CANT-CLIE-TABLA.
070200 260-VALIDA-UNICIDAD-E. EXIT.
070300
070400*--------> COMPARA EL CORREO Y LA CEDULA DE LA TRANSACCION
070500*          CONTRA UN RENGLON DE LA TABLA DE CLIENTES
070600 261-COMPARA-UN-CLIENTE SECTION.
070700*          VALIDA SI WKS-TAB-ID-CLIENTE (WKS-IDX-CLIE) NOT = CLT-ID-C
070800*          PARA CORTAR SI HAY UN DATO MALO
070900     IF WKS-TAB-ID-CLIENTE (WKS-IDX-CLIE) NOT = CLT-ID-CLIENTE
071000*          VALIDA SI CLT-EMAIL NOT = SPACES AND
071100*          PARA CORTAR SI HAY UN DATO MALO
071200        IF CLT-EMAIL NOT = SPACES AND
071300           CLT-EMAIL = WKS-TAB-EMAIL (WKS-IDX-CLIE)
071400*          AVISA POR CONSOLA
071500*          PARA EL LOG DE LA CORRIDA
071600           DISPLAY "FRCLI001 - CORREO DUPLICADO ID="
071700                   CLT-ID-CLIENTE UPON CONSOLE
071800*          PASA ZERO A WKS-TRANS-VALIDA
071900           MOVE ZERO TO WKS-TRANS-VALIDA
072000        END-IF
072100*          VALIDA SI CLT-CEDULA NOT = SPACES AND
072200*          PARA CORTAR SI HAY UN DATO MALO
072300        IF CLT-CEDULA NOT = SPACES AND
072400           CLT-CEDULA = WKS-TAB-CEDULA (WKS-IDX-CLIE)
072500*          AVISA POR CONSOLA
072600*          PARA EL LOG DE LA CORRIDA
072700           DISPLAY "FRCLI001 - CEDULA DUPLICADA ID="
072800                   CLT-ID-CLIENTE UPON CONSOLE
072900*          ANOTA ZERO A WKS-TRANS-VALIDA
073000           MOVE ZERO TO WKS-TRANS-VALIDA
073100        END-IF
073200     END-IF.
073300 261-COMPARA-UN-CLIENTE-E. EXIT.
073400
073500*--------> RECORRE EL MAESTRO NUEVO E IMPRIME EL REPORTE DE
073600*          CLIENTES CON EL TOTAL HISTORICO DE COMPRAS
073700 500-IMPRIME-REPORTE-CLIENTES SECTION.
073800*          CIERRA CLIENTE-MASTER-NUEVO
073900     CLOSE CLIENTE-MASTER-NUEVO
074000*          ABRE CLIENTE-MASTER-NUEVO EN MODO INPUT
074100     OPEN INPUT CLIENTE-MASTER-NUEVO
074200*          COPIA ZERO A WKS-FIN-CLIEMST
074300     MOVE ZERO TO WKS-FIN-CLIEMST
074400*          REPITE 501-LEE-E-IMPRIME-CLIENTE PARA CADA RENGLON
074500*          HASTA QUE SE ACABE EL ARCHIVO
074600     PERFORM 501-LEE-E-IMPRIME-CLIENTE UNTIL FIN-CLIEMST.
074700 500-IMPRIME-REPORTE-CLIENTES-E. EXIT.
074800
074900*--------> LEE UN RENGLON DEL MAESTRO NUEVO Y LO IMPRIME
075000 501-LEE-E-IMPRIME-CLIENTE SECTION.
075100*          LEE EL SIGUIENTE RENGLON DE CLIENTE-MASTER-NUEVO
075200*          PARA SEGUIR CON LA CORRIDA
075300     READ CLIENTE-MASTER-NUEVO
075400*          SI SE ACABA EL ARCHIVO
075500          AT END SET FIN-CLIEMST TO TRUE
075600*          SI TODAVIA HAY DATOS
075700          NOT AT END
075800*          EJECUTA 510-IMPRIME-RENGLON-CLIENTE
075900             PERFORM 510-IMPRIME-RENGLON-CLIENTE
076000     END-READ.
076100 501-LEE-E-IMPRIME-CLIENTE-E. EXIT.
076200
076300*--------> IMPRIME UN RENGLON DEL REPORTE DE CLIENTES
076400 510-IMPRIME-RENGLON-CLIENTE SECTION.
076500*          ARMA LA CADENA
076600     STRING CLN-NOMBRE-CLIENTE DELIMITED BY SPACE
076700            " "                DELIMITED BY SIZE
076800            CLN-APELLIDOS      DELIMITED BY SPACE
076900            INTO WKS-NOMBRE-COMPLETO
077000     END-STRING
077100
077200*          TRASLADA SPACES A WKS-LINEA-DETALLE-CLI
077300     MOVE SPACES                TO WKS-LINEA-DETALLE-CLI
077400*          GUARDA CLN-ID-CLIENTE A LD-ID-CLIENTE
077500     MOVE CLN-ID-CLIENTE        TO LD-ID-CLIENTE
077600*          PASA WKS-NOMBRE-COMPLETO (1:60) A LD-NOMBRE-COMPLETO
077700     MOVE WKS-NOMBRE-COMPLETO (1:60) TO LD-NOMBRE-COMPLETO
077800*          ANOTA CLN-TIPO-CLIENTE A LD-TIPO-CLIENTE
077900     MOVE CLN-TIPO-CLIENTE      TO LD-TIPO-CLIENTE
078000*          COPIA CLN-LIMITE-CREDITO A LD-LIMITE-CREDITO
078100     MOVE CLN-LIMITE-CREDITO    TO LD-LIMITE-CREDITO
078200*          TRASLADA ZERO A LD-TOTAL-COMPRAS
078300     MOVE ZERO                  TO LD-TOTAL-COMPRAS
078400
078500*          FIJA WKS-IDX-COMPRA TO 1
078600     SET WKS-IDX-COMPRA TO 1
078700*          BUSCA EN WKS-TAB-COMPRA
078800*          POR LA LLAVE DEL RENGLON EN CURSO
078900     SEARCH WKS-TAB-COMPRA
079000*          SI SE ACABA EL ARCHIVO
079100        AT END
079200           CONTINUE
079300*          CUANDO SE CUMPLE LA CONDICION
079400        WHEN WKS-TC-ID-CLIENTE (WKS-IDX-COMPRA) = CLN-ID-CLIENTE
079500*          MUEVE CAMPOS
079600           MOVE WKS-TC-TOTAL-PAGADO (WKS-IDX-COMPRA)
079700                                   TO LD-TOTAL-COMPRAS
079800     END-SEARCH
079900
080000*          PASA WKS-LINEA-DETALLE-CLI A LINEA-RPT-CLI
080100     MOVE WKS-LINEA-DETALLE-CLI TO LINEA-RPT-CLI
080200*          GRABA LINEA-RPT-CLI
080300*          EN EL ARCHIVO DE SALIDA
080400     WRITE LINEA-RPT-CLI.
080500 510-IMPRIME-RENGLON-CLIENTE-E. EXIT.
080600
080700*--------> IMPRIME EL RESUMEN Y ESTADISTICAS DE LA CORRIDA
080800 900-ESTADISTICAS SECTION.
080900*          ANOTA SPACES A WKS-LINEA-GRAN-TOTAL
081000     MOVE SPACES               TO WKS-LINEA-GRAN-TOTAL
081100*          COPIA WKS-TOTAL-ALTAS A GT-ALTAS
081200     MOVE WKS-TOTAL-ALTAS      TO GT-ALTAS
081300*          TRASLADA WKS-TOTAL-CAMBIOS A GT-CAMBIOS
081400     MOVE WKS-TOTAL-CAMBIOS    TO GT-CAMBIOS
081500*          GUARDA WKS-TOTAL-BAJAS A GT-BAJAS
081600     MOVE WKS-TOTAL-BAJAS      TO GT-BAJAS
081700*          PASA WKS-TOTAL-RECHAZOS A GT-RECHAZOS
081800     MOVE WKS-TOTAL-RECHAZOS   TO GT-RECHAZOS
081900*          ANOTA WKS-LINEA-GRAN-TOTAL A LINEA-RPT-CLI
082000     MOVE WKS-LINEA-GRAN-TOTAL TO LINEA-RPT-CLI
082100*          GRABA LINEA-RPT-CLI
082200*          EN EL ARCHIVO DE SALIDA
082300     WRITE LINEA-RPT-CLI
082400
082500*          AVISA POR CONSOLA
082600*          PARA EL LOG DE LA CORRIDA
082700     DISPLAY ">>>>>>>>>>>>> ESTADISTICAS FRCLI001 <<<<<<<<<<<<<<"
082800             UPON CONSOLE
082900*          AVISA POR CONSOLA
083000*          PARA EL LOG DE LA CORRIDA
083100     DISPLAY "|| ALTAS PROCESADAS         : ("
083200             WKS-TOTAL-ALTAS     ")" UPON CONSOLE
083300*          AVISA POR CONSOLA
083400*          PARA EL LOG DE LA CORRIDA
083500     DISPLAY "|| CAMBIOS PROCESADOS       : ("
083600             WKS-TOTAL-CAMBIOS   ")" UPON CONSOLE
083700*          AVISA POR CONSOLA
083800*          PARA EL LOG DE LA CORRIDA
083900     DISPLAY "|| BAJAS PROCESADAS         : ("
084000             WKS-TOTAL-BAJAS     ")" UPON CONSOLE
084100*          AVISA POR CONSOLA
084200*          PARA EL LOG DE LA CORRIDA
084300     DISPLAY "|| TRANSACCIONES RECHAZADAS : ("
084400             WKS-TOTAL-RECHAZOS  ")" UPON CONSOLE
084500*          AVISA POR CONSOLA
084600*          PARA EL LOG DE LA CORRIDA
084700     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>"
084800             UPON CONSOLE.
084900 900-ESTADISTICAS-E. EXIT.
085000
085100*--------> CIERRA TODOS LOS ARCHIVOS
085200 950-CERRAR-ARCHIVOS SECTION.
085300*          CIERRA CLIENTE-TRANS
085400     CLOSE CLIENTE-TRANS
085500           CLIENTE-MASTER-NUEVO
085600           FACTURA-HEADER
085700           REPORTE-CLIENTES.
085800 950-CERRAR-ARCHIVOS-E. EXIT.
