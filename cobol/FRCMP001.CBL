000100*****************************************************************
000200* FECHA       : 22/06/1990                                      *
000300* PROGRAMADOR : LUIS FERNANDO SIERRA (LFS)                       *
000400* APLICACION  : FERRETERIA - COMPRAS                             *
000500* PROGRAMA    : FRCMP001                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESO DE PEDIDOS A PROVEEDOR. ACUMULA LOS      *
000800*             : RENGLONES DE CADA PEDIDO (SALTO DE CONTROL POR   *
000900*             : ID-PEDIDO), CALCULA EL TOTAL Y REGRABA EL        *
001000*             : ENCABEZADO. TAMBIEN CAMBIA EL ESTADO DE UN       *
001100*             : PEDIDO SIGUIENDO LA SECUENCIA AUTORIZADA Y       *
001200*             : REPORTA LOS PEDIDOS CON ENTREGA VENCIDA          *
001300* ARCHIVOS    : PEDIHDR (ENCABEZADO, I-O)                        *
001400*             : PEDIDET (DETALLE, SOLO LECTURA, ORDENADO POR     *
001500*             :          ID-PEDIDO)                              *
001600*             : RPTCMP01 (REPORTE DE COMPRAS)                    *
001700* ACCION (ES) : P=POSTEAR PEDIDOS, C=CAMBIAR ESTADO DE UN PEDIDO *
001800* PROGRAMA(S) : NO APLICA                                        *
001900* INSTALADO   : 30/07/1990                                       *
002000******************************************************************
002100* BITACORA DE CAMBIOS                                            *
002200* 22/06/1990 LFS  TQ-0201 VERSION INICIAL, POSTEO DE PEDIDOS     *TQ-0201
002300* 30/07/1990 LFS  TQ-0207 SE AGREGA VALIDACION DE SECUENCIA DE   *TQ-0207
002400*                         ESTADOS (NO SE PERMITE SALTAR PASOS)   *TQ-0207
002500* 14/12/1991 MJCO TQ-0270 SE AGREGA EL REPORTE DE PEDIDOS CON    *TQ-0270
002600*                         FECHA DE ENTREGA ESPERADA VENCIDA      *TQ-0270
002700* 05/05/1993 LFS  TQ-0322 CANCELADO YA NO SE PERMITE SI EL       *TQ-0322
002800*                         PEDIDO ESTA RECIBIDO                   *TQ-0322
002900* 18/10/1996 LFS  TQ-0401 SE AGREGA CONTEO DE ITEMS Y PRODUCTOS  *TQ-0401
003000*                         POR PEDIDO A ESTADISTICAS DE CIERRE    *TQ-0401
003100* 21/09/1998 MJCO TQ-0449 AJUSTE DE SIGLO: PEH-FECHA-ANIO Y      *TQ-0449
003200*                         PEH-ENTR-ANIO PASAN A 4 DIGITOS        *TQ-0449
003300* 12/02/1999 MJCO TQ-0459 PRUEBAS DE PASO DE SIGLO SATISFACTORIAS*TQ-0459
003400* 09/06/2003 LFS  TQ-0533 SE CORRIGE EL CALCULO DE VENCIDOS: SE  *TQ-0533
003500*                         COMPARABA CONTRA LA FECHA DEL PEDIDO Y *TQ-0533
003600*                         NO CONTRA LA FECHA DE ENTREGA ESPERADA *TQ-0533
003700* 27/01/2005 MJCO TQ-0541 SE ANGOSTA LA CANCELACION: UN PEDIDO   *TQ-0541
003800*                         YA ENVIADO NO SE PUEDE CANCELAR, SOLO  *TQ-0541
003900*                         SE ACEPTA DESDE PENDIENTE O APROBADO   *TQ-0541
004000******************************************************************TQ-0541
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.               FRCMP001.
004300 AUTHOR.                   LUIS FERNANDO SIERRA.
004400 INSTALLATION.             FERRETERIA - DEPARTAMENTO DE SISTEMAS.
004500 DATE-WRITTEN.             22/06/1990.
004600 DATE-COMPILED.
004700 SECURITY.                 USO INTERNO - DEPARTAMENTO DE SISTEMAS.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS CLASE-ESTADO-PEDIDO IS "PENDIENTE", "APROBADO",
005300                                  "ENVIADO", "RECIBIDO",
005400                                  "CANCELADO"
005500     UPSI-0 ON  STATUS IS WKS-MODO-DETALLADO
005600            OFF STATUS IS WKS-MODO-RESUMEN.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT PEDIDO-HEADER   ASSIGN TO PEDIHDR
006000            ORGANIZATION IS SEQUENTIAL
006100            ACCESS MODE  IS SEQUENTIAL
006200            FILE STATUS  IS FS-PEDIHDR.
006300
006400     SELECT DETALLEPEDIDO-TRANS ASSIGN TO PEDIDET
006500            ORGANIZATION IS SEQUENTIAL
006600            ACCESS MODE  IS SEQUENTIAL
006700            FILE STATUS  IS FS-PEDIDET.
006800
006900     SELECT REPORTE-COMPRAS ASSIGN TO RPTCMP01
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS  IS FS-RPTCMP.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500*                ENCABEZADO DE PEDIDO (I-O)
007600 FD  PEDIDO-HEADER
007700     LABEL RECORD IS STANDARD.
007800     COPY PEDIHDR.
007900
008000*                RENGLONES DE PEDIDO (SOLO LECTURA)
008100 FD  DETALLEPEDIDO-TRANS
008200     LABEL RECORD IS STANDARD.
008300     COPY PEDIDET.
008400
008500*                REPORTE DE COMPRAS
008600 FD  REPORTE-COMPRAS
008700     LABEL RECORD IS STANDARD.
008800 01  LINEA-RPT-CMP               PIC X(132).
008900
009000 WORKING-STORAGE SECTION.
009100 01 WKS-CAMPOS-DE-TRABAJO.
009200    02 WKS-NOMBRE-PROGRAMA       PIC X(08) VALUE "FRCMP001".
009300    02 WKS-MODO-DETALLADO        PIC X(01) VALUE "S".
009400    02 WKS-MODO-RESUMEN          PIC X(01) VALUE "N".
009500    02 FILLER                   PIC X(05) VALUE SPACES.
009600*                     ESTATUS DE ARCHIVOS
009700 77 FS-PEDIHDR                   PIC X(02) VALUE ZEROS.
009800 77 FS-PEDIDET                   PIC X(02) VALUE ZEROS.
009900 77 FS-RPTCMP                    PIC X(02) VALUE ZEROS.
010000*                     INDICADORES DE FIN DE ARCHIVO
010100 01 WKS-FLAGS.
010200    02 WKS-FIN-PEDIHDR           PIC 9(01) COMP VALUE ZERO.
010300       88 FIN-PEDIHDR                        VALUE 1.
010400    02 WKS-FIN-PEDIDET           PIC 9(01) COMP VALUE ZERO.
010500       88 FIN-PEDIDET                        VALUE 1.
010600    02 FILLER                   PIC X(01) VALUE SPACES.
010700*                     TARJETA DE CONTROL (SYSIN)
010800 01 WKS-TARJETA-CONTROL.
010900    02 WKS-MODO-CORRIDA          PIC X(01).
011000       88 MODO-POSTEAR                       VALUE "P".
011100       88 MODO-CAMBIA-ESTADO                 VALUE "C".
011200    02 WKS-PEDIDO-CAMBIO         PIC 9(09).
011300    02 WKS-ESTADO-NUEVO          PIC X(10).
011400    02 FILLER                   PIC X(60).
011500*                     SECUENCIA NUMERICA DE LOS ESTADOS
011600 01 WKS-TABLA-SECUENCIA.
011700    02 WKS-SECU-ACTUAL           PIC 9(01) COMP.
011800    02 WKS-SECU-NUEVO            PIC 9(01) COMP.
011900    02 FILLER                   PIC X(01) VALUE SPACES.
012000*                     ACUMULADORES DE PEDIDO EN CURSO
012100 01 WKS-ACUM-PEDIDO.
012200    02 WKS-PEDIDO-ACTUAL         PIC 9(09) COMP.
012300    02 WKS-TOTAL-CALC            PIC S9(10)V99 COMP-3.
012400    02 WKS-LINEA-SUBTOTAL        PIC S9(10)V99 COMP-3.
012500    02 WKS-CANT-ITEMS            PIC 9(05) COMP.
012600    02 WKS-CANT-PRODUCTOS        PIC 9(07) COMP.
012700    02 WKS-PEDIDO-CON-RENGLONES  PIC 9(01) COMP VALUE ZERO.
012800       88 PEDIDO-TIENE-RENGLONES             VALUE 1.
012900    02 FILLER                   PIC X(01) VALUE SPACES.
013000    02 WKS-VENCIDO-IND           PIC X(02) VALUE "NO".
013100*                     ACUMULADORES DE CIERRE DE CORRIDA
013200 01 WKS-ACUM-CORRIDA.
013300    02 WKS-GRAN-TOTAL            PIC S9(12)V99 COMP-3.
013400    02 WKS-TOTAL-PEDIDOS         PIC 9(07) COMP.
013500    02 WKS-TOTAL-PEDIDOS-VACIOS  PIC 9(07) COMP.
013600    02 WKS-TOTAL-VENCIDOS        PIC 9(07) COMP.
013700    02 FILLER                   PIC X(01) VALUE SPACES.
013800*                     FECHA DE CORRIDA Y SU DESGLOSE (REDEFINES 1)
013900 01 WKS-FECHA-CORRIDA            PIC 9(08).
014000 01 WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
014100    02 WKS-FC-ANIO               PIC 9(04).
014200    02 WKS-FC-MES                PIC 9(02).
014300    02 WKS-FC-DIA                PIC 9(02).
014400*                     NUMERO DE PEDIDO VISTO COMO CLAVE
014500*                     ALTERNA NUMERICA (REDEFINES 2)
014600 01 WKS-NUMERO-PEDIDO-ALFA       PIC X(20).
014700 01 WKS-NUMERO-PEDIDO-R REDEFINES WKS-NUMERO-PEDIDO-ALFA.
014800    02 WKS-NUMPED-PREFIJO        PIC X(04).
014900    02 WKS-NUMPED-CORRELATIVO    PIC 9(16).
015000*                     MASCARAS DE IMPRESION (REDEFINES 3)
015100 01 WKS-MASCARAS.
015200    02 WKS-MONTO-EDITADO         PIC Z,ZZZ,ZZZ,ZZ9.99.
015300    02 WKS-CANT-EDITADA          PIC ZZZ,ZZ9.
015400 01 WKS-MASCARAS-R REDEFINES WKS-MASCARAS.
015500    02 WKS-MASCARAS-BYTES        PIC X(15).
015600*                     TABLA DE DIAS ACUMULADOS POR MES, PARA
015700*                     EL CALCULO DE DIAS DE ATRASO EN LA
015800*                     ENTREGA (REDEFINES 4)
015900 01 WKS-TABLA-DIAS-ACUM.
016000    02 FILLER                    PIC 9(03) VALUE 000.
016100    02 FILLER                    PIC 9(03) VALUE 031.
016200    02 FILLER                    PIC 9(03) VALUE 059.
016300    02 FILLER                    PIC 9(03) VALUE 090.
016400    02 FILLER                    PIC 9(03) VALUE 120.
016500    02 FILLER                    PIC 9(03) VALUE 151.
016600    02 FILLER                    PIC 9(03) VALUE 181.
016700    02 FILLER                    PIC 9(03) VALUE 212.
016800    02 FILLER                    PIC 9(03) VALUE 243.
016900    02 FILLER                    PIC 9(03) VALUE 273.
017000    02 FILLER                    PIC 9(03) VALUE 304.
017100    02 FILLER                    PIC 9(03) VALUE 334.
017200 01 WKS-TABLA-DIAS-ACUM-R REDEFINES WKS-TABLA-DIAS-ACUM.
017300    02 WKS-DIAS-ACUM-MES         PIC 9(03) OCCURS 12 TIMES.
017400*                     SERIALES DE FECHA PARA EL CALCULO DE
017500*                     DIAS DE ATRASO (APROXIMACION 365+BISIESTO)
017600 01 WKS-SERIALES-FECHA.
017700    02 WKS-SERIAL-ENTREGA        PIC 9(07) COMP.
017800    02 WKS-SERIAL-CORRIDA        PIC 9(07) COMP.
017900    02 WKS-BISIESTOS             PIC 9(05) COMP.
018000    02 WKS-DIAS-VENCIDO          PIC S9(05) COMP.
018100    02 FILLER                   PIC X(01) VALUE SPACES.
018200*                     LINEAS DEL REPORTE
018300 01 WKS-LINEA-CABEC-PEDIDO.
018400    02 FILLER                    PIC X(01) VALUE SPACES.
018500    02 LC-NUMERO-PEDIDO          PIC X(20).
018600    02 FILLER                    PIC X(01) VALUE SPACES.
018700    02 LC-FECHA                  PIC 9(08).
018800    02 FILLER                    PIC X(01) VALUE SPACES.
018900    02 LC-ID-PROVEEDOR           PIC ZZZZZZZZ9.
019000    02 FILLER                    PIC X(01) VALUE SPACES.
019100    02 LC-ESTADO                 PIC X(10).
019200    02 FILLER                    PIC X(01) VALUE SPACES.
019300    02 LC-FECHA-ENTREGA          PIC 9(08).
019400    02 FILLER                    PIC X(01) VALUE SPACES.
019500    02 LC-VENCIDO                PIC X(02).
019600    02 FILLER                    PIC X(01) VALUE SPACES.
019700    02 LC-DIAS-VENCIDO           PIC ZZZ9.
019800    02 FILLER                    PIC X(53) VALUE SPACES.
019900 01 WKS-LINEA-DETALLE.
020000    02 FILLER                    PIC X(06) VALUE "   -> ".
020100    02 LD-ID-PRODUCTO            PIC ZZZZZZZZ9.
020200    02 FILLER                    PIC X(01) VALUE SPACES.
020300    02 LD-CANTIDAD               PIC ZZZ,ZZ9.
020400    02 FILLER                    PIC X(01) VALUE SPACES.
020500    02 LD-PRECIO                 PIC Z,ZZZ,ZZ9.99.
020600    02 FILLER                    PIC X(01) VALUE SPACES.
020700    02 LD-SUBTOTAL                PIC Z,ZZZ,ZZ9.99.
020800    02 FILLER                    PIC X(93) VALUE SPACES.
020900 01 WKS-LINEA-TOTAL-PEDIDO.
021000    02 FILLER                    PIC X(10) VALUE "  TOTAL   ".
021100    02 LT-TOTAL                    PIC Z,ZZZ,ZZ9.99.
021200    02 FILLER                    PIC X(112) VALUE SPACES.
021300 01 WKS-LINEA-GRAN-TOTAL.
021400    02 FILLER                    PIC X(20) VALUE
021500       "TOTAL GENERAL COMPRA".
021600    02 GT-MONTO                  PIC Z,ZZZ,ZZZ,ZZ9.99.
021700    02 FILLER                    PIC X(01) VALUE SPACES.
021800    02 GT-CANT-PEDIDOS           PIC ZZ,ZZ9.
021900    02 FILLER                    PIC X(01) VALUE " ".
022000    02 FILLER                    PIC X(84) VALUE
022100       "PEDIDOS PROCESADOS".
022200
022300 PROCEDURE DIVISION.
022400******************************************************************
022500 000-MAIN SECTION.
022600*          EJECUTA 100-ABRIR-ARCHIVOS
022700     PERFORM 100-ABRIR-ARCHIVOS
022800*          EVALUA TRUE
022900*          SEGUN EL CASO QUE APLIQUE
023000     EVALUATE TRUE
023100*          CUANDO SE CUMPLE LA CONDICION
023200        WHEN MODO-POSTEAR
023300*          REPITE 200-PROCESA-PEDIDOS PARA CADA RENGLON
023400*          HASTA QUE SE ACABE EL ARCHIVO
023500           PERFORM 200-PROCESA-PEDIDOS UNTIL FIN-PEDIHDR
023600*          CUANDO SE CUMPLE LA CONDICION
023700        WHEN MODO-CAMBIA-ESTADO
023800*          REPITE 400-CAMBIA-ESTADO-PEDIDO PARA CADA RENGLON
023900*          HASTA QUE SE ACABE EL ARCHIVO
024000           PERFORM 400-CAMBIA-ESTADO-PEDIDO UNTIL FIN-PEDIHDR
024100*          CUANDO SE CUMPLE LA CONDICION
024200        WHEN OTHER
024300*          AVISA POR CONSOLA
024400*          PARA EL LOG DE LA CORRIDA
024500           DISPLAY "FRCMP001 - MODO DE CORRIDA INVALIDO"
024600                   UPON CONSOLE
024700*          ANOTA 91 A RETURN-CODE
024800           MOVE 91 TO RETURN-CODE
024900     END-EVALUATE
025000*          EJECUTA 900-ESTADISTICAS
025100     PERFORM 900-ESTADISTICAS
025200*          EJECUTA 950-CERRAR-ARCHIVOS
025300     PERFORM 950-CERRAR-ARCHIVOS
025400*          TERMINA LA CORRIDA
025500     STOP RUN.
025600 000-MAIN-E. EXIT.
025700
025800*--------> ABRE ARCHIVOS Y LEE LA TARJETA DE CONTROL DEL SYSIN
025900 100-ABRIR-ARCHIVOS SECTION.
026000*          TOMA WKS-TARJETA-CONTROL FROM SYSIN
026100     ACCEPT WKS-TARJETA-CONTROL FROM SYSIN
026200*          TOMA WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
026300     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
026400*          ABRE PEDIDO-HEADER EN MODO I-O
026500     OPEN I-O   PEDIDO-HEADER
026600*          ABRE DETALLEPEDIDO-TRANS EN MODO INPUT
026700     OPEN INPUT DETALLEPEDIDO-TRANS
026800*          ABRE REPORTE-COMPRAS EN MODO OUTPUT
026900     OPEN OUTPUT REPORTE-COMPRAS
027000*          VALIDA SI FS-PEDIHDR NOT = "00" OR FS-PEDIDET NOT = "00"
027100*          PARA CORTAR SI HAY UN DATO MALO
027200     IF FS-PEDIHDR NOT = "00" OR FS-PEDIDET NOT = "00"
027300                              OR FS-RPTCMP  NOT = "00"
027400*          AVISA POR CONSOLA
027500*          PARA EL LOG DE LA CORRIDA
027600        DISPLAY "FRCMP001 - ERROR AL ABRIR ARCHIVOS" UPON CONSOLE
027700*          AVISA POR CONSOLA
027800*          PARA EL LOG DE LA CORRIDA
027900        DISPLAY "  FS-PEDIHDR = (" FS-PEDIHDR ")"    UPON CONSOLE
028000*          AVISA POR CONSOLA
028100*          PARA EL LOG DE LA CORRIDA
028200        DISPLAY "  FS-PEDIDET = (" FS-PEDIDET ")"    UPON CONSOLE
028300*          AVISA POR CONSOLA
028400*          PARA EL LOG DE LA CORRIDA
028500        DISPLAY "  FS-RPTCMP  = (" FS-RPTCMP  ")"    UPON CONSOLE
028600*          COPIA 91 A RETURN-CODE
028700        MOVE 91 TO RETURN-CODE
028800*          EJECUTA 950-CERRAR-ARCHIVOS
028900        PERFORM 950-CERRAR-ARCHIVOS
029000*          TERMINA LA CORRIDA
029100        STOP RUN
029200     END-IF
029300*          VALIDA SI MODO-POSTEAR
029400*          SEGUN EL DATO DEL RENGLON EN CURSO
029500     IF MODO-POSTEAR
029600*          EJECUTA 110-LEER-ENCABEZADO
029700        PERFORM 110-LEER-ENCABEZADO
029800*          EJECUTA 120-LEER-DETALLE
029900        PERFORM 120-LEER-DETALLE
030000     END-IF
030100*          VALIDA SI MODO-CAMBIA-ESTADO
030200*          SEGUN EL DATO DEL RENGLON EN CURSO
030300     IF MODO-CAMBIA-ESTADO
030400*          EJECUTA 110-LEER-ENCABEZADO
030500        PERFORM 110-LEER-ENCABEZADO
030600     END-IF.
030700 100-ABRIR-ARCHIVOS-E. EXIT.
030800
030900*--------> LECTURA SECUENCIAL DEL ENCABEZADO DE PEDIDO
031000 110-LEER-ENCABEZADO SECTION.
031100*          LEE EL SIGUIENTE RENGLON DE PEDIDO-HEADER
031200*          PARA SEGUIR CON LA CORRIDA
031300     READ PEDIDO-HEADER
031400*          SI SE ACABA EL ARCHIVO
031500          AT END SET FIN-PEDIHDR TO TRUE
031600     END-READ.
031700 110-LEER-ENCABEZADO-E. EXIT.
031800
031900*--------> LECTURA SECUENCIAL DE UN RENGLON DE DETALLE
032000 120-LEER-DETALLE SECTION.
032100*          LEE EL SIGUIENTE RENGLON DE DETALLEPEDIDO-TRANS
032200*          PARA SEGUIR CON LA CORRIDA
032300     READ DETALLEPEDIDO-TRANS
032400*          SI SE ACABA EL ARCHIVO
032500          AT END SET FIN-PEDIDET TO TRUE
032600     END-READ.
032700 120-LEER-DETALLE-E. EXIT.
032800
032900*--------> PROCESA UN PEDIDO: ACUMULA SUS RENGLONES,
033000*          CALCULA EL TOTAL Y REGRABA EL ENCABEZADO
033100 200-PROCESA-PEDIDOS SECTION.
033200*          TRASLADA PEH-ID-PEDIDO A WKS-PEDIDO-ACTUAL
033300     MOVE PEH-ID-PEDIDO TO WKS-PEDIDO-ACTUAL
033400*          GUARDA ZEROS A WKS-TOTAL-CALC
033500     MOVE ZEROS         TO WKS-TOTAL-CALC
033600                            WKS-CANT-ITEMS
033700                            WKS-CANT-PRODUCTOS
033800*          PASA ZERO A WKS-PEDIDO-CON-RENGLONES
033900     MOVE ZERO           TO WKS-PEDIDO-CON-RENGLONES
034000
034100*          EJECUTA 210-ACUMULA-RENGLON
034200     PERFORM 210-ACUMULA-RENGLON
034300        UNTIL FIN-PEDIDET
034400           OR PED-ID-PEDIDO NOT = WKS-PEDIDO-ACTUAL
034500
034600*          VALIDA SI NOT PEDIDO-TIENE-RENGLONES
034700*          SEGUN EL DATO DEL RENGLON EN CURSO
034800     IF NOT PEDIDO-TIENE-RENGLONES
034900*          AVISA POR CONSOLA
035000*          PARA EL LOG DE LA CORRIDA
035100        DISPLAY "FRCMP001 - PEDIDO SIN RENGLONES ID="
035200                WKS-PEDIDO-ACTUAL UPON CONSOLE
035300*          SUMA 1 EN WKS-TOTAL-PEDIDOS-VACIOS
035400        ADD 1 TO WKS-TOTAL-PEDIDOS-VACIOS
035500*          CASO CONTRARIO
035600     ELSE
035700*          EJECUTA 300-CALCULA-TOTAL-PEDIDO
035800        PERFORM 300-CALCULA-TOTAL-PEDIDO
035900*          EJECUTA 320-VERIFICA-VENCIMIENTO
036000        PERFORM 320-VERIFICA-VENCIMIENTO
036100*          EJECUTA 500-IMPRIME-ENCABEZADO-TOTAL
036200        PERFORM 500-IMPRIME-ENCABEZADO-TOTAL
036300     END-IF
036400
036500*          REGRABA REG-PEDIDO-HDR
036600*          CON LOS DATOS YA ACTUALIZADOS
036700     REWRITE REG-PEDIDO-HDR
036800*          SI LA LLAVE NO EXISTE
036900        INVALID KEY
037000*          AVISA POR CONSOLA
037100*          PARA EL LOG DE LA CORRIDA
037200           DISPLAY "FRCMP001 - ERROR AL REGRABAR PEDIDO ID="
037300                   WKS-PEDIDO-ACTUAL UPON CONSOLE
037400     END-REWRITE
037500
037600*          EJECUTA 110-LEER-ENCABEZADO
037700     PERFORM 110-LEER-ENCABEZADO.
037800 200-PROCESA-PEDIDOS-E. EXIT.
037900
038000*--------> VALIDA UN RENGLON, LO ACUMULA E IMPRIME SU DETALLE
038100 210-ACUMULA-RENGLON SECTION.
038200*          VALIDA SI PED-PRECIO-UNITARIO NOT > ZERO
038300*          SEGUN EL DATO DEL RENGLON EN CURSO
038400     IF PED-PRECIO-UNITARIO NOT > ZERO
038500                            OR PED-CANTIDAD NOT > ZERO
038600*          AVISA POR CONSOLA
038700*          PARA EL LOG DE LA CORRIDA
038800        DISPLAY "FRCMP001 - RENGLON RECHAZADO PEDIDO="
038900                PED-ID-PEDIDO " PRODUCTO=" PED-ID-PRODUCTO
039000                UPON CONSOLE
039100*          CASO CONTRARIO
039200     ELSE
039300*          FIJA PEDIDO-TIENE-RENGLONES TO TRUE
039400        SET PEDIDO-TIENE-RENGLONES TO TRUE
039500*          CALCULA WKS-LINEA-SUBTOTAL
039600        COMPUTE WKS-LINEA-SUBTOTAL ROUNDED =
039700              PED-PRECIO-UNITARIO * PED-CANTIDAD
039800*          AGREGA WKS-LINEA-SUBTOTAL EN WKS-TOTAL-CALC
039900        ADD WKS-LINEA-SUBTOTAL TO WKS-TOTAL-CALC
040000*          ACUMULA 1 EN WKS-CANT-ITEMS
040100        ADD 1                  TO WKS-CANT-ITEMS
040200*          SUMA PED-CANTIDAD EN WKS-CANT-PRODUCTOS
040300        ADD PED-CANTIDAD       TO WKS-CANT-PRODUCTOS
040400*          EJECUTA 220-IMPRIME-RENGLON
040500        PERFORM 220-IMPRIME-RENGLON
040600     END-IF
040700*          EJECUTA 120-LEER-DETALLE
040800     PERFORM 120-LEER-DETALLE.
040900 210-ACUMULA-RENGLON-E. EXIT.
041000
041100*--------> IMPRIME EL DETALLE DE UN RENGLON VALIDO
041200 220-IMPRIME-RENGLON SECTION.
041300*          ANOTA SPACES A WKS-LINEA-DETALLE
041400     MOVE SPACES              TO WKS-LINEA-DETALLE
041500*          COPIA PED-ID-PRODUCTO A LD-ID-PRODUCTO
041600     MOVE PED-ID-PRODUCTO     TO LD-ID-PRODUCTO
041700*          TRASLADA PED-CANTIDAD A LD-CANTIDAD
041800     MOVE PED-CANTIDAD        TO LD-CANTIDAD
041900*          GUARDA PED-PRECIO-UNITARIO A LD-PRECIO
042000     MOVE PED-PRECIO-UNITARIO TO LD-PRECIO
042100*          PASA WKS-LINEA-SUBTOTAL A LD-SUBTOTAL
042200     MOVE WKS-LINEA-SUBTOTAL  TO LD-SUBTOTAL
042300*          ANOTA WKS-LINEA-DETALLE A LINEA-RPT-CMP
042400     MOVE WKS-LINEA-DETALLE   TO LINEA-RPT-CMP
042500*          GRABA LINEA-RPT-CMP
042600*          EN EL ARCHIVO DE SALIDA
042700     WRITE LINEA-RPT-CMP.
042800 220-IMPRIME-RENGLON-E. EXIT.
042900
043000*--------> CALCULA EL TOTAL DEL PEDIDO
043100 300-CALCULA-TOTAL-PEDIDO SECTION.
043200*          COPIA WKS-TOTAL-CALC A PEH-TOTAL
043300     MOVE WKS-TOTAL-CALC         TO PEH-TOTAL
043400*          TRASLADA WKS-CANT-ITEMS A PEH-CANTIDAD-ITEMS
043500     MOVE WKS-CANT-ITEMS         TO PEH-CANTIDAD-ITEMS
043600*          GUARDA WKS-CANT-PRODUCTOS A PEH-CANTIDAD-PRODUCTOS
043700     MOVE WKS-CANT-PRODUCTOS     TO PEH-CANTIDAD-PRODUCTOS
043800*          AGREGA PEH-TOTAL EN WKS-GRAN-TOTAL
043900     ADD PEH-TOTAL               TO WKS-GRAN-TOTAL
044000*          ACUMULA 1 EN WKS-TOTAL-PEDIDOS
044100     ADD 1                       TO WKS-TOTAL-PEDIDOS.
044200 300-CALCULA-TOTAL-PEDIDO-E. EXIT.
044300
044400*--------> COMPARA LA FECHA DE ENTREGA ESPERADA CONTRA LA
044500*          FECHA DE CORRIDA - SOLO INFORMATIVO EN EL REPORTE
044600 320-VERIFICA-VENCIMIENTO SECTION.
044700*          PASA "NO" A WKS-VENCIDO-IND
044800     MOVE "NO"          TO WKS-VENCIDO-IND
044900*          ANOTA ZERO A WKS-DIAS-VENCIDO
045000     MOVE ZERO          TO WKS-DIAS-VENCIDO
045100*          VALIDA SI PEH-FECHA-ENTREGA-ESP > ZERO
045200*          SEGUN EL DATO DEL RENGLON EN CURSO
045300     IF PEH-FECHA-ENTREGA-ESP > ZERO
045400        AND PEH-FECHA-ENTREGA-ESP < WKS-FECHA-CORRIDA
045500        AND NOT PEH-RECIBIDO
045600        AND NOT PEH-CANCELADO
045700*          COPIA "SI" A WKS-VENCIDO-IND
045800        MOVE "SI"       TO WKS-VENCIDO-IND
045900*          EJECUTA 330-CALCULA-DIAS-VENCIDO
046000        PERFORM 330-CALCULA-DIAS-VENCIDO
046100*          SUMA 1 EN WKS-TOTAL-VENCIDOS
046200        ADD 1 TO WKS-TOTAL-VENCIDOS
046300     END-IF.
046400 320-VERIFICA-VENCIMIENTO-E. EXIT.
046500
046600*--------> CALCULA LOS DIAS DE ATRASO ENTRE LA FECHA DE
046700*          ENTREGA ESPERADA Y LA FECHA DE CORRIDA, POR MEDIO
046800*          DE UN SERIAL APROXIMADO (365 DIAS + BISIESTOS)
046900 330-CALCULA-DIAS-VENCIDO SECTION.
047000*          CALCULA WKS-BISIESTOS
047100     COMPUTE WKS-BISIESTOS = PEH-ENTR-ANIO / 4
047200*          CALCULA WKS-SERIAL-ENTREGA
047300     COMPUTE WKS-SERIAL-ENTREGA =
047400           (PEH-ENTR-ANIO * 365) + WKS-BISIESTOS
047500           + WKS-DIAS-ACUM-MES (PEH-ENTR-MES) + PEH-ENTR-DIA
047600
047700*          CALCULA WKS-BISIESTOS
047800     COMPUTE WKS-BISIESTOS = WKS-FC-ANIO / 4
047900*          CALCULA WKS-SERIAL-CORRIDA
048000     COMPUTE WKS-SERIAL-CORRIDA =
048100           (WKS-FC-ANIO * 365) + WKS-BISIESTOS
048200           + WKS-DIAS-ACUM-MES (WKS-FC-MES) + WKS-FC-DIA
048300
048400*          CALCULA WKS-DIAS-VENCIDO
048500     COMPUTE WKS-DIAS-VENCIDO =
048600           WKS-SERIAL-CORRIDA - WKS-SERIAL-ENTREGA.
048700 330-CALCULA-DIAS-VENCIDO-E. EXIT.
048800
048900*--------> IMPRIME EL ENCABEZADO Y LA LINEA DE TOTAL
049000 500-IMPRIME-ENCABEZADO-TOTAL SECTION.
049100*          TRASLADA SPACES A WKS-LINEA-CABEC-PEDIDO
049200     MOVE SPACES              TO WKS-LINEA-CABEC-PEDIDO
049300*          GUARDA PEH-NUMERO-PEDIDO A LC-NUMERO-PEDIDO
049400     MOVE PEH-NUMERO-PEDIDO   TO LC-NUMERO-PEDIDO
049500*          PASA PEH-FECHA A LC-FECHA
049600     MOVE PEH-FECHA           TO LC-FECHA
049700*          ANOTA PEH-ID-PROVEEDOR A LC-ID-PROVEEDOR
049800     MOVE PEH-ID-PROVEEDOR    TO LC-ID-PROVEEDOR
049900*          COPIA PEH-ESTADO A LC-ESTADO
050000     MOVE PEH-ESTADO          TO LC-ESTADO
050100*          TRASLADA PEH-FECHA-ENTREGA-ESP A LC-FECHA-ENTREGA
050200     MOVE PEH-FECHA-ENTREGA-ESP TO LC-FECHA-ENTREGA
050300*          GUARDA WKS-VENCIDO-IND A LC-VENCIDO
050400     MOVE WKS-VENCIDO-IND     TO LC-VENCIDO
050500*          PASA WKS-DIAS-VENCIDO A LC-DIAS-VENCIDO
050600     MOVE WKS-DIAS-VENCIDO    TO LC-DIAS-VENCIDO
050700*          ANOTA WKS-LINEA-CABEC-PEDIDO A LINEA-RPT-CMP
050800     MOVE WKS-LINEA-CABEC-PEDIDO TO LINEA-RPT-CMP
050900*          GRABA LINEA-RPT-CMP
051000*          EN EL ARCHIVO DE SALIDA
051100     WRITE LINEA-RPT-CMP
051200
051300*          COPIA SPACES A WKS-LINEA-TOTAL-PEDIDO
051400     MOVE SPACES              TO WKS-LINEA-TOTAL-PEDIDO
051500*          TRASLADA PEH-TOTAL A LT-TOTAL
051600     MOVE PEH-TOTAL           TO LT-TOTAL
051700*          GUARDA WKS-LINEA-TOTAL-PEDIDO A LINEA-RPT-CMP
051800     MOVE WKS-LINEA-TOTAL-PEDIDO TO LINEA-RPT-CMP
051900*          GRABA LINEA-RPT-CMP
052000*          EN EL ARCHIVO DE SALIDA
052100     WRITE LINEA-RPT-CMP.
052200 500-IMPRIME-ENCABEZADO-TOTAL-E. EXIT.
052300
052400*--------> CAMBIA EL ESTADO DE UN PEDIDO RESPETANDO LA
052500*          SECUENCIA PENDIENTE-APROBADO-ENVIADO-RECIBIDO;
052600*          CANCELADO SOLO SE ACEPTA CUANDO EL PEDIDO ESTA
052700*          PENDIENTE O APROBADO (TQ-0541: SE ANGOSTA LA
052800*          REGLA, YA NO SE PUEDE CANCELAR UN PEDIDO ENVIADO)
052900*          (MODO=C)
053000 400-CAMBIA-ESTADO-PEDIDO SECTION.
053100*          VALIDA SI PEH-ID-PEDIDO = WKS-PEDIDO-CAMBIO
053200*          SEGUN EL DATO DEL RENGLON EN CURSO
053300     IF PEH-ID-PEDIDO = WKS-PEDIDO-CAMBIO
053400*          EJECUTA 410-OBTIENE-SECUENCIA
053500        PERFORM 410-OBTIENE-SECUENCIA
053600*          VALIDA SI WKS-ESTADO-NUEVO = "CANCELADO"
053700*          SEGUN EL DATO DEL RENGLON EN CURSO
053800        IF WKS-ESTADO-NUEVO = "CANCELADO"
053900*          VALIDA SI PEH-PENDIENTE OR PEH-APROBADO
054000*          SEGUN EL DATO DEL RENGLON EN CURSO
054100           IF PEH-PENDIENTE OR PEH-APROBADO
054200*          PASA WKS-ESTADO-NUEVO A PEH-ESTADO
054300              MOVE WKS-ESTADO-NUEVO TO PEH-ESTADO
054400*          EJECUTA 420-REGRABA-ENCABEZADO
054500              PERFORM 420-REGRABA-ENCABEZADO
054600*          CASO CONTRARIO
054700           ELSE
054800*          AVISA POR CONSOLA
054900*          PARA EL LOG DE LA CORRIDA
055000              DISPLAY "FRCMP001 - NO SE PUEDE CANCELAR, ESTADO "
055100                      "ACTUAL=" PEH-ESTADO " PEDIDO="
055200                      WKS-PEDIDO-CAMBIO UPON CONSOLE
055300           END-IF
055400*          CASO CONTRARIO
055500        ELSE
055600*          VALIDA SI WKS-SECU-NUEVO = WKS-SECU-ACTUAL + 1
055700*          SEGUN EL DATO DEL RENGLON EN CURSO
055800           IF WKS-SECU-NUEVO = WKS-SECU-ACTUAL + 1
055900*          ANOTA WKS-ESTADO-NUEVO A PEH-ESTADO
056000              MOVE WKS-ESTADO-NUEVO TO PEH-ESTADO
056100*          EJECUTA 420-REGRABA-ENCABEZADO
056200              PERFORM 420-REGRABA-ENCABEZADO
056300*          CASO CONTRARIO
056400           ELSE
056500*          AVISA POR CONSOLA
056600*          PARA EL LOG DE LA CORRIDA
056700              DISPLAY "FRCMP001 - SECUENCIA DE ESTADO "
056800                      "INVALIDA. PEDIDO=" WKS-PEDIDO-CAMBIO
056900                      " ACTUAL=" PEH-ESTADO
057000                      " NUEVO=" WKS-ESTADO-NUEVO
057100                      UPON CONSOLE
057200           END-IF
057300        END-IF
057400     END-IF
057500*          EJECUTA 110-LEER-ENCABEZADO
057600     PERFORM 110-LEER-ENCABEZADO.
057700 400-CAMBIA-ESTADO-PEDIDO-E. EXIT.
057800
057900*--------> TRADUCE LOS ESTADOS ACTUAL Y SOLICITADO A SU
058000*          POSICION NUMERICA DENTRO DE LA SECUENCIA
058100 410-OBTIENE-SECUENCIA SECTION.
058200*          EVALUA PEH-ESTADO
058300*          SEGUN EL CASO QUE APLIQUE
058400     EVALUATE PEH-ESTADO
058500*          CUANDO SE CUMPLE LA CONDICION
058600        WHEN "PENDIENTE" MOVE 1 TO WKS-SECU-ACTUAL
058700*          CUANDO SE CUMPLE LA CONDICION
058800        WHEN "APROBADO"  MOVE 2 TO WKS-SECU-ACTUAL
058900*          CUANDO SE CUMPLE LA CONDICION
059000        WHEN "ENVIADO"   MOVE 3 TO WKS-SECU-ACTUAL
059100*          CUANDO SE CUMPLE LA CONDICION
059200        WHEN "RECIBIDO"  MOVE 4 TO WKS-SECU-ACTUAL
059300*          CUANDO SE CUMPLE LA CONDICION
059400        WHEN OTHER       MOVE 0 TO WKS-SECU-ACTUAL
059500     END-EVALUATE
059600*          EVALUA WKS-ESTADO-NUEVO
059700*          SEGUN EL CASO QUE APLIQUE
059800     EVALUATE WKS-ESTADO-NUEVO
059900*          CUANDO SE CUMPLE LA CONDICION
060000        WHEN "PENDIENTE" MOVE 1 TO WKS-SECU-NUEVO
060100*          CUANDO SE CUMPLE LA CONDICION
060200        WHEN "APROBADO"  MOVE 2 TO WKS-SECU-NUEVO
060300*          CUANDO SE CUMPLE LA CONDICION
060400        WHEN "ENVIADO"   MOVE 3 TO WKS-SECU-NUEVO
060500*          CUANDO SE CUMPLE LA CONDICION
060600        WHEN "RECIBIDO"  MOVE 4 TO WKS-SECU-NUEVO
060700*          CUANDO SE CUMPLE LA CONDICION
060800        WHEN OTHER       MOVE 0 TO WKS-SECU-NUEVO
060900     END-EVALUATE.
061000 410-OBTIENE-SECUENCIA-E. EXIT.
061100
061200*--------> REGRABA EL ENCABEZADO CON EL NUEVO ESTADO
061300 420-REGRABA-ENCABEZADO SECTION.
061400*          REGRABA REG-PEDIDO-HDR
061500*          CON LOS DATOS YA ACTUALIZADOS
061600     REWRITE REG-PEDIDO-HDR
061700*          SI LA LLAVE NO EXISTE
061800        INVALID KEY
061900*          AVISA POR CONSOLA
062000*          PARA EL LOG DE LA CORRIDA
062100           DISPLAY "FRCMP001 - ERROR AL REGRABAR PEDIDO="
062200                   WKS-PEDIDO-CAMBIO UPON CONSOLE
062300     END-REWRITE
062400*          AVISA POR CONSOLA
062500*          PARA EL LOG DE LA CORRIDA
062600     DISPLAY "FRCMP001 - PEDIDO " WKS-PEDIDO-CAMBIO
062700             " CAMBIA A ESTADO " WKS-ESTADO-NUEVO
062800             UPON CONSOLE.
062900 420-REGRABA-ENCABEZADO-E. EXIT.
063000
063100*--------> IMPRIME EL GRAN TOTAL Y ESTADISTICAS DE LA CORRIDA
063200 900-ESTADISTICAS SECTION.
063300*          COPIA SPACES A WKS-LINEA-GRAN-TOTAL
063400     MOVE SPACES               TO WKS-LINEA-GRAN-TOTAL
063500*          TRASLADA WKS-GRAN-TOTAL A GT-MONTO
063600     MOVE WKS-GRAN-TOTAL       TO GT-MONTO
063700*          GUARDA WKS-TOTAL-PEDIDOS A GT-CANT-PEDIDOS
063800     MOVE WKS-TOTAL-PEDIDOS    TO GT-CANT-PEDIDOS
063900*          PASA WKS-LINEA-GRAN-TOTAL A LINEA-RPT-CMP
064000     MOVE WKS-LINEA-GRAN-TOTAL TO LINEA-RPT-CMP
064100*          GRABA LINEA-RPT-CMP
064200*          EN EL ARCHIVO DE SALIDA
064300     WRITE LINEA-RPT-CMP
064400
064500*          AVISA POR CONSOLA
064600*          PARA EL LOG DE LA CORRIDA
064700     DISPLAY ">>>>>>>>>>>>> ESTADISTICAS FRCMP001 <<<<<<<<<<<<<<"
064800             UPON CONSOLE
064900*          AVISA POR CONSOLA
065000*          PARA EL LOG DE LA CORRIDA
065100     DISPLAY "|| PEDIDOS PROCESADOS       : ("
065200             WKS-TOTAL-PEDIDOS      ")" UPON CONSOLE
065300*          AVISA POR CONSOLA
065400*          PARA EL LOG DE LA CORRIDA
065500     DISPLAY "|| PEDIDOS SIN RENGLONES    : ("
065600             WKS-TOTAL-PEDIDOS-VACIOS ")" UPON CONSOLE
065700*          AVISA POR CONSOLA
065800*          PARA EL LOG DE LA CORRIDA
065900     DISPLAY "|| PEDIDOS CON ENTREGA VENCIDA : ("
066000             WKS-TOTAL-VENCIDOS     ")" UPON CONSOLE
066100*          AVISA POR CONSOLA
066200*          PARA EL LOG DE LA CORRIDA
066300     DISPLAY "|| GRAN TOTAL COMPRADO      : ("
066400             WKS-GRAN-TOTAL         ")" UPON CONSOLE
066500*          AVISA POR CONSOLA
066600*          PARA EL LOG DE LA CORRIDA
066700     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>"
066800             UPON CONSOLE.
066900 900-ESTADISTICAS-E. EXIT.
067000
067100*--------> CIERRA TODOS LOS ARCHIVOS
067200 950-CERRAR-ARCHIVOS SECTION.
067300*          CIERRA PEDIDO-HEADER
067400     CLOSE PEDIDO-HEADER
067500           DETALLEPEDIDO-TRANS
067600           REPORTE-COMPRAS.
067700 950-CERRAR-ARCHIVOS-E. EXIT.
