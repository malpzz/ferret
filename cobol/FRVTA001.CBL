000100*****************************************************************
000200* FECHA       : 14/03/1989                                      *
000300* PROGRAMADOR : MARTA JULIA CASTILLO ORTIZ (MJCO)                *
000400* APLICACION  : FERRETERIA - VENTAS                              *
000500* PROGRAMA    : FRVTA001                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESO NOCTURNO DE FACTURACION. TOMA LOS        *
000800*             : ENCABEZADOS DE FACTURA YA CAPTURADOS Y SUS       *
000900*             : RENGLONES DE DETALLE, ACUMULA SUBTOTALES POR     *
001000*             : FACTURA (SALTO DE CONTROL POR ID-FACTURA),       *
001100*             : CALCULA EL IVA Y EL TOTAL, Y REGRABA EL          *
001200*             : ENCABEZADO. TAMBIEN ATIENDE LA ANULACION DE      *
001300*             : UNA FACTURA PENDIENTE VIA TARJETA DE CONTROL     *
001400* ARCHIVOS    : FACTHDR (ENCABEZADO, I-O)                        *
001500*             : FACTDET (DETALLE, SOLO LECTURA, ORDENADO POR     *
001600*             :          ID-FACTURA)                             *
001700*             : RPTVTA01 (REPORTE DE FACTURACION)                *
001800*             : CLIEMST (CATALOGO DE CLIENTES, SOLO LECTURA,     *
001900*             :          PARA VALIDAR CREDITO, TQ-0615)          *
002000* ACCION (ES) : P=POSTEAR FACTURAS, A=ANULAR UNA FACTURA         *
002100* PROGRAMA(S) : NO APLICA                                        *
002200* INSTALADO   : 02/05/1989                                       *
002300******************************************************************
002400* BITACORA DE CAMBIOS                                            *
002500* 14/03/1989 MJCO TQ-0112 VERSION INICIAL, SOLO POSTEO DE        *TQ-0112
002600*                         FACTURAS Y CALCULO DE IVA              *TQ-0112
002700* 02/05/1989 MJCO TQ-0140 SE AGREGA CONTROL DE FACTURAS VACIAS   *TQ-0140
002800*                         (SIN RENGLONES) COMO ERROR             *TQ-0140
002900* 19/09/1990 MJCO TQ-0233 SE AGREGA LA OPCION DE ANULACION VIA   *TQ-0233
003000*                         TARJETA DE CONTROL (ACCION=A)          *TQ-0233
003100* 11/02/1991 LFS  TQ-0261 CORRECCION: EL DESCUENTO DE ENCABEZADO *TQ-0261
003200*                         SE RESTABA DOS VECES DEL SUBTOTAL      *TQ-0261
003300* 07/07/1992 MJCO TQ-0305 SE AGREGA CONTEO DE PRODUCTOS Y DE     *TQ-0305
003400*                         RENGLONES POR FACTURA A ESTADISTICAS   *TQ-0305
003500* 23/01/1995 LFS  TQ-0388 VALIDACION DE PRECIO Y CANTIDAD EN     *TQ-0388
003600*                         CERO O NEGATIVOS SE RECHAZA EL RENGLON *TQ-0388
003700* 30/11/1998 MJCO TQ-0455 AJUSTE DE SIGLO: FAH-FECHA-ANIO PASA A *TQ-0455
003800*                         4 DIGITOS PARA SOPORTAR EL ANIO 2000   *TQ-0455
003900* 08/03/1999 MJCO TQ-0461 PRUEBAS DE PASO DE SIGLO SATISFACTORIAS*TQ-0461
004000* 17/08/2001 LFS  TQ-0512 SE AGREGA MASCARA DE IMPRESION PARA EL *TQ-0512
004100*                         GRAN TOTAL DEL REPORTE                 *TQ-0512
004200* 04/04/2006 MJCO TQ-0588 SE ESTANDARIZA EL MENSAJE DE FACTURA   *TQ-0588
004300*                         SIN RENGLONES CON EL RESTO DE PROCESOS *TQ-0588
004400* 19/11/2007 LFS  TQ-0602 SE AGREGA AL DETALLE DEL RENGLON EL    *TQ-0602
004500*                         PRECIO EFECTIVO (CON DESCUENTO) Y EL   *TQ-0602
004600*                         PORCENTAJE DE DESCUENTO, PARA REVISION *TQ-0602
004700*                         DE MARGENES POR VENDEDOR               *TQ-0602
004800* 12/06/2008 MJCO TQ-0615 SE AGREGA VALIDACION DE LIMITE DE      *TQ-0615
004900*                         CREDITO CONTRA EL MAESTRO DE CLIENTES  *TQ-0615
005000*                         PARA FACTURAS CON METODO-PAGO=CREDITO. *TQ-0615
005100*                         SE CARGA EL CATALOGO DE CLIENTES A     *TQ-0615
005200*                         TABLA (IGUAL QUE FRSTK001 CON PRODMST) *TQ-0615
005300*                         Y SE COMPARA EL LIMITE CONTRA EL TOTAL *TQ-0615
005400*                         DE LA FACTURA YA CALCULADO             *TQ-0615
005500******************************************************************TQ-0602
005600 IDENTIFICATION DIVISION.
005700 PROGRAM-ID.               FRVTA001.
005800 AUTHOR.                   MARTA JULIA CASTILLO ORTIZ.
005900 INSTALLATION.             FERRETERIA - DEPARTAMENTO DE SISTEMAS.
006000 DATE-WRITTEN.             14/03/1989.
006100 DATE-COMPILED.
006200 SECURITY.                 USO INTERNO - DEPARTAMENTO DE SISTEMAS.
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     CLASS CLASE-ESTADO-VALIDO IS "PENDIENTE", "PAGADA",
006800                                  "ANULADA"
006900     UPSI-0 ON  STATUS IS WKS-MODO-DETALLADO
007000            OFF STATUS IS WKS-MODO-RESUMEN.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT FACTURA-HEADER  ASSIGN TO FACTHDR
007400            ORGANIZATION IS SEQUENTIAL
007500            ACCESS MODE  IS SEQUENTIAL
007600            FILE STATUS  IS FS-FACTHDR.
007700
007800     SELECT DETALLEFACTURA-TRANS ASSIGN TO FACTDET
007900            ORGANIZATION IS SEQUENTIAL
008000            ACCESS MODE  IS SEQUENTIAL
008100            FILE STATUS  IS FS-FACTDET.
008200
008300     SELECT REPORTE-VENTAS  ASSIGN TO RPTVTA01
008400            ORGANIZATION IS SEQUENTIAL
008500            FILE STATUS  IS FS-RPTVTA.
008600
008700*    TQ-0615: MAESTRO DE CLIENTES, SOLO PARA VALIDAR CREDITO
008800     SELECT CLIENTE-MASTER  ASSIGN TO CLIEMST
008900            ORGANIZATION IS SEQUENTIAL
009000            ACCESS MODE  IS SEQUENTIAL
009100            FILE STATUS  IS FS-CLIEMST.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500*                ENCABEZADO DE FACTURA (I-O)
009600 FD  FACTURA-HEADER
009700     LABEL RECORD IS STANDARD.
009800     COPY FACTHDR.
009900
010000*                RENGLONES DE FACTURA (SOLO LECTURA)
010100 FD  DETALLEFACTURA-TRANS
010200     LABEL RECORD IS STANDARD.
010300     COPY FACTDET.
010400
010500*                REPORTE DE FACTURACION
010600 FD  REPORTE-VENTAS
010700     LABEL RECORD IS STANDARD.
010800 01  LINEA-RPT-VTA               PIC X(132).
010900
011000*                CATALOGO DE CLIENTES (SOLO LECTURA, TQ-0615)
011100 FD  CLIENTE-MASTER
011200     LABEL RECORD IS STANDARD.
011300     COPY CLIEMST.
011400
011500 WORKING-STORAGE SECTION.
011600******************************************************************
011700*               C A M P O S    D E    T R A B A J O              *
011800******************************************************************
011900 01 WKS-CAMPOS-DE-TRABAJO.
012000    02 WKS-NOMBRE-PROGRAMA       PIC X(08) VALUE "FRVTA001".
012100    02 WKS-MODO-DETALLADO        PIC X(01) VALUE "S".
012200    02 WKS-MODO-RESUMEN          PIC X(01) VALUE "N".
012300    02 FILLER                   PIC X(05) VALUE SPACES.
012400*                     ESTATUS DE ARCHIVOS
012500 77 FS-FACTHDR                   PIC X(02) VALUE ZEROS.
012600 77 FS-FACTDET                   PIC X(02) VALUE ZEROS.
012700 77 FS-RPTVTA                    PIC X(02) VALUE ZEROS.
012800 77 FS-CLIEMST                   PIC X(02) VALUE ZEROS.
012900*                     INDICADORES DE FIN DE ARCHIVO
013000 01 WKS-FLAGS.
013100    02 WKS-FIN-FACTHDR           PIC 9(01) COMP VALUE ZERO.
013200       88 FIN-FACTHDR                        VALUE 1.
013300    02 WKS-FIN-FACTDET           PIC 9(01) COMP VALUE ZERO.
013400       88 FIN-FACTDET                        VALUE 1.
013500    02 WKS-FIN-CLIEMST           PIC 9(01) COMP VALUE ZERO.
013600       88 FIN-CLIEMST                        VALUE 1.
013700    02 WKS-CLIENTE-LOCALIZADO    PIC 9(01) COMP VALUE ZERO.
013800       88 CLIENTE-LOCALIZADO-SI              VALUE 1.
013900    02 FILLER                   PIC X(01) VALUE SPACES.
014000*                     TABLA DE CLIENTES EN MEMORIA (TQ-0615, PARA
014100*                     VALIDAR CREDITO SIN VOLVER A LEER CLIEMST)
014200 01 WKS-TABLA-CLIENTES.
014300    02 WKS-CANT-CLIENTES-TABLA   PIC 9(05) COMP VALUE ZERO.
014400    02 WKS-LIMITE-CLIENTE-ENC    PIC S9(8)V99 COMP-3 VALUE ZERO.
014500    02 WKS-TAB-CLIENTE OCCURS 1 TO 5000 TIMES
014600          DEPENDING ON WKS-CANT-CLIENTES-TABLA
014700          ASCENDING KEY IS WKS-TAB-ID-CLIENTE
014800          INDEXED BY WKS-IDX-CLI.
014900       03 WKS-TAB-ID-CLIENTE     PIC 9(09).
015000       03 WKS-TAB-LIMITE-CREDITO PIC S9(8)V99 COMP-3.
015100*                     TARJETA DE CONTROL (SYSIN)
015200 01 WKS-TARJETA-CONTROL.
015300    02 WKS-MODO-CORRIDA          PIC X(01).
015400       88 MODO-POSTEAR                       VALUE "P".
015500       88 MODO-ANULAR                        VALUE "A".
015600    02 WKS-FACTURA-ANULAR        PIC 9(09).
015700    02 FILLER                   PIC X(70).
015800*                     ACUMULADORES DE FACTURA EN CURSO
015900 01 WKS-ACUM-FACTURA.
016000    02 WKS-FACTURA-ACTUAL        PIC 9(09) COMP.
016100    02 WKS-SUBTOTAL-CALC         PIC S9(10)V99 COMP-3.
016200    02 WKS-LINEA-SUBTOTAL        PIC S9(10)V99 COMP-3.
016300    02 WKS-CANT-ITEMS            PIC 9(05) COMP.
016400    02 WKS-CANT-PRODUCTOS        PIC 9(07) COMP.
016500    02 WKS-FACTURA-CON-RENGLONES PIC 9(01) COMP VALUE ZERO.
016600       88 FACTURA-TIENE-RENGLONES            VALUE 1.
016700    02 FILLER                   PIC X(01) VALUE SPACES.
016800*                     TRABAJO PARA PRECIO EFECTIVO Y PORCENTAJE
016900*                     DE DESCUENTO DEL RENGLON EN CURSO (TQ-0602)
017000 01 WKS-CALCULO-RENGLON.
017100    02 WKS-PRECIO-EFECTIVO      PIC S9(8)V99 COMP-3.
017200    02 WKS-PORCENTAJE-DESCUENTO PIC S9(3)V9999 COMP-3.
017300    02 FILLER                   PIC X(01) VALUE SPACES.
017400*                     ACUMULADORES DE CIERRE DE CORRIDA
017500 01 WKS-ACUM-CORRIDA.
017600    02 WKS-GRAN-TOTAL            PIC S9(12)V99 COMP-3.
017700    02 WKS-TOTAL-FACTURAS        PIC 9(07) COMP.
017800    02 WKS-TOTAL-RENGL-RECHAZ    PIC 9(07) COMP.
017900    02 WKS-TOTAL-FACT-VACIAS     PIC 9(07) COMP.
018000    02 WKS-TOTAL-CREDITO-INSUF   PIC 9(07) COMP.
018100    02 FILLER                   PIC X(01) VALUE SPACES.
018200*                     FECHA DE CORRIDA Y SU DESGLOSE (REDEFINES 1)
018300 01 WKS-FECHA-CORRIDA            PIC 9(08).
018400 01 WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
018500    02 WKS-FC-ANIO               PIC 9(04).
018600    02 WKS-FC-MES                PIC 9(02).
018700    02 WKS-FC-DIA                PIC 9(02).
018800*                     NUMERO DE FACTURA VISTO COMO CLAVE
018900*                     ALTERNA NUMERICA (REDEFINES 2)
019000 01 WKS-NUMERO-FACTURA-ALFA      PIC X(20).
019100 01 WKS-NUMERO-FACTURA-R REDEFINES WKS-NUMERO-FACTURA-ALFA.
019200    02 WKS-NUMFAC-PREFIJO        PIC X(04).
019300    02 WKS-NUMFAC-CORRELATIVO    PIC 9(16).
019400*                     MASCARAS DE IMPRESION (REDEFINES 3)
019500 01 WKS-MASCARAS.
019600    02 WKS-MONTO-EDITADO         PIC Z,ZZZ,ZZZ,ZZ9.99.
019700    02 WKS-CANT-EDITADA          PIC ZZZ,ZZ9.
019800 01 WKS-MASCARAS-R REDEFINES WKS-MASCARAS.
019900    02 WKS-MASCARAS-BYTES        PIC X(15).
020000*                     LINEAS DEL REPORTE
020100 01 WKS-LINEA-CABEC-FACT.
020200    02 FILLER                    PIC X(01) VALUE SPACES.
020300    02 LC-NUMERO-FACTURA         PIC X(20).
020400    02 FILLER                    PIC X(01) VALUE SPACES.
020500    02 LC-FECHA                  PIC 9(08).
020600    02 FILLER                    PIC X(01) VALUE SPACES.
020700    02 LC-ID-CLIENTE             PIC ZZZZZZZZ9.
020800    02 FILLER                    PIC X(01) VALUE SPACES.
020900    02 LC-ESTADO                 PIC X(10).
021000    02 FILLER                    PIC X(76) VALUE SPACES.
021100 01 WKS-LINEA-DETALLE.
021200    02 FILLER                    PIC X(06) VALUE "   -> ".
021300    02 LD-ID-PRODUCTO            PIC ZZZZZZZZ9.
021400    02 FILLER                    PIC X(01) VALUE SPACES.
021500    02 LD-CANTIDAD               PIC ZZZ,ZZ9.
021600    02 FILLER                    PIC X(01) VALUE SPACES.
021700    02 LD-PRECIO                 PIC Z,ZZZ,ZZ9.99.
021800    02 FILLER                    PIC X(01) VALUE SPACES.
021900    02 LD-PRECIO-EFECTIVO        PIC Z,ZZZ,ZZ9.99.
022000    02 FILLER                    PIC X(01) VALUE SPACES.
022100    02 LD-PORC-DESCUENTO         PIC ZZ9.9999.
022200    02 FILLER                    PIC X(01) VALUE SPACES.
022300    02 LD-SUBTOTAL                PIC Z,ZZZ,ZZ9.99.
022400    02 FILLER                    PIC X(61) VALUE SPACES.
022500 01 WKS-LINEA-TOTAL-FACT.
022600    02 FILLER                    PIC X(10) VALUE "  TOTALES ".
022700    02 LT-SUBTOTAL                PIC Z,ZZZ,ZZ9.99.
022800    02 FILLER                    PIC X(01) VALUE SPACES.
022900    02 LT-IMPUESTO                PIC Z,ZZZ,ZZ9.99.
023000    02 FILLER                    PIC X(01) VALUE SPACES.
023100    02 LT-DESCUENTO                PIC Z,ZZZ,ZZ9.99.
023200    02 FILLER                    PIC X(01) VALUE SPACES.
023300    02 LT-TOTAL                    PIC Z,ZZZ,ZZ9.99.
023400    02 FILLER                    PIC X(94) VALUE SPACES.
023500 01 WKS-LINEA-GRAN-TOTAL.
023600    02 FILLER                    PIC X(20) VALUE
023700       "TOTAL GENERAL VENTAS".
023800    02 GT-MONTO                  PIC Z,ZZZ,ZZZ,ZZ9.99.
023900    02 FILLER                    PIC X(01) VALUE SPACES.
024000    02 GT-CANT-FACTURAS          PIC ZZ,ZZ9.
024100    02 FILLER                    PIC X(01) VALUE " ".
024200    02 FILLER                    PIC X(84) VALUE
024300       "FACTURAS PROCESADAS".
024400
024500 PROCEDURE DIVISION.
024600******************************************************************
024700 000-MAIN SECTION.
024800*          EJECUTA 100-ABRIR-ARCHIVOS
024900     PERFORM 100-ABRIR-ARCHIVOS
025000*          REPITE 150-CARGA-TABLA-CLIENTES PARA CADA RENGLON
025100*          HASTA QUE SE ACABE EL ARCHIVO (TQ-0615)
025200     PERFORM 150-CARGA-TABLA-CLIENTES UNTIL FIN-CLIEMST
025300*          EVALUA TRUE
025400*          SEGUN EL CASO QUE APLIQUE
025500     EVALUATE TRUE
025600*          CUANDO SE CUMPLE LA CONDICION
025700        WHEN MODO-POSTEAR
025800*          REPITE 200-PROCESA-FACTURAS PARA CADA RENGLON
025900*          HASTA QUE SE ACABE EL ARCHIVO
026000           PERFORM 200-PROCESA-FACTURAS UNTIL FIN-FACTHDR
026100*          CUANDO SE CUMPLE LA CONDICION
026200        WHEN MODO-ANULAR
026300*          REPITE 400-PROCESA-ANULACION PARA CADA RENGLON
026400*          HASTA QUE SE ACABE EL ARCHIVO
026500           PERFORM 400-PROCESA-ANULACION UNTIL FIN-FACTHDR
026600*          CUANDO SE CUMPLE LA CONDICION
026700        WHEN OTHER
026800*          AVISA POR CONSOLA
026900*          PARA EL LOG DE LA CORRIDA
027000           DISPLAY "FRVTA001 - MODO DE CORRIDA INVALIDO"
027100                   UPON CONSOLE
027200*          ANOTA 91 A RETURN-CODE
027300           MOVE 91 TO RETURN-CODE
027400     END-EVALUATE
027500*          EJECUTA 900-ESTADISTICAS
027600     PERFORM 900-ESTADISTICAS
027700*          EJECUTA 950-CERRAR-ARCHIVOS
027800     PERFORM 950-CERRAR-ARCHIVOS
027900*          TERMINA LA CORRIDA
028000     STOP RUN.
028100 000-MAIN-E. EXIT.
028200
028300*--------> ABRE ARCHIVOS Y LEE LA TARJETA DE CONTROL DEL SYSIN
028400 100-ABRIR-ARCHIVOS SECTION.
028500*          TOMA WKS-TARJETA-CONTROL FROM SYSIN
028600     ACCEPT WKS-TARJETA-CONTROL FROM SYSIN
028700*          TOMA WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
028800     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
028900*          ABRE FACTURA-HEADER EN MODO I-O
029000     OPEN I-O   FACTURA-HEADER
029100*          ABRE DETALLEFACTURA-TRANS EN MODO INPUT
029200     OPEN INPUT DETALLEFACTURA-TRANS
029300*          ABRE REPORTE-VENTAS EN MODO OUTPUT
029400     OPEN OUTPUT REPORTE-VENTAS
029500*          ABRE CLIENTE-MASTER EN MODO INPUT (TQ-0615)
029600     OPEN INPUT CLIENTE-MASTER
029700*          VALIDA SI FS-FACTHDR NOT = "00" OR FS-FACTDET NOT = "00"
029800*          PARA CORTAR SI HAY UN DATO MALO
029900     IF FS-FACTHDR NOT = "00" OR FS-FACTDET NOT = "00"
030000                              OR FS-RPTVTA  NOT = "00"
030100                              OR FS-CLIEMST NOT = "00"
030200*          AVISA POR CONSOLA
030300*          PARA EL LOG DE LA CORRIDA
030400        DISPLAY "FRVTA001 - ERROR AL ABRIR ARCHIVOS" UPON CONSOLE
030500*          AVISA POR CONSOLA
030600*          PARA EL LOG DE LA CORRIDA
030700        DISPLAY "  FS-FACTHDR = (" FS-FACTHDR ")"    UPON CONSOLE
030800*          AVISA POR CONSOLA
030900*          PARA EL LOG DE LA CORRIDA
031000        DISPLAY "  FS-FACTDET = (" FS-FACTDET ")"    UPON CONSOLE
031100*          AVISA POR CONSOLA
031200*          PARA EL LOG DE LA CORRIDA
031300        DISPLAY "  FS-RPTVTA  = (" FS-RPTVTA  ")"    UPON CONSOLE
031400*          AVISA POR CONSOLA
031500*          PARA EL LOG DE LA CORRIDA
031600        DISPLAY "  FS-CLIEMST = (" FS-CLIEMST ")"    UPON CONSOLE
031700*          COPIA 91 A RETURN-CODE
031800        MOVE 91 TO RETURN-CODE
031900*          EJECUTA 950-CERRAR-ARCHIVOS
032000        PERFORM 950-CERRAR-ARCHIVOS
032100*          TERMINA LA CORRIDA
032200        STOP RUN
032300     END-IF
032400*          VALIDA SI MODO-POSTEAR
032500*          SEGUN EL DATO DEL RENGLON EN CURSO
032600     IF MODO-POSTEAR
032700*          EJECUTA 110-LEER-ENCABEZADO
032800        PERFORM 110-LEER-ENCABEZADO
032900*          EJECUTA 120-LEER-DETALLE
033000        PERFORM 120-LEER-DETALLE
033100     END-IF
033200*          VALIDA SI MODO-ANULAR
033300*          SEGUN EL DATO DEL RENGLON EN CURSO
033400     IF MODO-ANULAR
033500*          EJECUTA 110-LEER-ENCABEZADO
033600        PERFORM 110-LEER-ENCABEZADO
033700     END-IF.
033800 100-ABRIR-ARCHIVOS-E. EXIT.
033900
034000*--------> LECTURA SECUENCIAL DEL ENCABEZADO DE FACTURA
034100 110-LEER-ENCABEZADO SECTION.
034200*          LEE EL SIGUIENTE RENGLON DE FACTURA-HEADER
034300*          PARA SEGUIR CON LA CORRIDA
034400     READ FACTURA-HEADER
034500*          SI SE ACABA EL ARCHIVO
034600          AT END SET FIN-FACTHDR TO TRUE
034700     END-READ.
034800 110-LEER-ENCABEZADO-E. EXIT.
034900
035000*--------> LECTURA SECUENCIAL DE UN RENGLON DE DETALLE
035100 120-LEER-DETALLE SECTION.
035200*          LEE EL SIGUIENTE RENGLON DE DETALLEFACTURA-TRANS
035300*          PARA SEGUIR CON LA CORRIDA
035400     READ DETALLEFACTURA-TRANS
035500*          SI SE ACABA EL ARCHIVO
035600          AT END SET FIN-FACTDET TO TRUE
035700     END-READ.
035800 120-LEER-DETALLE-E. EXIT.
035900
036000*--------> CARGA EL CATALOGO DE CLIENTES A LA TABLA EN MEMORIA
036100*          (TQ-0615, IGUAL CRITERIO QUE FRSTK001 CON PRODMST)
036200 150-CARGA-TABLA-CLIENTES SECTION.
036300*          LEE EL SIGUIENTE RENGLON DE CLIENTE-MASTER
036400*          PARA SEGUIR CON LA CORRIDA
036500     READ CLIENTE-MASTER
036600*          SI SE ACABA EL ARCHIVO
036700         AT END SET FIN-CLIEMST TO TRUE
036800*          SI TODAVIA HAY DATOS
036900         NOT AT END
037000*          SUMA 1 EN WKS-CANT-CLIENTES-TABLA
037100            ADD 1 TO WKS-CANT-CLIENTES-TABLA
037200*          COPIA CLI-ID-CLIENTE A
037300            MOVE CLI-ID-CLIENTE     TO
037400                 WKS-TAB-ID-CLIENTE     (WKS-CANT-CLIENTES-TABLA)
037500*          TRASLADA CLI-LIMITE-CREDITO A
037600            MOVE CLI-LIMITE-CREDITO TO
037700                 WKS-TAB-LIMITE-CREDITO (WKS-CANT-CLIENTES-TABLA)
037800     END-READ.
037900 150-CARGA-TABLA-CLIENTES-E. EXIT.
038000
038100*--------> PROCESA UNA FACTURA: ACUMULA SUS RENGLONES,
038200*          CALCULA TOTALES Y REGRABA EL ENCABEZADO
038300 200-PROCESA-FACTURAS SECTION.
038400*          TRASLADA FAH-ID-FACTURA A WKS-FACTURA-ACTUAL
038500     MOVE FAH-ID-FACTURA TO WKS-FACTURA-ACTUAL
038600*          GUARDA ZEROS A WKS-SUBTOTAL-CALC
038700     MOVE ZEROS          TO WKS-SUBTOTAL-CALC
038800                             WKS-CANT-ITEMS
038900                             WKS-CANT-PRODUCTOS
039000*          PASA ZERO A WKS-FACTURA-CON-RENGLONES
039100     MOVE ZERO            TO WKS-FACTURA-CON-RENGLONES
039200
039300*          EJECUTA 210-ACUMULA-RENGLON
039400     PERFORM 210-ACUMULA-RENGLON
039500        UNTIL FIN-FACTDET
039600           OR FAD-ID-FACTURA NOT = WKS-FACTURA-ACTUAL
039700
039800*          VALIDA SI NOT FACTURA-TIENE-RENGLONES
039900*          SEGUN EL DATO DEL RENGLON EN CURSO
040000     IF NOT FACTURA-TIENE-RENGLONES
040100*          AVISA POR CONSOLA
040200*          PARA EL LOG DE LA CORRIDA
040300        DISPLAY "FRVTA001 - FACTURA SIN RENGLONES ID="
040400                WKS-FACTURA-ACTUAL UPON CONSOLE
040500*          SUMA 1 EN WKS-TOTAL-FACT-VACIAS
040600        ADD 1 TO WKS-TOTAL-FACT-VACIAS
040700*          CASO CONTRARIO
040800     ELSE
040900*          EJECUTA 300-CALCULA-TOTALES-FACTURA
041000        PERFORM 300-CALCULA-TOTALES-FACTURA
041100*          VALIDA SI FAH-METODO-PAGO = "CREDITO" (TQ-0615)
041200*          PARA CORTAR SI HAY UN DATO MALO
041300        IF FAH-METODO-PAGO = "CREDITO"
041400*          EJECUTA 320-VALIDA-CREDITO-CLIENTE
041500           PERFORM 320-VALIDA-CREDITO-CLIENTE
041600        END-IF
041700*          EJECUTA 500-IMPRIME-ENCABEZADO-TOTAL
041800        PERFORM 500-IMPRIME-ENCABEZADO-TOTAL
041900     END-IF
042000
042100*          REGRABA REG-FACTURA-HDR
042200*          CON LOS DATOS YA ACTUALIZADOS
042300     REWRITE REG-FACTURA-HDR
042400*          SI LA LLAVE NO EXISTE
042500        INVALID KEY
042600*          AVISA POR CONSOLA
042700*          PARA EL LOG DE LA CORRIDA
042800           DISPLAY "FRVTA001 - ERROR AL REGRABAR FACTURA ID="
042900                   WKS-FACTURA-ACTUAL UPON CONSOLE
043000     END-REWRITE
043100
043200*          EJECUTA 110-LEER-ENCABEZADO
043300     PERFORM 110-LEER-ENCABEZADO.
043400 200-PROCESA-FACTURAS-E. EXIT.
043500
043600*--------> VALIDA UN RENGLON, LO ACUMULA E IMPRIME SU DETALLE
043700 210-ACUMULA-RENGLON SECTION.
043800*          VALIDA SI FAD-PRECIO-UNITARIO NOT > ZERO
043900*          SEGUN EL DATO DEL RENGLON EN CURSO
044000     IF FAD-PRECIO-UNITARIO NOT > ZERO
044100                            OR FAD-CANTIDAD NOT > ZERO
044200*          AVISA POR CONSOLA
044300*          PARA EL LOG DE LA CORRIDA
044400        DISPLAY "FRVTA001 - RENGLON RECHAZADO FACTURA="
044500                FAD-ID-FACTURA " PRODUCTO=" FAD-ID-PRODUCTO
044600                UPON CONSOLE
044700*          AGREGA 1 EN WKS-TOTAL-RENGL-RECHAZ
044800        ADD 1 TO WKS-TOTAL-RENGL-RECHAZ
044900*          CASO CONTRARIO
045000     ELSE
045100*          FIJA FACTURA-TIENE-RENGLONES TO TRUE
045200        SET FACTURA-TIENE-RENGLONES TO TRUE
045300*          CALCULA WKS-LINEA-SUBTOTAL
045400        COMPUTE WKS-LINEA-SUBTOTAL ROUNDED =
045500              (FAD-PRECIO-UNITARIO * FAD-CANTIDAD)
045600               - FAD-DESCUENTO-ITEM
045700*          ACUMULA WKS-LINEA-SUBTOTAL EN WKS-SUBTOTAL-CALC
045800        ADD WKS-LINEA-SUBTOTAL TO WKS-SUBTOTAL-CALC
045900*          SUMA 1 EN WKS-CANT-ITEMS
046000        ADD 1                  TO WKS-CANT-ITEMS
046100*          AGREGA FAD-CANTIDAD EN WKS-CANT-PRODUCTOS
046200        ADD FAD-CANTIDAD       TO WKS-CANT-PRODUCTOS
046300*          VALIDA SI FAD-DESCUENTO-ITEM = ZERO
046400*          SEGUN EL DATO DEL RENGLON EN CURSO
046500        IF FAD-DESCUENTO-ITEM = ZERO
046600*          ANOTA FAD-PRECIO-UNITARIO A WKS-PRECIO-EFECTIVO
046700           MOVE FAD-PRECIO-UNITARIO TO WKS-PRECIO-EFECTIVO
046800*          CASO CONTRARIO
046900        ELSE
047000*          CALCULA WKS-PRECIO-EFECTIVO
047100           COMPUTE WKS-PRECIO-EFECTIVO ROUNDED =
047200                 FAD-PRECIO-UNITARIO -
047300                 (FAD-DESCUENTO-ITEM / FAD-CANTIDAD)
047400        END-IF
047500*          CALCULA WKS-PORCENTAJE-DESCUENTO
047600        COMPUTE WKS-PORCENTAJE-DESCUENTO ROUNDED =
047700              (FAD-DESCUENTO-ITEM /
047800               (FAD-PRECIO-UNITARIO * FAD-CANTIDAD)) * 100
047900*          EJECUTA 220-IMPRIME-RENGLON
048000        PERFORM 220-IMPRIME-RENGLON
048100     END-IF
048200*          EJECUTA 120-LEER-DETALLE
048300     PERFORM 120-LEER-DETALLE.
048400 210-ACUMULA-RENGLON-E. EXIT.
048500
048600*--------> IMPRIME EL DETALLE DE UN RENGLON VALIDO
048700 220-IMPRIME-RENGLON SECTION.
048800*          COPIA SPACES A WKS-LINEA-DETALLE
048900     MOVE SPACES              TO WKS-LINEA-DETALLE
049000*          TRASLADA FAD-ID-PRODUCTO A LD-ID-PRODUCTO
049100     MOVE FAD-ID-PRODUCTO     TO LD-ID-PRODUCTO
049200*          GUARDA FAD-CANTIDAD A LD-CANTIDAD
049300     MOVE FAD-CANTIDAD        TO LD-CANTIDAD
049400*          PASA FAD-PRECIO-UNITARIO A LD-PRECIO
049500     MOVE FAD-PRECIO-UNITARIO TO LD-PRECIO
049600*          ANOTA WKS-PRECIO-EFECTIVO A LD-PRECIO-EFECTIVO
049700     MOVE WKS-PRECIO-EFECTIVO      TO LD-PRECIO-EFECTIVO
049800*          COPIA WKS-PORCENTAJE-DESCUENTO A LD-PORC-DESCUENTO
049900     MOVE WKS-PORCENTAJE-DESCUENTO TO LD-PORC-DESCUENTO
050000*          TRASLADA WKS-LINEA-SUBTOTAL A LD-SUBTOTAL
050100     MOVE WKS-LINEA-SUBTOTAL  TO LD-SUBTOTAL
050200*          GUARDA WKS-LINEA-DETALLE A LINEA-RPT-VTA
050300     MOVE WKS-LINEA-DETALLE   TO LINEA-RPT-VTA
050400*          GRABA LINEA-RPT-VTA
050500*          EN EL ARCHIVO DE SALIDA
050600     WRITE LINEA-RPT-VTA.
050700 220-IMPRIME-RENGLON-E. EXIT.
050800
050900*--------> CALCULA SUBTOTAL, IMPUESTO Y TOTAL DE LA FACTURA
051000 300-CALCULA-TOTALES-FACTURA SECTION.
051100*          CALCULA FAH-SUBTOTAL
051200     COMPUTE FAH-SUBTOTAL ROUNDED =
051300           WKS-SUBTOTAL-CALC - FAH-DESCUENTO
051400*          CALCULA FAH-IMPUESTO
051500     COMPUTE FAH-IMPUESTO ROUNDED = FAH-SUBTOTAL * 0.15
051600*          CALCULA FAH-TOTAL
051700     COMPUTE FAH-TOTAL           = FAH-SUBTOTAL + FAH-IMPUESTO
051800*          PASA WKS-CANT-ITEMS A FAH-CANTIDAD-ITEMS
051900     MOVE WKS-CANT-ITEMS         TO FAH-CANTIDAD-ITEMS
052000*          ANOTA WKS-CANT-PRODUCTOS A FAH-CANTIDAD-PRODUCTOS
052100     MOVE WKS-CANT-PRODUCTOS     TO FAH-CANTIDAD-PRODUCTOS
052200*          ACUMULA FAH-TOTAL EN WKS-GRAN-TOTAL
052300     ADD FAH-TOTAL               TO WKS-GRAN-TOTAL
052400*          SUMA 1 EN WKS-TOTAL-FACTURAS
052500     ADD 1                       TO WKS-TOTAL-FACTURAS.
052600 300-CALCULA-TOTALES-FACTURA-E. EXIT.
052700
052800*--------> VALIDA EL LIMITE DE CREDITO DEL CLIENTE CONTRA EL
052900*          TOTAL YA CALCULADO DE LA FACTURA (SOLO METODO-PAGO=
053000*          CREDITO, TQ-0615). RECORRE LA TABLA DE CLIENTES EN
053100*          MEMORIA, IGUAL QUE FRSTK001 CON SU CATALOGO
053200 320-VALIDA-CREDITO-CLIENTE SECTION.
053300*          TRASLADA ZERO A WKS-CLIENTE-LOCALIZADO
053400     MOVE ZERO TO WKS-CLIENTE-LOCALIZADO
053500*          REPITE 325-BUSCA-CLIENTE-TABLA RECORRIENDO LA TABLA
053600*          UN RENGLON A LA VEZ, DE PRINCIPIO A FIN
053700     PERFORM 325-BUSCA-CLIENTE-TABLA
053800        VARYING WKS-IDX-CLI FROM 1 BY 1
053900           UNTIL WKS-IDX-CLI > WKS-CANT-CLIENTES-TABLA
054000              OR CLIENTE-LOCALIZADO-SI
054100*          VALIDA SI CLIENTE-LOCALIZADO-SI
054200*          SEGUN EL DATO DEL RENGLON EN CURSO
054300     IF CLIENTE-LOCALIZADO-SI
054400*          VALIDA SI WKS-LIMITE-CLIENTE-ENC < FAH-TOTAL
054500*          PARA CORTAR SI HAY UN DATO MALO
054600        IF WKS-LIMITE-CLIENTE-ENC < FAH-TOTAL
054700*          AVISA POR CONSOLA
054800*          PARA EL LOG DE LA CORRIDA
054900           DISPLAY "FRVTA001 - CREDITO INSUFICIENTE FACTURA="
055000                   FAH-ID-FACTURA " CLIENTE=" FAH-ID-CLIENTE
055100                   " LIMITE=" WKS-LIMITE-CLIENTE-ENC
055200                   " TOTAL=" FAH-TOTAL UPON CONSOLE
055300*          AGREGA 1 EN WKS-TOTAL-CREDITO-INSUF
055400           ADD 1 TO WKS-TOTAL-CREDITO-INSUF
055500        END-IF
055600*          CASO CONTRARIO
055700     ELSE
055800*          AVISA POR CONSOLA
055900*          PARA EL LOG DE LA CORRIDA
056000        DISPLAY "FRVTA001 - CLIENTE NO EXISTE PARA VALIDAR "
056100                "CREDITO ID=" FAH-ID-CLIENTE UPON CONSOLE
056200     END-IF.
056300 320-VALIDA-CREDITO-CLIENTE-E. EXIT.
056400
056500*--------> COMPARA UN RENGLON DE LA TABLA DE CLIENTES CONTRA EL
056600*          ID-CLIENTE DE LA FACTURA EN CURSO (TQ-0615)
056700 325-BUSCA-CLIENTE-TABLA SECTION.
056800*          VALIDA SI WKS-TAB-ID-CLIENTE = FAH-ID-CLIENTE
056900*          SEGUN EL DATO DEL RENGLON EN CURSO
057000     IF WKS-TAB-ID-CLIENTE (WKS-IDX-CLI) = FAH-ID-CLIENTE
057100*          FIJA CLIENTE-LOCALIZADO-SI TO TRUE
057200        SET CLIENTE-LOCALIZADO-SI TO TRUE
057300*          TRASLADA WKS-TAB-LIMITE-CREDITO A WKS-LIMITE-CLIENTE-ENC
057400        MOVE WKS-TAB-LIMITE-CREDITO (WKS-IDX-CLI)
057500                                  TO WKS-LIMITE-CLIENTE-ENC
057600     END-IF.
057700 325-BUSCA-CLIENTE-TABLA-E. EXIT.
057800
057900*--------> IMPRIME EL ENCABEZADO Y LA LINEA DE TOTALES
058000 500-IMPRIME-ENCABEZADO-TOTAL SECTION.
058100*          COPIA SPACES A WKS-LINEA-CABEC-FACT
058200     MOVE SPACES              TO WKS-LINEA-CABEC-FACT
058300*          TRASLADA FAH-NUMERO-FACTURA A LC-NUMERO-FACTURA
058400     MOVE FAH-NUMERO-FACTURA  TO LC-NUMERO-FACTURA
058500*          GUARDA FAH-FECHA A LC-FECHA
058600     MOVE FAH-FECHA           TO LC-FECHA
058700*          PASA FAH-ID-CLIENTE A LC-ID-CLIENTE
058800     MOVE FAH-ID-CLIENTE      TO LC-ID-CLIENTE
058900*          ANOTA FAH-ESTADO A LC-ESTADO
059000     MOVE FAH-ESTADO          TO LC-ESTADO
059100*          COPIA WKS-LINEA-CABEC-FACT A LINEA-RPT-VTA
059200     MOVE WKS-LINEA-CABEC-FACT TO LINEA-RPT-VTA
059300*          GRABA LINEA-RPT-VTA
059400*          EN EL ARCHIVO DE SALIDA
059500     WRITE LINEA-RPT-VTA
059600
059700*          TRASLADA SPACES A WKS-LINEA-TOTAL-FACT
059800     MOVE SPACES              TO WKS-LINEA-TOTAL-FACT
059900*          GUARDA FAH-SUBTOTAL A LT-SUBTOTAL
060000     MOVE FAH-SUBTOTAL        TO LT-SUBTOTAL
060100*          PASA FAH-IMPUESTO A LT-IMPUESTO
060200     MOVE FAH-IMPUESTO        TO LT-IMPUESTO
060300*          ANOTA FAH-DESCUENTO A LT-DESCUENTO
060400     MOVE FAH-DESCUENTO       TO LT-DESCUENTO
060500*          COPIA FAH-TOTAL A LT-TOTAL
060600     MOVE FAH-TOTAL           TO LT-TOTAL
060700*          TRASLADA WKS-LINEA-TOTAL-FACT A LINEA-RPT-VTA
060800     MOVE WKS-LINEA-TOTAL-FACT TO LINEA-RPT-VTA
060900*          GRABA LINEA-RPT-VTA
061000*          EN EL ARCHIVO DE SALIDA
061100     WRITE LINEA-RPT-VTA.
061200 500-IMPRIME-ENCABEZADO-TOTAL-E. EXIT.
061300
061400*--------> ANULACION DE UNA FACTURA PENDIENTE (MODO=A)
061500 400-PROCESA-ANULACION SECTION.
061600*          VALIDA SI FAH-ID-FACTURA = WKS-FACTURA-ANULAR
061700*          SEGUN EL DATO DEL RENGLON EN CURSO
061800     IF FAH-ID-FACTURA = WKS-FACTURA-ANULAR
061900*          VALIDA SI FAH-PENDIENTE
062000*          SEGUN EL DATO DEL RENGLON EN CURSO
062100        IF FAH-PENDIENTE
062200*          FIJA FAH-ANULADA TO TRUE
062300           SET FAH-ANULADA TO TRUE
062400*          REGRABA REG-FACTURA-HDR
062500*          CON LOS DATOS YA ACTUALIZADOS
062600           REWRITE REG-FACTURA-HDR
062700*          SI LA LLAVE NO EXISTE
062800              INVALID KEY
062900*          AVISA POR CONSOLA
063000*          PARA EL LOG DE LA CORRIDA
063100                 DISPLAY "FRVTA001 - ERROR AL ANULAR FACTURA="
063200                         WKS-FACTURA-ANULAR UPON CONSOLE
063300           END-REWRITE
063400*          AVISA POR CONSOLA
063500*          PARA EL LOG DE LA CORRIDA
063600           DISPLAY "FRVTA001 - FACTURA ANULADA ID="
063700                   WKS-FACTURA-ANULAR UPON CONSOLE
063800*          CASO CONTRARIO
063900        ELSE
064000*          AVISA POR CONSOLA
064100*          PARA EL LOG DE LA CORRIDA
064200           DISPLAY "FRVTA001 - NO SE PUEDE ANULAR, ESTADO="
064300                   FAH-ESTADO " FACTURA=" WKS-FACTURA-ANULAR
064400                   UPON CONSOLE
064500        END-IF
064600     END-IF
064700*          EJECUTA 110-LEER-ENCABEZADO
064800     PERFORM 110-LEER-ENCABEZADO.
064900 400-PROCESA-ANULACION-E. EXIT.
065000
065100*--------> IMPRIME EL GRAN TOTAL Y ESTADISTICAS DE LA CORRIDA
065200 900-ESTADISTICAS SECTION.
065300*          GUARDA SPACES A WKS-LINEA-GRAN-TOTAL
065400     MOVE SPACES               TO WKS-LINEA-GRAN-TOTAL
065500*          PASA WKS-GRAN-TOTAL A GT-MONTO
065600     MOVE WKS-GRAN-TOTAL       TO GT-MONTO
065700*          ANOTA WKS-TOTAL-FACTURAS A GT-CANT-FACTURAS
065800     MOVE WKS-TOTAL-FACTURAS   TO GT-CANT-FACTURAS
065900*          COPIA WKS-LINEA-GRAN-TOTAL A LINEA-RPT-VTA
066000     MOVE WKS-LINEA-GRAN-TOTAL TO LINEA-RPT-VTA
066100*          GRABA LINEA-RPT-VTA
066200*          EN EL ARCHIVO DE SALIDA
066300     WRITE LINEA-RPT-VTA
066400
066500*          AVISA POR CONSOLA
066600*          PARA EL LOG DE LA CORRIDA
066700     DISPLAY ">>>>>>>>>>>>> ESTADISTICAS FRVTA001 <<<<<<<<<<<<<<"
066800             UPON CONSOLE
066900*          AVISA POR CONSOLA
067000*          PARA EL LOG DE LA CORRIDA
067100     DISPLAY "|| FACTURAS PROCESADAS      : ("
067200             WKS-TOTAL-FACTURAS   ")" UPON CONSOLE
067300*          AVISA POR CONSOLA
067400*          PARA EL LOG DE LA CORRIDA
067500     DISPLAY "|| FACTURAS SIN RENGLONES   : ("
067600             WKS-TOTAL-FACT-VACIAS ")" UPON CONSOLE
067700*          AVISA POR CONSOLA
067800*          PARA EL LOG DE LA CORRIDA
067900     DISPLAY "|| RENGLONES RECHAZADOS     : ("
068000             WKS-TOTAL-RENGL-RECHAZ ")" UPON CONSOLE
068100*          AVISA POR CONSOLA
068200*          PARA EL LOG DE LA CORRIDA
068300     DISPLAY "|| FACTURAS CREDITO INSUF.  : ("
068400             WKS-TOTAL-CREDITO-INSUF ")" UPON CONSOLE
068500*          AVISA POR CONSOLA
068600*          PARA EL LOG DE LA CORRIDA
068700     DISPLAY "|| GRAN TOTAL FACTURADO     : ("
068800             WKS-GRAN-TOTAL ")" UPON CONSOLE
068900*          AVISA POR CONSOLA
069000*          PARA EL LOG DE LA CORRIDA
069100     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>"
069200             UPON CONSOLE.
069300 900-ESTADISTICAS-E. EXIT.
069400
069500*--------> CIERRA TODOS LOS ARCHIVOS
069600 950-CERRAR-ARCHIVOS SECTION.
069700*          CIERRA FACTURA-HEADER
069800     CLOSE FACTURA-HEADER
069900           DETALLEFACTURA-TRANS
070000           REPORTE-VENTAS
070100           CLIENTE-MASTER.
070200 950-CERRAR-ARCHIVOS-E. EXIT.
