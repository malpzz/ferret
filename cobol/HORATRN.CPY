000100*****************************************************************
000200*           M A R C A   D E   A S I S T E N C I A               *
000300*      COPY HORATRN - LAYOUT DE HORARIO (MARCA DIARIA)          *
000400*   USADO POR : FRHOR001 (FD HORARIO-TRANS, SOLO LECTURA)       *
000500*   ORDENADO POR HOR-ID-EMPLEADO Y HOR-FECHA (LLAVE COMPUESTA)  *
000600*   HOR-HORA-ENTRADA/SALIDA EN HORAS DECIMALES 0.00 A 23.99     *
000700*****************************************************************
000800 01 REG-HORARIO.
000900    02 HOR-ID-HORARIO           PIC 9(09).
001000    02 HOR-ID-EMPLEADO          PIC 9(09).
001100    02 HOR-FECHA                PIC 9(08).
001200    02 HOR-FECHA-R REDEFINES HOR-FECHA.
001300       03 HOR-FECHA-ANIO        PIC 9(04).
001400       03 HOR-FECHA-MES         PIC 9(02).
001500       03 HOR-FECHA-DIA         PIC 9(02).
001600    02 HOR-HORA-ENTRADA         PIC S99V99 COMP-3.
001700    02 HOR-HORA-SALIDA          PIC S99V99 COMP-3.
001800    02 HOR-OBSERVACIONES        PIC X(200).
001900    02 FILLER                   PIC X(20).
