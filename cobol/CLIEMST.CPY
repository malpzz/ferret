000100*****************************************************************
000200*              M A E S T R O   D E   C L I E N T E S            *
000300*          COPY CLIEMST - LAYOUT DE CLIENTE (COMPRADOR)         *
000400*   USADO POR : FRCLI001 (FD CLIENTE-MASTER-VIEJO, SOLO LECTURA,*
000500*             : Y FD CLIENTE-MASTER-NUEVO CON LEADING CLI- POR  *
000600*             : CLN- PARA EVITAR NOMBRES DUPLICADOS)            *
000700*   CLAVES DE UNICIDAD : CLI-EMAIL, CLI-CEDULA                  *
000800*****************************************************************
000900 01 REG-CLIENTE.
001000    02 CLI-ID-CLIENTE           PIC 9(09).
001100    02 CLI-NOMBRE-CLIENTE       PIC X(100).
001200    02 CLI-APELLIDOS            PIC X(100).
001300    02 CLI-DIRECCION            PIC X(150).
001400    02 CLI-TELEFONO             PIC X(15).
001500    02 CLI-EMAIL                PIC X(100).
001600    02 CLI-CEDULA               PIC X(20).
001700    02 CLI-TIPO-CLIENTE         PIC X(10).
001800       88 CLI-TIPO-REGULAR                VALUE "REGULAR".
001900       88 CLI-TIPO-MAYORISTA               VALUE "MAYORISTA".
002000       88 CLI-TIPO-VIP                     VALUE "VIP".
002100    02 CLI-LIMITE-CREDITO       PIC S9(8)V99 COMP-3.
002200    02 CLI-ACTIVO               PIC X(01).
002300       88 CLI-ES-ACTIVO                    VALUE "Y".
002400       88 CLI-ES-INACTIVO                  VALUE "N".
002500    02 FILLER                   PIC X(50).
