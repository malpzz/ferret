000100*****************************************************************
000200*             M A E S T R O   D E   E M P L E A D O S           *
000300*         COPY EMPLMST - LAYOUT DE EMPLEADO (PLANILLA)          *
000400*   USADO POR : FRHOR001 (FD EMPLEADO-MASTER, SOLO LECTURA)     *
000500*   CLAVE DE UNICIDAD : EMP-CEDULA                              *
000600*****************************************************************
000700 01 REG-EMPLEADO.
000800    02 EMP-ID-EMPLEADO          PIC 9(09).
000900    02 EMP-NOMBRE-EMPLEADO      PIC X(100).
001000    02 EMP-APELLIDOS            PIC X(100).
001100    02 EMP-CEDULA               PIC X(20).
001200    02 EMP-PUESTO               PIC X(100).
001300    02 EMP-SALARIO              PIC S9(8)V99 COMP-3.
001400    02 EMP-ACTIVO               PIC X(01).
001500       88 EMP-ES-ACTIVO                   VALUE "Y".
001600       88 EMP-ES-INACTIVO                 VALUE "N".
001700    02 FILLER                   PIC X(40).
