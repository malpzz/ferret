000100*****************************************************************
000200* FECHA       : 09/01/1990                                      *
000300* PROGRAMADOR : LUIS FERNANDO SIERRA (LFS)                       *
000400* APLICACION  : FERRETERIA - PLANILLA                            *
000500* PROGRAMA    : FRHOR001                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESO DE MARCAS DE ASISTENCIA. VALIDA CADA     *
000800*             : MARCA CONTRA EL CATALOGO DE EMPLEADOS, CALCULA   *
000900*             : LAS HORAS TRABAJADAS (INCLUYENDO EL TURNO QUE    *
001000*             : CRUZA MEDIANOCHE), DETERMINA JORNADA COMPLETA Y  *
001100*             : HORAS EXTRA, Y ACUMULA UN SUBTOTAL POR EMPLEADO  *
001200*             : (SALTO DE CONTROL POR ID-EMPLEADO)               *
001300* ARCHIVOS    : HORATRN (MARCAS DE ASISTENCIA, SOLO LECTURA,     *
001400*             :          ORDENADO POR EMPLEADO Y FECHA)          *
001500*             : EMPLMST (CATALOGO DE EMPLEADOS, SOLO LECTURA)    *
001600*             : RPTHOR01 (REPORTE DE ASISTENCIA)                 *
001700* ACCION (ES) : NO APLICA - CORRIDA UNICA                        *
001800* PROGRAMA(S) : NO APLICA                                        *
001900* INSTALADO   : 02/02/1990                                       *
002000******************************************************************
002100* BITACORA DE CAMBIOS                                            *
002200* 09/01/1990 LFS  TQ-0110 VERSION INICIAL: CALCULO DE HORAS      *TQ-0110
002300*                         TRABAJADAS Y HORAS EXTRA               *TQ-0110
002400* 02/02/1990 LFS  TQ-0117 SE AGREGA EL CASO DE TURNO NOCTURNO    *TQ-0117
002500*                         QUE CRUZA MEDIANOCHE                   *TQ-0117
002600* 27/06/1992 MJCO TQ-0296 SE AGREGA LA VALIDACION CONTRA EL      *TQ-0296
002700*                         CATALOGO DE EMPLEADOS                  *TQ-0296
002800* 14/11/1995 LFS  TQ-0393 SE RECHAZA LA MARCA CUANDO ENTRADA Y   *TQ-0393
002900*                         SALIDA SON IGUALES (JORNADA EN CERO)   *TQ-0393
003000* 08/03/1998 MJCO TQ-0438 SE RECHAZA LA MARCA CON FECHA MAYOR A  *TQ-0438
003100*                         LA FECHA DE CORRIDA                    *TQ-0438
003200* 22/10/1998 MJCO TQ-0452 AJUSTE DE SIGLO: HOR-FECHA-ANIO PASA A *TQ-0452
003300*                         4 DIGITOS PARA SOPORTAR EL ANIO 2000   *TQ-0452
003400* 15/01/1999 MJCO TQ-0460 PRUEBAS DE PASO DE SIGLO SATISFACTORIAS*TQ-0460
003500* 11/09/2002 LFS  TQ-0521 SE AGREGA EL SUBTOTAL DE HORAS EXTRA   *TQ-0521
003600*                         POR EMPLEADO AL CIERRE DE CONTROL      *TQ-0521
003700******************************************************************TQ-0521
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.               FRHOR001.
004000 AUTHOR.                   LUIS FERNANDO SIERRA.
004100 INSTALLATION.             FERRETERIA - DEPARTAMENTO DE SISTEMAS.
004200 DATE-WRITTEN.             09/01/1990.
004300 DATE-COMPILED.
004400 SECURITY.                 USO INTERNO - DEPARTAMENTO DE SISTEMAS.
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS CLASE-HORA-VALIDA IS "0" THRU "9"
005000     UPSI-0 ON  STATUS IS WKS-MODO-DETALLADO
005100            OFF STATUS IS WKS-MODO-RESUMEN.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT HORARIO-TRANS  ASSIGN TO HORATRN
005500            ORGANIZATION IS SEQUENTIAL
005600            ACCESS MODE  IS SEQUENTIAL
005700            FILE STATUS  IS FS-HORATRN.
005800
005900     SELECT EMPLEADO-MASTER ASSIGN TO EMPLMST
006000            ORGANIZATION IS SEQUENTIAL
006100            ACCESS MODE  IS SEQUENTIAL
006200            FILE STATUS  IS FS-EMPLMST.
006300
006400     SELECT REPORTE-HORARIO ASSIGN TO RPTHOR01
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS  IS FS-RPTHOR.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000*                MARCAS DE ASISTENCIA (SOLO LECTURA)
007100 FD  HORARIO-TRANS
007200     LABEL RECORD IS STANDARD.
007300     COPY HORATRN.
007400
007500*                CATALOGO DE EMPLEADOS (SOLO LECTURA)
007600 FD  EMPLEADO-MASTER
007700     LABEL RECORD IS STANDARD.
007800     COPY EMPLMST.
007900
008000*                REPORTE DE ASISTENCIA
008100 FD  REPORTE-HORARIO
008200     LABEL RECORD IS STANDARD.
008300 01  LINEA-RPT-HOR                PIC X(132).
008400
008500 WORKING-STORAGE SECTION.
008600 01 WKS-CAMPOS-DE-TRABAJO.
008700    02 WKS-NOMBRE-PROGRAMA        PIC X(08) VALUE "FRHOR001".
008800    02 WKS-MODO-DETALLADO         PIC X(01) VALUE "S".
008900    02 WKS-MODO-RESUMEN           PIC X(01) VALUE "N".
009000    02 FILLER                    PIC X(05) VALUE SPACES.
009100*                     ESTATUS DE ARCHIVOS
009200 77 FS-HORATRN                    PIC X(02) VALUE ZEROS.
009300 77 FS-EMPLMST                    PIC X(02) VALUE ZEROS.
009400 77 FS-RPTHOR                     PIC X(02) VALUE ZEROS.
009500*                     INDICADORES DE FIN DE ARCHIVO
009600 01 WKS-FLAGS.
009700    02 WKS-FIN-HORATRN            PIC 9(01) COMP VALUE ZERO.
009800       88 FIN-HORATRN                         VALUE 1.
009900    02 WKS-FIN-EMPLMST            PIC 9(01) COMP VALUE ZERO.
010000       88 FIN-EMPLMST                         VALUE 1.
010100    02 WKS-JORNADA-COMPLETA       PIC 9(01) COMP VALUE ZERO.
010200       88 JORNADA-ES-COMPLETA                 VALUE 1.
010300    02 FILLER                    PIC X(01) VALUE SPACES.
010400*                     TABLA DE EMPLEADOS EN MEMORIA (CATALOGO)
010500 01 WKS-TABLA-EMPLEADOS.
010600    02 WKS-CANT-EMPL-TABLA        PIC 9(05) COMP VALUE ZERO.
010700    02 WKS-TAB-EMPLEADO OCCURS 1 TO 2000 TIMES
010800          DEPENDING ON WKS-CANT-EMPL-TABLA
010900          ASCENDING KEY IS WKS-TAB-ID-EMPLEADO
011000          INDEXED BY WKS-IDX-EMPL.
011100       03 WKS-TAB-ID-EMPLEADO     PIC 9(09).
011200       03 WKS-TAB-ACTIVO          PIC X(01).
011300*                     FECHA DE CORRIDA Y SU DESGLOSE (REDEFINES 1)
011400 01 WKS-FECHA-CORRIDA             PIC 9(08).
011500 01 WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
011600    02 WKS-FC-ANIO                PIC 9(04).
011700    02 WKS-FC-MES                 PIC 9(02).
011800    02 WKS-FC-DIA                 PIC 9(02).
011900*                     EMPLEADO ACTUAL VISTO COMO ALTERNA
012000*                     NUMERICA DE 5+4 (REDEFINES 2)
012100 01 WKS-ID-EMPLEADO-COMPLETO      PIC 9(09).
012200 01 WKS-ID-EMPLEADO-R REDEFINES WKS-ID-EMPLEADO-COMPLETO.
012300    02 WKS-IDEM-PLANTA            PIC 9(05).
012400    02 WKS-IDEM-SECUENCIA         PIC 9(04).
012500*                     MASCARAS DE IMPRESION (REDEFINES 3)
012600 01 WKS-MASCARAS.
012700    02 WKS-HORAS-EDITADAS         PIC ZZ9.99.
012800    02 WKS-CANT-EDITADA           PIC ZZZ,ZZ9.
012900 01 WKS-MASCARAS-R REDEFINES WKS-MASCARAS.
013000    02 WKS-MASCARAS-BYTES         PIC X(09).
013100*                     EMPLEADO EN CURSO DEL SALTO DE CONTROL
013200 01 WKS-CONTROL-EMPLEADO.
013300    02 WKS-EMPLEADO-ANTERIOR      PIC 9(09) COMP VALUE ZERO.
013400    02 WKS-SUB-HORAS-TRABAJADAS   PIC S9(07)V99 COMP-3.
013500    02 WKS-SUB-HORAS-EXTRA        PIC S9(07)V99 COMP-3.
013600    02 WKS-PRIMERA-MARCA          PIC 9(01) COMP VALUE 1.
013700       88 ES-PRIMERA-MARCA                    VALUE 1.
013800    02 FILLER                    PIC X(01) VALUE SPACES.
013900*                     CAMPOS DEL CALCULO DE HORAS
014000 01 WKS-CALCULO-HORAS.
014100    02 WKS-HORAS-TRABAJADAS       PIC S9(03)V99 COMP-3.
014200    02 WKS-HORAS-EXTRA            PIC S9(03)V99 COMP-3.
014300    02 WKS-MARCA-VALIDA           PIC 9(01) COMP VALUE ZERO.
014400       88 MARCA-ES-VALIDA                     VALUE 1.
014500    02 FILLER                    PIC X(01) VALUE SPACES.
014600*                     ACUMULADORES DE CIERRE DE CORRIDA
014700 01 WKS-ACUM-CORRIDA.
014800    02 WKS-GRAN-HORAS-TRABAJADAS  PIC S9(09)V99 COMP-3.
014900    02 WKS-GRAN-HORAS-EXTRA       PIC S9(09)V99 COMP-3.
015000    02 WKS-TOTAL-MARCAS           PIC 9(07) COMP.
015100    02 WKS-TOTAL-MARCAS-RECHAZ    PIC 9(07) COMP.
015200    02 FILLER                    PIC X(01) VALUE SPACES.
015300*                     LINEAS DEL REPORTE
015400 01 WKS-LINEA-DETALLE-HOR.
015500    02 FILLER                     PIC X(01) VALUE SPACES.
015600    02 LD-ID-EMPLEADO             PIC ZZZZZZZZ9.
015700    02 FILLER                     PIC X(01) VALUE SPACES.
015800    02 LD-FECHA                   PIC 9(08).
015900    02 FILLER                     PIC X(01) VALUE SPACES.
016000    02 LD-HORA-ENTRADA            PIC ZZ9.99.
016100    02 FILLER                     PIC X(01) VALUE SPACES.
016200    02 LD-HORA-SALIDA             PIC ZZ9.99.
016300    02 FILLER                     PIC X(01) VALUE SPACES.
016400    02 LD-HORAS-TRABAJADAS        PIC ZZ9.99.
016500    02 FILLER                     PIC X(01) VALUE SPACES.
016600    02 LD-HORAS-EXTRA             PIC ZZ9.99.
016700    02 FILLER                     PIC X(01) VALUE SPACES.
016800    02 LD-JORNADA-COMPLETA        PIC X(02).
016900    02 FILLER                     PIC X(85) VALUE SPACES.
017000 01 WKS-LINEA-SUBTOTAL-EMPL.
017100    02 FILLER                     PIC X(06) VALUE "  SUB ".
017200    02 LS-ID-EMPLEADO             PIC ZZZZZZZZ9.
017300    02 FILLER                     PIC X(01) VALUE SPACES.
017400    02 LS-HORAS-TRABAJADAS        PIC ZZ,ZZ9.99.
017500    02 FILLER                     PIC X(01) VALUE SPACES.
017600    02 LS-HORAS-EXTRA             PIC ZZ,ZZ9.99.
017700    02 FILLER                     PIC X(97) VALUE SPACES.
017800 01 WKS-LINEA-GRAN-TOTAL.
017900    02 FILLER                     PIC X(20) VALUE
018000       "TOTAL GENERAL HORAS ".
018100    02 GT-HORAS-TRABAJADAS        PIC ZZ,ZZ9.99.
018200    02 FILLER                     PIC X(01) VALUE SPACES.
018300    02 GT-HORAS-EXTRA             PIC ZZ,ZZ9.99.
018400    02 FILLER                     PIC X(01) VALUE SPACES.
018500    02 GT-TOTAL-MARCAS            PIC ZZZ,ZZ9.
018600    02 FILLER                     PIC X(80) VALUE SPACES.
018700
018800 PROCEDURE DIVISION.
018900******************************************************************
019000 100-MAIN SECTION.
019100*          EJECUTA 110-ABRIR-ARCHIVOS
019200     PERFORM 110-ABRIR-ARCHIVOS
019300*          REPITE 200-PROCESA-PUNCHES PARA CADA RENGLON
019400*          HASTA QUE SE ACABE EL ARCHIVO
019500     PERFORM 200-PROCESA-PUNCHES UNTIL FIN-HORATRN
019600*          VALIDA SI NOT ES-PRIMERA-MARCA
019700*          SEGUN EL DATO DEL RENGLON EN CURSO
019800     IF NOT ES-PRIMERA-MARCA
019900*          EJECUTA 240-CONTROL-BREAK-EMPLEADO
020000        PERFORM 240-CONTROL-BREAK-EMPLEADO
020100     END-IF
020200*          EJECUTA 900-ESTADISTICAS
020300     PERFORM 900-ESTADISTICAS
020400*          EJECUTA 950-CERRAR-ARCHIVOS
020500     PERFORM 950-CERRAR-ARCHIVOS
020600*          TERMINA LA CORRIDA
020700     STOP RUN.
020800 100-MAIN-E. EXIT.
020900
021000*--------> ABRE ARCHIVOS Y CARGA EL CATALOGO DE EMPLEADOS
021100 110-ABRIR-ARCHIVOS SECTION.
021200*          TOMA WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
021300     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
021400*          ABRE HORARIO-TRANS EN MODO INPUT
021500     OPEN INPUT HORARIO-TRANS
021600*          ABRE EMPLEADO-MASTER EN MODO INPUT
021700     OPEN INPUT EMPLEADO-MASTER
021800*          ABRE REPORTE-HORARIO EN MODO OUTPUT
021900     OPEN OUTPUT REPORTE-HORARIO
022000*          VALIDA SI FS-HORATRN NOT = "00" OR FS-EMPLMST NOT = "00"
022100*          PARA CORTAR SI HAY UN DATO MALO
022200     IF FS-HORATRN NOT = "00" OR FS-EMPLMST NOT = "00"
022300                              OR FS-RPTHOR  NOT = "00"
022400*          AVISA POR CONSOLA
022500*          PARA EL LOG DE LA CORRIDA
022600        DISPLAY "FRHOR001 - ERROR AL ABRIR ARCHIVOS" UPON CONSOLE
022700*          ANOTA 91 A RETURN-CODE
022800        MOVE 91 TO RETURN-CODE
022900*          EJECUTA 950-CERRAR-ARCHIVOS
023000        PERFORM 950-CERRAR-ARCHIVOS
023100*          TERMINA LA CORRIDA
023200        STOP RUN
023300     END-IF
023400*          REPITE 120-CARGA-TABLA-EMPLEADOS PARA CADA RENGLON
023500*          HASTA QUE SE ACABE EL ARCHIVO
023600     PERFORM 120-CARGA-TABLA-EMPLEADOS UNTIL FIN-EMPLMST.
023700 110-ABRIR-ARCHIVOS-E. EXIT.
023800
023900*--------> CARGA EL CATALOGO DE EMPLEADOS A LA TABLA EN MEMORIA
024000 120-CARGA-TABLA-EMPLEADOS SECTION.
024100*          LEE EL SIGUIENTE RENGLON DE EMPLEADO-MASTER
024200*          PARA SEGUIR CON LA CORRIDA
024300     READ EMPLEADO-MASTER
024400*          SI SE ACABA EL ARCHIVO
024500          AT END SET FIN-EMPLMST TO TRUE
024600*          SI TODAVIA HAY DATOS
024700          NOT AT END
024800*          SUMA 1 EN WKS-CANT-EMPL-TABLA
024900             ADD 1 TO WKS-CANT-EMPL-TABLA
025000*          COPIA EMP-ID-EMPLEADO A
025100             MOVE EMP-ID-EMPLEADO TO
025200                  WKS-TAB-ID-EMPLEADO (WKS-CANT-EMPL-TABLA)
025300*          TRASLADA EMP-ACTIVO A
025400             MOVE EMP-ACTIVO      TO
025500                  WKS-TAB-ACTIVO       (WKS-CANT-EMPL-TABLA)
025600     END-READ.
025700 120-CARGA-TABLA-EMPLEADOS-E. EXIT.
025800
025900*--------> LEE Y PROCESA UNA MARCA DE ASISTENCIA
026000 200-PROCESA-PUNCHES SECTION.
026100*          LEE EL SIGUIENTE RENGLON DE HORARIO-TRANS
026200*          PARA SEGUIR CON LA CORRIDA
026300     READ HORARIO-TRANS
026400*          SI SE ACABA EL ARCHIVO
026500          AT END SET FIN-HORATRN TO TRUE
026600*          SI TODAVIA HAY DATOS
026700          NOT AT END
026800*          VALIDA SI NOT ES-PRIMERA-MARCA
026900*          SEGUN EL DATO DEL RENGLON EN CURSO
027000             IF NOT ES-PRIMERA-MARCA
027100                AND HOR-ID-EMPLEADO NOT = WKS-EMPLEADO-ANTERIOR
027200*          EJECUTA 240-CONTROL-BREAK-EMPLEADO
027300                PERFORM 240-CONTROL-BREAK-EMPLEADO
027400             END-IF
027500*          GUARDA HOR-ID-EMPLEADO A WKS-EMPLEADO-ANTERIOR
027600             MOVE HOR-ID-EMPLEADO TO WKS-EMPLEADO-ANTERIOR
027700*          FIJA ES-PRIMERA-MARCA TO FALSE
027800             SET  ES-PRIMERA-MARCA TO FALSE
027900*          EJECUTA 210-VALIDA-PUNCH
028000             PERFORM 210-VALIDA-PUNCH
028100*          VALIDA SI MARCA-ES-VALIDA
028200*          PARA DECIDIR COMO SIGUE EL RENGLON
028300             IF MARCA-ES-VALIDA
028400*          EJECUTA 220-CALCULA-HORAS-TRABAJADAS
028500                PERFORM 220-CALCULA-HORAS-TRABAJADAS
028600*          EJECUTA 230-DETERMINA-JORNADA-EXTRA
028700                PERFORM 230-DETERMINA-JORNADA-EXTRA
028800*          AGREGA WKS-HORAS-TRABAJADAS EN
028900                ADD WKS-HORAS-TRABAJADAS TO
029000                    WKS-SUB-HORAS-TRABAJADAS
029100                    WKS-GRAN-HORAS-TRABAJADAS
029200*          ACUMULA WKS-HORAS-EXTRA EN
029300                ADD WKS-HORAS-EXTRA      TO
029400                    WKS-SUB-HORAS-EXTRA
029500                    WKS-GRAN-HORAS-EXTRA
029600*          SUMA 1 EN WKS-TOTAL-MARCAS
029700                ADD 1 TO WKS-TOTAL-MARCAS
029800*          EJECUTA 250-IMPRIME-RENGLON-HOR
029900                PERFORM 250-IMPRIME-RENGLON-HOR
030000*          CASO CONTRARIO
030100             ELSE
030200*          AGREGA 1 EN WKS-TOTAL-MARCAS-RECHAZ
030300                ADD 1 TO WKS-TOTAL-MARCAS-RECHAZ
030400             END-IF
030500     END-READ.
030600 200-PROCESA-PUNCHES-E. EXIT.
030700
030800*--------> VALIDA LA MARCA: EMPLEADO EXISTE Y ACTIVO, FECHA NO
030900*          FUTURA, Y ENTRADA DISTINTA DE SALIDA
031000 210-VALIDA-PUNCH SECTION.
031100*          PASA 1 A WKS-MARCA-VALIDA
031200     MOVE 1 TO WKS-MARCA-VALIDA
031300*          FIJA WKS-IDX-EMPL TO 1
031400     SET WKS-IDX-EMPL TO 1
031500*          BUSCA EN ALL
031600*          POR LA LLAVE DEL RENGLON EN CURSO
031700     SEARCH ALL WKS-TAB-EMPLEADO
031800*          SI SE ACABA EL ARCHIVO
031900        AT END
032000*          AVISA POR CONSOLA
032100*          PARA EL LOG DE LA CORRIDA
032200           DISPLAY "FRHOR001 - EMPLEADO NO ENCONTRADO ID="
032300                   HOR-ID-EMPLEADO UPON CONSOLE
032400*          ANOTA ZERO A WKS-MARCA-VALIDA
032500           MOVE ZERO TO WKS-MARCA-VALIDA
032600*          CUANDO SE CUMPLE LA CONDICION
032700        WHEN WKS-TAB-ID-EMPLEADO (WKS-IDX-EMPL) =
032800             HOR-ID-EMPLEADO
032900*          VALIDA SI WKS-TAB-ACTIVO (WKS-IDX-EMPL) = "N"
033000*          SEGUN EL DATO DEL RENGLON EN CURSO
033100           IF WKS-TAB-ACTIVO (WKS-IDX-EMPL) = "N"
033200*          AVISA POR CONSOLA
033300*          PARA EL LOG DE LA CORRIDA
033400              DISPLAY "FRHOR001 - EMPLEADO INACTIVO ID="
033500                      HOR-ID-EMPLEADO UPON CONSOLE
033600*          COPIA ZERO A WKS-MARCA-VALIDA
033700              MOVE ZERO TO WKS-MARCA-VALIDA
033800           END-IF
033900     END-SEARCH
034000*          VALIDA SI HOR-FECHA > WKS-FECHA-CORRIDA
034100*          SEGUN EL DATO DEL RENGLON EN CURSO
034200     IF HOR-FECHA > WKS-FECHA-CORRIDA
034300*          AVISA POR CONSOLA
034400*          PARA EL LOG DE LA CORRIDA
034500        DISPLAY "FRHOR001 - FECHA DE MARCA POSTERIOR A LA "
034600                "CORRIDA, EMPLEADO=" HOR-ID-EMPLEADO
034700                UPON CONSOLE
034800*          TRASLADA ZERO A WKS-MARCA-VALIDA
034900        MOVE ZERO TO WKS-MARCA-VALIDA
035000     END-IF
035100*          VALIDA SI HOR-HORA-ENTRADA = HOR-HORA-SALIDA
035200*          SEGUN EL DATO DEL RENGLON EN CURSO
035300     IF HOR-HORA-ENTRADA = HOR-HORA-SALIDA
035400*          AVISA POR CONSOLA
035500*          PARA EL LOG DE LA CORRIDA
035600        DISPLAY "FRHOR001 - JORNADA EN CERO RECHAZADA, "
035700                "EMPLEADO=" HOR-ID-EMPLEADO UPON CONSOLE
035800*          GUARDA ZERO A WKS-MARCA-VALIDA
035900        MOVE ZERO TO WKS-MARCA-VALIDA
036000     END-IF
036100*          VALIDA SI HOR-HORA-ENTRADA < ZERO OR HOR-HORA-ENTRADA > 23
036200*          SEGUN EL DATO DEL RENGLON EN CURSO
036300     IF HOR-HORA-ENTRADA < ZERO OR HOR-HORA-ENTRADA > 23.99
036400                             OR HOR-HORA-SALIDA  < ZERO
036500                             OR HOR-HORA-SALIDA  > 23.99
036600*          AVISA POR CONSOLA
036700*          PARA EL LOG DE LA CORRIDA
036800        DISPLAY "FRHOR001 - HORA FUERA DE RANGO, EMPLEADO="
036900                HOR-ID-EMPLEADO UPON CONSOLE
037000*          PASA ZERO A WKS-MARCA-VALIDA
037100        MOVE ZERO TO WKS-MARCA-VALIDA
037200     END-IF.
037300 210-VALIDA-PUNCH-E. EXIT.
037400
037500*--------> CALCULA LAS HORAS TRABAJADAS, CUBRIENDO EL TURNO
037600*          QUE CRUZA MEDIANOCHE
037700 220-CALCULA-HORAS-TRABAJADAS SECTION.
037800*          VALIDA SI HOR-HORA-SALIDA >= HOR-HORA-ENTRADA
037900*          SEGUN EL DATO DEL RENGLON EN CURSO
038000     IF HOR-HORA-SALIDA >= HOR-HORA-ENTRADA
038100*          CALCULA WKS-HORAS-TRABAJADAS
038200        COMPUTE WKS-HORAS-TRABAJADAS =
038300              HOR-HORA-SALIDA - HOR-HORA-ENTRADA
038400*          CASO CONTRARIO
038500     ELSE
038600*          CALCULA WKS-HORAS-TRABAJADAS
038700        COMPUTE WKS-HORAS-TRABAJADAS =
038800              (24 - HOR-HORA-ENTRADA) + HOR-HORA-SALIDA
038900     END-IF.
039000 220-CALCULA-HORAS-TRABAJADAS-E. EXIT.
039100
039200*--------> DETERMINA SI LA JORNADA ES COMPLETA Y CALCULA LAS
039300*          HORAS EXTRA
039400 230-DETERMINA-JORNADA-EXTRA SECTION.
039500*          ANOTA ZERO A WKS-HORAS-EXTRA
039600     MOVE ZERO TO WKS-HORAS-EXTRA
039700*          COPIA ZERO A WKS-JORNADA-COMPLETA
039800     MOVE ZERO TO WKS-JORNADA-COMPLETA
039900*          VALIDA SI WKS-HORAS-TRABAJADAS >= 8
040000*          SEGUN EL DATO DEL RENGLON EN CURSO
040100     IF WKS-HORAS-TRABAJADAS >= 8
040200*          FIJA JORNADA-ES-COMPLETA TO TRUE
040300        SET JORNADA-ES-COMPLETA TO TRUE
040400*          VALIDA SI WKS-HORAS-TRABAJADAS > 8
040500*          SEGUN EL DATO DEL RENGLON EN CURSO
040600        IF WKS-HORAS-TRABAJADAS > 8
040700*          CALCULA WKS-HORAS-EXTRA
040800           COMPUTE WKS-HORAS-EXTRA =
040900                 WKS-HORAS-TRABAJADAS - 8
041000        END-IF
041100     END-IF.
041200 230-DETERMINA-JORNADA-EXTRA-E. EXIT.
041300
041400*--------> IMPRIME EL SUBTOTAL DEL EMPLEADO AL CAMBIAR DE
041500*          ID-EMPLEADO Y REINICIA LOS ACUMULADORES
041600 240-CONTROL-BREAK-EMPLEADO SECTION.
041700*          TRASLADA SPACES A WKS-LINEA-SUBTOTAL-EMPL
041800     MOVE SPACES                   TO WKS-LINEA-SUBTOTAL-EMPL
041900*          GUARDA WKS-EMPLEADO-ANTERIOR A LS-ID-EMPLEADO
042000     MOVE WKS-EMPLEADO-ANTERIOR     TO LS-ID-EMPLEADO
042100*          PASA WKS-SUB-HORAS-TRABAJADAS A LS-HORAS-TRABAJADAS
042200     MOVE WKS-SUB-HORAS-TRABAJADAS  TO LS-HORAS-TRABAJADAS
042300*          ANOTA WKS-SUB-HORAS-EXTRA A LS-HORAS-EXTRA
042400     MOVE WKS-SUB-HORAS-EXTRA       TO LS-HORAS-EXTRA
042500*          COPIA WKS-LINEA-SUBTOTAL-EMPL A LINEA-RPT-HOR
042600     MOVE WKS-LINEA-SUBTOTAL-EMPL   TO LINEA-RPT-HOR
042700*          GRABA LINEA-RPT-HOR
042800*          EN EL ARCHIVO DE SALIDA
042900     WRITE LINEA-RPT-HOR
043000
043100*          TRASLADA ZERO A WKS-SUB-HORAS-TRABAJADAS
043200     MOVE ZERO TO WKS-SUB-HORAS-TRABAJADAS
043300                  WKS-SUB-HORAS-EXTRA.
043400 240-CONTROL-BREAK-EMPLEADO-E. EXIT.
043500
043600*--------> IMPRIME EL DETALLE DE UNA MARCA VALIDA
043700 250-IMPRIME-RENGLON-HOR SECTION.
043800*          GUARDA SPACES A WKS-LINEA-DETALLE-HOR
043900     MOVE SPACES                TO WKS-LINEA-DETALLE-HOR
044000*          PASA HOR-ID-EMPLEADO A LD-ID-EMPLEADO
044100     MOVE HOR-ID-EMPLEADO       TO LD-ID-EMPLEADO
044200*          ANOTA HOR-FECHA A LD-FECHA
044300     MOVE HOR-FECHA             TO LD-FECHA
044400*          COPIA HOR-HORA-ENTRADA A LD-HORA-ENTRADA
044500     MOVE HOR-HORA-ENTRADA      TO LD-HORA-ENTRADA
044600*          TRASLADA HOR-HORA-SALIDA A LD-HORA-SALIDA
044700     MOVE HOR-HORA-SALIDA       TO LD-HORA-SALIDA
044800*          GUARDA WKS-HORAS-TRABAJADAS A LD-HORAS-TRABAJADAS
044900     MOVE WKS-HORAS-TRABAJADAS  TO LD-HORAS-TRABAJADAS
045000*          PASA WKS-HORAS-EXTRA A LD-HORAS-EXTRA
045100     MOVE WKS-HORAS-EXTRA       TO LD-HORAS-EXTRA
045200*          VALIDA SI JORNADA-ES-COMPLETA
045300*          SEGUN EL DATO DEL RENGLON EN CURSO
045400     IF JORNADA-ES-COMPLETA
045500*          ANOTA "SI" A LD-JORNADA-COMPLETA
045600        MOVE "SI" TO LD-JORNADA-COMPLETA
045700*          CASO CONTRARIO
045800     ELSE
045900*          COPIA "NO" A LD-JORNADA-COMPLETA
046000        MOVE "NO" TO LD-JORNADA-COMPLETA
046100     END-IF
046200*          TRASLADA WKS-LINEA-DETALLE-HOR A LINEA-RPT-HOR
046300     MOVE WKS-LINEA-DETALLE-HOR TO LINEA-RPT-HOR
046400*          GRABA LINEA-RPT-HOR
046500*          EN EL ARCHIVO DE SALIDA
046600     WRITE LINEA-RPT-HOR.
046700 250-IMPRIME-RENGLON-HOR-E. EXIT.
046800
046900*--------> IMPRIME EL GRAN TOTAL Y ESTADISTICAS DE LA CORRIDA
047000 900-ESTADISTICAS SECTION.
047100*          GUARDA SPACES A WKS-LINEA-GRAN-TOTAL
047200     MOVE SPACES                  TO WKS-LINEA-GRAN-TOTAL
047300*          PASA WKS-GRAN-HORAS-TRABAJADAS A GT-HORAS-TRABAJADAS
047400     MOVE WKS-GRAN-HORAS-TRABAJADAS TO GT-HORAS-TRABAJADAS
047500*          ANOTA WKS-GRAN-HORAS-EXTRA A GT-HORAS-EXTRA
047600     MOVE WKS-GRAN-HORAS-EXTRA      TO GT-HORAS-EXTRA
047700*          COPIA WKS-TOTAL-MARCAS A GT-TOTAL-MARCAS
047800     MOVE WKS-TOTAL-MARCAS          TO GT-TOTAL-MARCAS
047900*          TRASLADA WKS-LINEA-GRAN-TOTAL A LINEA-RPT-HOR
048000     MOVE WKS-LINEA-GRAN-TOTAL      TO LINEA-RPT-HOR
048100*          GRABA LINEA-RPT-HOR
048200*          EN EL ARCHIVO DE SALIDA
048300     WRITE LINEA-RPT-HOR
048400
048500*          AVISA POR CONSOLA
048600*          PARA EL LOG DE LA CORRIDA
048700     DISPLAY ">>>>>>>>>>>>> ESTADISTICAS FRHOR001 <<<<<<<<<<<<<<"
048800             UPON CONSOLE
048900*          AVISA POR CONSOLA
049000*          PARA EL LOG DE LA CORRIDA
049100     DISPLAY "|| MARCAS PROCESADAS        : ("
049200             WKS-TOTAL-MARCAS         ")" UPON CONSOLE
049300*          AVISA POR CONSOLA
049400*          PARA EL LOG DE LA CORRIDA
049500     DISPLAY "|| MARCAS RECHAZADAS        : ("
049600             WKS-TOTAL-MARCAS-RECHAZ  ")" UPON CONSOLE
049700*          AVISA POR CONSOLA
049800*          PARA EL LOG DE LA CORRIDA
049900     DISPLAY "|| TOTAL HORAS TRABAJADAS   : ("
050000             WKS-GRAN-HORAS-TRABAJADAS")" UPON CONSOLE
050100*          AVISA POR CONSOLA
050200*          PARA EL LOG DE LA CORRIDA
050300     DISPLAY "|| TOTAL HORAS EXTRA        : ("
050400             WKS-GRAN-HORAS-EXTRA     ")" UPON CONSOLE
050500*          AVISA POR CONSOLA
050600*          PARA EL LOG DE LA CORRIDA
050700     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>"
050800             UPON CONSOLE.
050900 900-ESTADISTICAS-E. EXIT.
051000
051100*--------> CIERRA TODOS LOS ARCHIVOS
051200 950-CERRAR-ARCHIVOS SECTION.
051300*          CIERRA HORARIO-TRANS
051400     CLOSE HORARIO-TRANS
051500           EMPLEADO-MASTER
051600           REPORTE-HORARIO.
051700 950-CERRAR-ARCHIVOS-E. EXIT.
