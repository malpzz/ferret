000100*****************************************************************
000200*            M O V I M I E N T O   D E   E X I S T E N C I A     *
000300*     COPY MOVSTOK - LAYOUT DE MOVIMIENTO DE STOCK (TARJETA)     *
000400*   USADO POR : FRSTK001 (FD MOVIMIENTO-TRANS, SOLO LECTURA)    *
000500*   MOV-TIPO-MOVIMIENTO : E = ENTRADA (RECIBO), S = SALIDA      *
000600*   (VENTA). NO CORRESPONDE A NINGUN LAYOUT MAESTRO, ES SOLO    *
000700*   LA TARJETA DE MOVIMIENTO DIARIO DE BODEGA                  *
000800*****************************************************************
000900 01 REG-MOVIMIENTO-STOCK.
001000    02 MOV-ID-PRODUCTO          PIC 9(09).
001100    02 MOV-TIPO-MOVIMIENTO      PIC X(01).
001200       88 MOV-ES-ENTRADA                  VALUE "E".
001300       88 MOV-ES-SALIDA                   VALUE "S".
001400    02 MOV-CANTIDAD             PIC 9(09).
001500    02 FILLER                   PIC X(20).
