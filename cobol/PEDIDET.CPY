000100*****************************************************************
000200*              D E T A L L E   D E   P E D I D O                *
000300*       COPY PEDIDET - LAYOUT DE RENGLON DE PEDIDO (LINEA)      *
000400*   USADO POR : FRCMP001 (FD DETALLEPEDIDO-TRANS, SOLO LECTURA) *
000500*   ORDENADO POR PED-ID-PEDIDO PARA EL SALTO DE CONTROL         *
000600*****************************************************************
000700 01 REG-DETALLE-PEDIDO.
000800    02 PED-ID-DETALLE           PIC 9(09).
000900    02 PED-ID-PEDIDO            PIC 9(09).
001000    02 PED-ID-PRODUCTO          PIC 9(09).
001100    02 PED-PRECIO-UNITARIO      PIC S9(8)V99 COMP-3.
001200    02 PED-CANTIDAD             PIC 9(09).
001300    02 FILLER                   PIC X(20).
