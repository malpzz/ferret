000100*****************************************************************
000200*             D E T A L L E   D E   F A C T U R A               *
000300*      COPY FACTDET - LAYOUT DE RENGLON DE FACTURA (LINEA)      *
000400*   USADO POR : FRVTA001 (FD DETALLEFACTURA-TRANS, SOLO LECTURA)*
000500*   ORDENADO POR FAD-ID-FACTURA PARA EL SALTO DE CONTROL        *
000600*****************************************************************
000700 01 REG-DETALLE-FACTURA.
000800    02 FAD-ID-DETALLE           PIC 9(09).
000900    02 FAD-ID-FACTURA           PIC 9(09).
001000    02 FAD-ID-PRODUCTO          PIC 9(09).
001100    02 FAD-PRECIO-UNITARIO      PIC S9(8)V99 COMP-3.
001200    02 FAD-CANTIDAD             PIC 9(09).
001300    02 FAD-DESCUENTO-ITEM       PIC S9(8)V99 COMP-3.
001400    02 FILLER                   PIC X(20).
