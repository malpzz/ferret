000100*****************************************************************
000200*              M A E S T R O   D E   P R O D U C T O S          *
000300*          COPY PRODMST - LAYOUT DE PRODUCTO (ARTICULO)         *
000400*   USADO POR : FRSTK001 (FD PRODUCTO-MASTER, ACCESO SECUENCIAL)*
000500*   CAMPO CLAVE DE NEGOCIO : PRD-CODIGO-PRODUCTO (UNICO)        *
000600*****************************************************************
000700 01 REG-PRODUCTO.
000800    02 PRD-ID-PRODUCTO          PIC 9(09).
000900    02 PRD-NOMBRE-PRODUCTO      PIC X(100).
001000    02 PRD-CODIGO-PRODUCTO      PIC X(50).
001100    02 PRD-CATEGORIA            PIC X(50).
001200    02 PRD-PRECIO               PIC S9(8)V99 COMP-3.
001300    02 PRD-PRECIO-COMPRA        PIC S9(8)V99 COMP-3.
001400    02 PRD-STOCK-MINIMO         PIC 9(09).
001500    02 PRD-ID-PROVEEDOR         PIC 9(09).
001600    02 PRD-ACTIVO               PIC X(01).
001700       88 PRD-ES-ACTIVO                   VALUE "Y".
001800       88 PRD-ES-INACTIVO                 VALUE "N".
001900    02 FILLER                   PIC X(40).
