000100*****************************************************************
000200*             E N C A B E Z A D O   D E   F A C T U R A         *
000300*        COPY FACTHDR - LAYOUT DE FACTURA (VENTA A CLIENTE)     *
000400*   USADO POR : FRVTA001 (FD FACTURA-HEADER, I-O)               *
000500*             : FRCLI001 (FD FACTURA-HEADER, SOLO LECTURA)      *
000600*   FAH-FECHA VIENE AAAAMMDD; SE REDEFINE PARA DESGLOSE Y-M-D   *
000700*****************************************************************
000800 01 REG-FACTURA-HDR.
000900    02 FAH-ID-FACTURA           PIC 9(09).
001000    02 FAH-NUMERO-FACTURA       PIC X(20).
001100    02 FAH-FECHA                PIC 9(08).
001200    02 FAH-FECHA-R REDEFINES FAH-FECHA.
001300       03 FAH-FECHA-ANIO        PIC 9(04).
001400       03 FAH-FECHA-MES         PIC 9(02).
001500       03 FAH-FECHA-DIA         PIC 9(02).
001600    02 FAH-ID-CLIENTE           PIC 9(09).
001700    02 FAH-SUBTOTAL             PIC S9(10)V99 COMP-3.
001800    02 FAH-IMPUESTO             PIC S9(10)V99 COMP-3.
001900    02 FAH-DESCUENTO            PIC S9(10)V99 COMP-3.
002000    02 FAH-TOTAL                PIC S9(10)V99 COMP-3.
002100    02 FAH-ESTADO               PIC X(10).
002200       88 FAH-PENDIENTE                   VALUE "PENDIENTE".
002300       88 FAH-PAGADA                      VALUE "PAGADA".
002400       88 FAH-ANULADA                     VALUE "ANULADA".
002500    02 FAH-METODO-PAGO          PIC X(12).
002600    02 FAH-OBSERVACIONES        PIC X(300).
002700    02 FAH-CANTIDAD-ITEMS       PIC 9(05) COMP-3.
002800    02 FAH-CANTIDAD-PRODUCTOS   PIC 9(07) COMP-3.
002900    02 FILLER                   PIC X(30).
